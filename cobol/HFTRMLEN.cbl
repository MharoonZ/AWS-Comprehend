000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  HFTRMLEN.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/10/91.                                                  
000700 DATE-COMPILED. 06/10/91.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    RETURNS THE TRIMMED LENGTH OF A CLINICAL NOTE TEXT LINE --           
001300*    I.E. THE LENGTH WITH TRAILING SPACES (AND LOW-VALUES LEFT            
001400*    BY UPSTREAM CICS/VARIABLE-LENGTH TAPE TRANSFERS) REMOVED.            
001500*    CALLED BY HFNOTEXT, HFSCAN AND HFNUMSCN BEFORE THEY PATTERN-         
001600*    MATCH A LINE, SO A SHORT LINE DOES NOT GET PADDED SPACES             
001700*    SCANNED AS PART OF A KEYWORD MATCH.                                  
001800*                                                                         
001900*    ADAPTED FROM THE ORIGINAL STRLTH UTILITY, WHICH RETURNED             
002000*    THE LENGTH OF A PATIENT ADDRESS LINE FOR THE MAILING-LABEL           
002100*    PRINT ROUTINES BY REVERSING THE LINE AND TALLYING LEADING            
002200*    SPACES ON THE REVERSED COPY.  ON AN 80-BYTE ADDRESS LINE             
002300*    THAT WAS CHEAP ENOUGH; ON A 500-BYTE NOTE LINE THAT IS               
002400*    MOSTLY TRAILING BLANKS, BUILDING A FULL REVERSED COPY EVERY          
002500*    CALL IS WASTED WORK.  HFTRMLEN INSTEAD CLEANS THE LINE INTO          
002600*    A WORKING COPY, THEN SKIPS BACKWARD TEN BYTES AT A TIME              
002700*    LOOKING FOR THE LAST NON-BLANK CHUNK BEFORE REFINING BYTE            
002800*    BY BYTE WITHIN IT.                                                   
002900*                                                                         
003000*   CHANGE LOG                                                            
003100*   ----------                                                            
003200*   06/10/91  JS   ORIGINAL STRLTH - ADDRESS LINE LENGTH UTIL             
003300*   02/12/92  TGD  FIXED OFF-BY-ONE WHEN TEXT1 ALL SPACES                 
003400*   07/19/94  AK   RAISED WORKING LENGTH FROM 80 TO 254 FOR               
003500*                  DISCHARGE-SUMMARY FREE-TEXT FIELD                      
003600*   01/06/99  AK   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,           
003700*                  NO CHANGES REQUIRED                                    
003800*   11/03/05  DNO  RENAMED STRLTH TO HFTRMLEN AND WIDENED TEXT1           
003900*                  TO 500 FOR THE CLINICAL-NOTE EXTRACTOR                 
004000*   08/03/23  TLN  NO LOGIC CHANGE - COMMENT BLOCK ONLY, PER              
004100*                  HF GUIDELINE REVIEW CR-4471                            
004200*   08/12/23  TLN  DROPPED THE REVERSE-AND-TALLY METHOD - ON A            
004300*                  500-BYTE LINE IT BUILT A FULL 500-BYTE                 
004400*                  REVERSED COPY EVERY CALL JUST TO COUNT                 
004500*                  BLANKS.  REPLACED WITH A 10-BYTE CHUNK SKIP            
004600*                  BACKWARD FROM THE END - MOST OF A NOTE LINE            
004700*                  IS TRAILING BLANKS, SO THE CHUNK COMPARE               
004800*                  SKIPS MOST OF THE LINE BEFORE THE BYTE-BY-             
004900*                  BYTE REFINEMENT EVEN STARTS, CR-4494                   
005000*   08/12/23  TLN  MOVED WS-SCAN-COUNTERS OUT OF A 05-UNDER-01            
005100*                  GROUP TO STANDALONE 77-LEVEL ITEMS, CR-4495            
005200******************************************************************        
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER. IBM-390.                                                
005600 OBJECT-COMPUTER. IBM-390.                                                
005700 SPECIAL-NAMES.                                                           
005800     C01 IS NEXT-PAGE.                                                    
005900                                                                          
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200                                                                          
006300 WORKING-STORAGE SECTION.                                                 
006400 77  WS-BYTE-SUB                 PIC S9(4) COMP.                          
006500 77  WS-CHUNK-SUB                PIC S9(4) COMP.                          
006600 77  WS-CHUNK-START               PIC S9(4) COMP.                         
006700 77  WS-CHUNK-END                 PIC S9(4) COMP.                         
006800 77  WS-LENGTH-NUM                PIC S9(4) COMP.                         
006900                                                                          
007000******************************************************************        
007100* CLEANED WORKING COPY OF THE NOTE LINE - LOW-VALUES SCRUBBED TO          
007200* SPACES BYTE BY BYTE BY 100-CLEAN-ONE-BYTE.  WS-TEXT-CHUNKS IS           
007300* THE SAME STORAGE VIEWED AS 50 TEN-BYTE CHUNKS SO 200-FIND-              
007400* LAST-CHUNK CAN SKIP WHOLE BLANK CHUNKS AT ONCE.                         
007500******************************************************************        
007600 01  WS-TEXT-WORK-AREA.                                                   
007700     05  WS-TEXT-CLEAN                PIC X(500).                         
007800 01  WS-TEXT-BYTES REDEFINES WS-TEXT-WORK-AREA.                           
007900     05  WS-TEXT-BYTE                 PIC X(01) OCCURS 500 TIMES.         
008000 01  WS-TEXT-CHUNKS REDEFINES WS-TEXT-WORK-AREA.                          
008100     05  WS-TEXT-CHUNK                PIC X(10) OCCURS 50 TIMES.          
008200                                                                          
008300******************************************************************        
008400* PRISTINE COPY OF THE CALLER'S LINE - READ BYTE BY BYTE AGAINST          
008500* LOW-VALUES WHILE WS-TEXT-WORK-AREA IS BUILT.  KEPT SEPARATE             
008600* FROM WS-TEXT-WORK-AREA SO THE SCRUB IS A PLAIN COPY-ACROSS AND          
008700* NEVER HAS TO RE-TEST A BYTE IT HAS ALREADY CLEANED.                     
008800******************************************************************        
008900 01  WS-SCRATCH-AREA.                                                     
009000     05  WS-SCRATCH-RAW               PIC X(500).                         
009100 01  WS-SCRATCH-BYTES REDEFINES WS-SCRATCH-AREA.                          
009200     05  WS-SCRATCH-BYTE              PIC X(01) OCCURS 500 TIMES.         
009300                                                                          
009400 LINKAGE SECTION.                                                         
009500 01  NOTE-LINE-TXT        PIC X(500).                                     
009600 01  RETURN-LTH           PIC S9(4) COMP.                                 
009700                                                                          
009800 PROCEDURE DIVISION USING NOTE-LINE-TXT, RETURN-LTH.                      
009900     MOVE NOTE-LINE-TXT TO WS-SCRATCH-RAW.                                
010000     PERFORM 100-CLEAN-ONE-BYTE THRU 100-EXIT                             
010100         VARYING WS-BYTE-SUB FROM 1 BY 1                                  
010200         UNTIL WS-BYTE-SUB > 500.                                         
010300     MOVE ZERO TO WS-LENGTH-NUM.                                          
010400     PERFORM 200-FIND-LAST-CHUNK THRU 200-EXIT                            
010500         VARYING WS-CHUNK-SUB FROM 50 BY -1                               
010600         UNTIL WS-CHUNK-SUB < 1                                           
010700            OR WS-LENGTH-NUM > ZERO.                                      
010800     MOVE WS-LENGTH-NUM TO RETURN-LTH.                                    
010900     GOBACK.                                                              
011000                                                                          
011100******************************************************************        
011200* COPIES ONE BYTE FROM THE PRISTINE SCRATCH COPY TO THE CLEANED           
011300* WORKING COPY, TURNING LOW-VALUES (LEFT BY CICS/TAPE TRANSFER)           
011400* INTO A SPACE SO THE CHUNK/BYTE SCAN BELOW TREATS IT AS BLANK.           
011500******************************************************************        
011600 100-CLEAN-ONE-BYTE.                                                      
011700     IF WS-SCRATCH-BYTE(WS-BYTE-SUB) = LOW-VALUES                         
011800         MOVE SPACE TO WS-TEXT-BYTE(WS-BYTE-SUB)                          
011900     ELSE                                                                 
012000         MOVE WS-SCRATCH-BYTE(WS-BYTE-SUB) TO                             
012100                 WS-TEXT-BYTE(WS-BYTE-SUB)                                
012200     END-IF.                                                              
012300 100-EXIT.                                                                
012400     EXIT.                                                                
012500                                                                          
012600******************************************************************        
012700* WALKS THE 50 TEN-BYTE CHUNKS BACKWARD FROM THE END OF THE LINE.         
012800* A BLANK CHUNK IS SKIPPED WHOLE; THE FIRST NON-BLANK CHUNK FOUND         
012900* IS HANDED TO 300-FIND-LAST-BYTE-IN-CHUNK FOR BYTE REFINEMENT.           
013000******************************************************************        
013100 200-FIND-LAST-CHUNK.                                                     
013200     IF WS-TEXT-CHUNK(WS-CHUNK-SUB) NOT = SPACES                          
013300         PERFORM 300-FIND-LAST-BYTE-IN-CHUNK THRU 300-EXIT                
013400     END-IF.                                                              
013500 200-EXIT.                                                                
013600     EXIT.                                                                
013700                                                                          
013800******************************************************************        
013900* REFINES WITHIN ONE TEN-BYTE CHUNK TO FIND THE LAST NON-BLANK            
014000* BYTE.  THAT BYTE'S POSITION IN THE 500-BYTE LINE IS THE                 
014100* TRIMMED LENGTH.                                                         
014200******************************************************************        
014300 300-FIND-LAST-BYTE-IN-CHUNK.                                             
014400     COMPUTE WS-CHUNK-END = WS-CHUNK-SUB * 10.                            
014500     COMPUTE WS-CHUNK-START = WS-CHUNK-END - 9.                           
014600     PERFORM 310-TEST-ONE-BYTE THRU 310-EXIT                              
014700         VARYING WS-BYTE-SUB FROM WS-CHUNK-END BY -1                      
014800         UNTIL WS-BYTE-SUB < WS-CHUNK-START                               
014900            OR WS-LENGTH-NUM > ZERO.                                      
015000 300-EXIT.                                                                
015100     EXIT.                                                                
015200                                                                          
015300 310-TEST-ONE-BYTE.                                                       
015400     IF WS-TEXT-BYTE(WS-BYTE-SUB) NOT = SPACE                             
015500         MOVE WS-BYTE-SUB TO WS-LENGTH-NUM                                
015600     END-IF.                                                              
015700 310-EXIT.                                                                
015800     EXIT.                                                                
