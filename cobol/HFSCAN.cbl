000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  HFSCAN.                                                     
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/12/92.                                                  
000700 DATE-COMPILED. 04/12/92.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    SEARCHES ONE CLINICAL NOTE TEXT LINE FOR A SINGLE KEYWORD,           
001300*    MATCHING ONLY ON A WORD BOUNDARY (THE CHARACTER BEFORE AND           
001400*    AFTER THE MATCH, IF ANY, MUST NOT BE ALPHABETIC) SO "MI" DOES        
001500*    NOT MATCH INSIDE "ADMIT" OR "EMPIRIC".  RETURNS THE STARTING         
001600*    POSITION OF THE FIRST MATCH.  CALLED REPEATEDLY BY HFNOTEXT          
001700*    ONCE PER KEYWORD IN A TABLE (SEX WORDS, HF-TYPE WORDS,               
001800*    MEDICATION NAMES, LAB NAMES, COMORBIDITY PHRASES).                   
001900*                                                                         
002000*    ADAPTED FROM THE ORIGINAL PATSRCH JOB STEP, WHICH SEARCHED           
002100*    A SORTED TREATMENT FILE AGAINST AN EQUIPMENT-CHARGE TABLE            
002200*    AND WROTE THE MATCHES ON TO THE NEXT STEP.  HFSCAN KEEPS             
002300*    THE SAME VARYING-SEARCH SHAPE BUT OPERATES ON ONE TEXT LINE          
002400*    HELD IN WORKING STORAGE RATHER THAN A QSAM FILE, AND RETURNS         
002500*    TO THE CALLER INSTEAD OF WRITING A RECORD.                           
002600*                                                                         
002700*   CHANGE LOG                                                            
002800*   ----------                                                            
002900*   04/12/92  DNO  ORIGINAL PATSRCH - EQUIPMENT CHARGE SEARCH             
003000*                  JOB STEP AGAINST SORTED TREATMENT FILE                 
003100*   01/14/99  DNO  Y2K FOLLOW-UP REVIEW - NO CHANGES REQUIRED             
003200*   11/03/05  DNO  RENAMED PATSRCH TO HFSCAN, RECAST FROM A FILE          
003300*                  JOB STEP TO A CALLED LINE-SCAN SUBROUTINE FOR          
003400*                  THE CLINICAL NOTE EXTRACTOR                            
003500*   08/03/23  TLN  ADDED WORD-BOUNDARY CHECK SO SHORT KEYWORDS            
003600*                  (MI, HF, CAD) STOP MATCHING INSIDE LONGER              
003700*                  WORDS, PER CR-4471 FALSE-POSITIVE REVIEW               
003800*   08/04/23  TLN  WIDENED KEYWORD FIELD 30 TO 48 - HFNOTEXT TYPE         
003900*                  TABLE NEEDS "HEART FAILURE WITH MID-RANGE              
004000*                  EJECTION FRACTION" AS A SINGLE KEYWORD, CR-4471        
004100*   08/12/23  TLN  DATE-WRITTEN AND THE Y2K REVIEW ENTRY BELOW IT         
004200*                  WERE COPIED FROM A SHOP TEMPLATE WITH THE              
004300*                  RENAME ENTRY DATED BEFORE THE ORIGINAL AND THE         
004400*                  Y2K REVIEW DATED AFTER IT - REDATED THE LOG TO         
004500*                  MATCH PATSRCH'S ACTUAL ORIGIN, CR-4493                 
004600*   08/12/23  TLN  WS-SCAN-COUNTERS AND WS-MATCH-SWITCHES WERE            
004700*                  05-UNDER-01 GROUPS FOR SCRATCH ITEMS THAT ARE          
004800*                  NEVER USED AS A GROUP - CONVERTED TO STANDALONE        
004900*                  77-LEVEL ITEMS, SHOP CONVENTION, CR-4495               
005000******************************************************************        
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER. IBM-390.                                                
005400 OBJECT-COMPUTER. IBM-390.                                                
005500 SPECIAL-NAMES.                                                           
005600     C01 IS NEXT-PAGE.                                                    
005700                                                                          
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000                                                                          
006100 WORKING-STORAGE SECTION.                                                 
006200 77  WS-KEYWORD-LEN              PIC S9(4) COMP.                          
006300 77  WS-KW-TRAILING-SPACES       PIC S9(4) COMP.                          
006400 77  WS-BYTE-SUB                 PIC S9(4) COMP.                          
006500 77  WS-BEFORE-SUB                PIC S9(4) COMP.                         
006600 77  WS-AFTER-SUB                PIC S9(4) COMP.                          
006700                                                                          
006800 77  WS-MATCH-SW                 PIC X(01) VALUE "Y".                     
006900     88  BYTES-MATCHED           VALUE "Y".                               
007000     88  BYTES-NOT-MATCHED       VALUE "N".                               
007100 77  WS-BOUNDARY-SW              PIC X(01) VALUE "Y".                     
007200     88  BOUNDARY-OK             VALUE "Y".                               
007300     88  BOUNDARY-BAD            VALUE "N".                               
007400                                                                          
007500 01  WS-TEXT-WORK-AREA.                                                   
007600     05  WS-TEXT-RAW                 PIC X(500).                          
007700 01  WS-TEXT-BYTES REDEFINES WS-TEXT-WORK-AREA.                           
007800     05  WS-TEXT-BYTE OCCURS 500 TIMES                                    
007900                     INDEXED BY TEXT-IDX PIC X(01).                       
008000                                                                          
008100 01  WS-KEYWORD-WORK-AREA.                                                
008200     05  WS-KEYWORD-RAW              PIC X(48).                           
008300 01  WS-KEYWORD-BYTES REDEFINES WS-KEYWORD-WORK-AREA.                     
008400     05  WS-KEYWORD-BYTE OCCURS 48 TIMES                                  
008500                     INDEXED BY KEY-IDX PIC X(01).                        
008600                                                                          
008700 01  WS-POSITION-DISPLAY.                                                 
008800     05  WS-POSITION-NUM             PIC S9(4) COMP.                      
008900 01  WS-POSITION-ALPHA REDEFINES WS-POSITION-DISPLAY.                     
009000     05  WS-POSITION-ALPHA-V         PIC X(02).                           
009100                                                                          
009200 LINKAGE SECTION.                                                         
009300 01  HFSCAN-PARMS.                                                        
009400     05  SCAN-TEXT-IN                PIC X(500).                          
009500     05  SCAN-TEXT-LEN-IN            PIC S9(4) COMP.                      
009600     05  SCAN-KEYWORD-IN             PIC X(48).                           
009700     05  SCAN-FOUND-OUT              PIC X(01).                           
009800         88  SCAN-FOUND              VALUE "Y".                           
009900         88  SCAN-NOT-FOUND          VALUE "N".                           
010000     05  SCAN-POSITION-OUT           PIC S9(4) COMP.                      
010100 01  RETURN-CD                       PIC S9(4) COMP.                      
010200                                                                          
010300 PROCEDURE DIVISION USING HFSCAN-PARMS, RETURN-CD.                        
010400     MOVE "N" TO SCAN-FOUND-OUT.                                          
010500     MOVE ZERO TO SCAN-POSITION-OUT.                                      
010600     MOVE SCAN-TEXT-IN TO WS-TEXT-RAW.                                    
010700     MOVE SCAN-KEYWORD-IN TO WS-KEYWORD-RAW.                              
010800     PERFORM 100-CALC-KEYWORD-LENGTH THRU 100-EXIT.                       
010900     IF WS-KEYWORD-LEN > ZERO                                             
011000         PERFORM 200-SCAN-FOR-KEYWORD THRU 200-EXIT                       
011100             VARYING WS-POSITION-NUM FROM 1 BY 1                          
011200             UNTIL SCAN-FOUND                                             
011300                OR WS-POSITION-NUM > SCAN-TEXT-LEN-IN.                    
011400     MOVE ZERO TO RETURN-CD.                                              
011500     GOBACK.                                                              
011600                                                                          
011700 100-CALC-KEYWORD-LENGTH.                                                 
011800     MOVE ZERO TO WS-KW-TRAILING-SPACES.                                  
011900     INSPECT WS-KEYWORD-RAW                                               
012000                    TALLYING WS-KW-TRAILING-SPACES                        
012100                             FOR TRAILING SPACES.                         
012200     COMPUTE WS-KEYWORD-LEN = 48 - WS-KW-TRAILING-SPACES.                 
012300 100-EXIT.                                                                
012400     EXIT.                                                                
012500                                                                          
012600******************************************************************        
012700* TRIES A MATCH STARTING AT WS-POSITION-NUM.  A MATCH THAT RUNS           
012800* PAST THE END OF THE TEXT, OR WHOSE NEIGHBORING CHARACTER IS             
012900* ALPHABETIC, DOES NOT COUNT -- FALL THROUGH TO THE NEXT START.           
013000******************************************************************        
013100 200-SCAN-FOR-KEYWORD.                                                    
013200     COMPUTE WS-AFTER-SUB =                                               
013300            WS-POSITION-NUM + WS-KEYWORD-LEN - 1.                         
013400     IF WS-AFTER-SUB > SCAN-TEXT-LEN-IN                                   
013500         GO TO 200-EXIT.                                                  
013600                                                                          
013700     MOVE "Y" TO WS-MATCH-SW.                                             
013800     SET TEXT-IDX TO WS-POSITION-NUM.                                     
013900     SET KEY-IDX TO 1.                                                    
014000     PERFORM 210-COMPARE-ONE-BYTE THRU 210-EXIT                           
014100         VARYING WS-BYTE-SUB FROM 1 BY 1                                  
014200         UNTIL WS-BYTE-SUB > WS-KEYWORD-LEN                               
014300            OR BYTES-NOT-MATCHED.                                         
014400     IF BYTES-NOT-MATCHED                                                 
014500         GO TO 200-EXIT.                                                  
014600                                                                          
014700     PERFORM 300-CHECK-WORD-BOUNDARY THRU 300-EXIT.                       
014800     IF BOUNDARY-BAD                                                      
014900         GO TO 200-EXIT.                                                  
015000                                                                          
015100     MOVE "Y" TO SCAN-FOUND-OUT.                                          
015200     MOVE WS-POSITION-NUM TO SCAN-POSITION-OUT.                           
015300 200-EXIT.                                                                
015400     EXIT.                                                                
015500                                                                          
015600 210-COMPARE-ONE-BYTE.                                                    
015700     SET TEXT-IDX TO WS-POSITION-NUM.                                     
015800     SET TEXT-IDX UP BY WS-BYTE-SUB.                                      
015900     SET TEXT-IDX DOWN BY 1.                                              
016000     SET KEY-IDX TO WS-BYTE-SUB.                                          
016100     IF WS-TEXT-BYTE(TEXT-IDX) NOT = WS-KEYWORD-BYTE(KEY-IDX)             
016200         MOVE "N" TO WS-MATCH-SW.                                         
016300 210-EXIT.                                                                
016400     EXIT.                                                                
016500                                                                          
016600 300-CHECK-WORD-BOUNDARY.                                                 
016700     MOVE "Y" TO WS-BOUNDARY-SW.                                          
016800     COMPUTE WS-BEFORE-SUB = WS-POSITION-NUM - 1.                         
016900     IF WS-BEFORE-SUB > ZERO                                              
017000         IF WS-TEXT-BYTE(WS-BEFORE-SUB) IS ALPHABETIC                     
017100             MOVE "N" TO WS-BOUNDARY-SW.                                  
017200                                                                          
017300     COMPUTE WS-AFTER-SUB =                                               
017400            WS-POSITION-NUM + WS-KEYWORD-LEN.                             
017500     IF WS-AFTER-SUB NOT > SCAN-TEXT-LEN-IN                               
017600         IF WS-TEXT-BYTE(WS-AFTER-SUB) IS ALPHABETIC                      
017700             MOVE "N" TO WS-BOUNDARY-SW.                                  
017800 300-EXIT.                                                                
017900     EXIT.                                                                
