000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  HFMEDCAT.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/10/91.                                                  
000700 DATE-COMPILED. 06/10/91.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    CLASSIFIES ONE MEDICATION NAME FOUND IN A CLINICAL NOTE              
001300*    INTO ITS HEART-FAILURE THERAPEUTIC CLASS (ACEARB, BETABLKR,          
001400*    MRA, DIURETIC, SGLT2, OR OTHER) AND FLAGS WHETHER THE DRUG           
001500*    IS ON THE KNOWN HEART-FAILURE MEDICATION LIST.  CALLED BY            
001600*    HFNOTEXT ONCE FOR EACH MEDICATION MENTION FOUND IN A NOTE.           
001700*                                                                         
001800*    ADAPTED FROM THE ORIGINAL CLCLBCST COST CALCULATOR, WHICH            
001900*    USED A TYPE SWITCH TO ROUTE BETWEEN LAB-TEST AND EQUIPMENT           
002000*    COST FORMULAS.  HFMEDCAT KEEPS THE TWO-PARAGRAPH CALL SHAPE          
002100*    BUT RUNS BOTH LOOKUPS EVERY CALL -- A MEDICATION MAY BE              
002200*    CATEGORIZED AND HF-FLAGGED AT THE SAME TIME.                         
002300*                                                                         
002400*   CHANGE LOG                                                            
002500*   ----------                                                            
002600*   06/10/91  JS   ORIGINAL CLCLBCST - LAB/EQUIPMENT COST CALC            
002700*   02/04/97  MM   ADDED ENHANCEMENT TO HANDLE EQUIPMENT CHARGES          
002800*   01/11/99  MM   Y2K REVIEW - NO CHANGES REQUIRED                       
002900*   11/03/05  DNO  RENAMED CLCLBCST TO HFMEDCAT, RECAST AS A              
003000*                  MEDICATION-CATEGORY/HF-FLAG LOOKUP FOR THE             
003100*                  CLINICAL NOTE EXTRACTOR - COST LOGIC REMOVED           
003200*   02/14/14  DNO  WIDENED HF-DRUG-LIST FOR SACUBITRIL/VALSARTAN          
003300*                  AND ENTRESTO (BRAND NAME MENTIONED IN NOTES)           
003400*   08/03/23  TLN  REBUILT CATEGORY AND HF-DRUG-LIST TABLES PER           
003500*                  2022 AHA/ACC/HFSA GUIDELINE RULE SET, CR-4471          
003600*   08/09/23  TLN  FIXED MED-CATEGORY-TABLE-R ROWS - NAME WAS NOT         
003700*                  PADDED TO THE FULL 30 BYTES AHEAD OF THE CLASS         
003800*                  MNEMONIC, SO MED-CAT-CLASS CAME BACK BLANK ON          
003900*                  EVERY ROW AND 100-CLASSIFY-CATEGORY ALWAYS FELL        
004000*                  THROUGH TO "OTHER", CR-4488                            
004100*   08/12/23  TLN  TWO MED-CATEGORY-TABLE-R NAMES WERE TRUNCATED -        
004200*                  "SPIRONOLACTON" AND "HYDROCHLOROTH" NEVER              
004300*                  MATCHED THE FULL NAMES HFNOTEXT EXTRACTS, SO           
004400*                  BOTH DRUGS FELL THROUGH TO OTHER.  CORRECTED           
004500*                  TO SPIRONOLACTONE AND HYDROCHLOROTHIAZIDE,             
004600*                  CR-4492                                                
004700******************************************************************        
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER. IBM-390.                                                
005100 OBJECT-COMPUTER. IBM-390.                                                
005200 SPECIAL-NAMES.                                                           
005300     C01 IS NEXT-PAGE.                                                    
005400                                                                          
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700                                                                          
005800 WORKING-STORAGE SECTION.                                                 
005900 01  MISC-FIELDS.                                                         
006000     05  CAT-SUB                     PIC 9(02) COMP.                      
006100     05  HF-SUB                      PIC 9(02) COMP.                      
006200 01  MISC-FIELDS-ALPHA REDEFINES MISC-FIELDS.                             
006300     05  MISC-FIELDS-ALPHA-V         PIC X(04).                           
006400                                                                          
006500******************************************************************        
006600* THERAPEUTIC CLASS TABLE - FIRST MATCH WINS, "OTHER" IF NONE.            
006700******************************************************************        
006800 01  MED-CATEGORY-TABLE-R.                                                
006900     05  FILLER PIC X(38)                                                 
007000             VALUE "LISINOPRIL                    ACEARB  ".              
007100     05  FILLER PIC X(38)                                                 
007200             VALUE "ENALAPRIL                     ACEARB  ".              
007300     05  FILLER PIC X(38)                                                 
007400             VALUE "CAPTOPRIL                     ACEARB  ".              
007500     05  FILLER PIC X(38)                                                 
007600             VALUE "RAMIPRIL                      ACEARB  ".              
007700     05  FILLER PIC X(38)                                                 
007800             VALUE "LOSARTAN                      ACEARB  ".              
007900     05  FILLER PIC X(38)                                                 
008000             VALUE "VALSARTAN                     ACEARB  ".              
008100     05  FILLER PIC X(38)                                                 
008200             VALUE "CANDESARTAN                   ACEARB  ".              
008300     05  FILLER PIC X(38)                                                 
008400             VALUE "METOPROLOL                    BETABLKR".              
008500     05  FILLER PIC X(38)                                                 
008600             VALUE "CARVEDILOL                    BETABLKR".              
008700     05  FILLER PIC X(38)                                                 
008800             VALUE "BISOPROLOL                    BETABLKR".              
008900     05  FILLER PIC X(38)                                                 
009000             VALUE "NEBIVOLOL                     BETABLKR".              
009100     05  FILLER PIC X(38)                                                 
009200             VALUE "SPIRONOLACTONE                MRA     ".              
009300     05  FILLER PIC X(38)                                                 
009400             VALUE "EPLERENONE                    MRA     ".              
009500     05  FILLER PIC X(38)                                                 
009600             VALUE "FUROSEMIDE                    DIURETIC".              
009700     05  FILLER PIC X(38)                                                 
009800             VALUE "TORSEMIDE                     DIURETIC".              
009900     05  FILLER PIC X(38)                                                 
010000             VALUE "BUMETANIDE                    DIURETIC".              
010100     05  FILLER PIC X(38)                                                 
010200             VALUE "HYDROCHLOROTHIAZIDE           DIURETIC".              
010300     05  FILLER PIC X(38)                                                 
010400             VALUE "DAPAGLIFLOZIN                 SGLT2   ".              
010500     05  FILLER PIC X(38)                                                 
010600             VALUE "EMPAGLIFLOZIN                 SGLT2   ".              
010700     05  FILLER PIC X(38)                                                 
010800             VALUE "CANAGLIFLOZIN                 SGLT2   ".              
010900 01  MED-CATEGORY-TABLE REDEFINES MED-CATEGORY-TABLE-R.                   
011000     05  MED-CAT-ENTRY OCCURS 19 TIMES INDEXED BY MED-CAT-IDX.            
011100         10  MED-CAT-NAME             PIC X(30).                          
011200         10  MED-CAT-CLASS            PIC X(08).                          
011300                                                                          
011400******************************************************************        
011500* KNOWN HEART-FAILURE DRUG LIST - MED-IS-HF CHECK.                        
011600******************************************************************        
011700 01  HF-DRUG-LIST-TABLE-R.                                                
011800     05  FILLER PIC X(30) VALUE "LISINOPRIL ".                            
011900     05  FILLER PIC X(30) VALUE "ENALAPRIL".                              
012000     05  FILLER PIC X(30) VALUE "CAPTOPRIL".                              
012100     05  FILLER PIC X(30) VALUE "RAMIPRIL".                               
012200     05  FILLER PIC X(30) VALUE "FOSINOPRIL".                             
012300     05  FILLER PIC X(30) VALUE "LOSARTAN".                               
012400     05  FILLER PIC X(30) VALUE "VALSARTAN".                              
012500     05  FILLER PIC X(30) VALUE "CANDESARTAN".                            
012600     05  FILLER PIC X(30) VALUE "TELMISARTAN".                            
012700     05  FILLER PIC X(30) VALUE "OLMESARTAN".                             
012800     05  FILLER PIC X(30) VALUE "METOPROLOL".                             
012900     05  FILLER PIC X(30) VALUE "CARVEDILOL".                             
013000     05  FILLER PIC X(30) VALUE "BISOPROLOL".                             
013100     05  FILLER PIC X(30) VALUE "NEBIVOLOL".                              
013200     05  FILLER PIC X(30) VALUE "SPIRONOLACTONE".                         
013300     05  FILLER PIC X(30) VALUE "EPLERENONE".                             
013400     05  FILLER PIC X(30) VALUE "SACUBITRIL/VALSARTAN".                   
013500     05  FILLER PIC X(30) VALUE "ENTRESTO".                               
013600     05  FILLER PIC X(30) VALUE "FUROSEMIDE".                             
013700     05  FILLER PIC X(30) VALUE "TORSEMIDE".                              
013800     05  FILLER PIC X(30) VALUE "BUMETANIDE".                             
013900     05  FILLER PIC X(30) VALUE "DIGOXIN".                                
014000     05  FILLER PIC X(30) VALUE "IVABRADINE".                             
014100     05  FILLER PIC X(30) VALUE "HYDRALAZINE".                            
014200     05  FILLER PIC X(30) VALUE "ISOSORBIDE".                             
014300 01  HF-DRUG-LIST REDEFINES HF-DRUG-LIST-TABLE-R.                         
014400     05  HF-DRUG-ENTRY OCCURS 25 TIMES INDEXED BY HF-DRUG-IDX             
014500                                       PIC X(30).                         
014600                                                                          
014700 LINKAGE SECTION.                                                         
014800 01  MED-CLASSIFY-REC.                                                    
014900     05  MED-NAME-IN                 PIC X(30).                           
015000     05  MED-CLASS-OUT               PIC X(08).                           
015100     05  MED-IS-HF-OUT               PIC X(01).                           
015200 01  RETURN-CD                       PIC S9(4) COMP.                      
015300                                                                          
015400 PROCEDURE DIVISION USING MED-CLASSIFY-REC, RETURN-CD.                    
015500     PERFORM 100-CLASSIFY-CATEGORY.                                       
015600     PERFORM 200-CHECK-HF-DRUG-LIST.                                      
015700     MOVE ZERO TO RETURN-CD.                                              
015800     GOBACK.                                                              
015900                                                                          
016000 100-CLASSIFY-CATEGORY.                                                   
016100     MOVE "OTHER   " TO MED-CLASS-OUT.                                    
016200     SEARCH MED-CAT-ENTRY                                                 
016300         AT END                                                           
016400             NEXT SENTENCE                                                
016500         WHEN MED-CAT-NAME(MED-CAT-IDX) = MED-NAME-IN                     
016600             MOVE MED-CAT-CLASS(MED-CAT-IDX) TO MED-CLASS-OUT             
016700     END-SEARCH.                                                          
016800                                                                          
016900 200-CHECK-HF-DRUG-LIST.                                                  
017000     MOVE "N" TO MED-IS-HF-OUT.                                           
017100     SEARCH HF-DRUG-ENTRY                                                 
017200         AT END                                                           
017300             NEXT SENTENCE                                                
017400         WHEN HF-DRUG-ENTRY(HF-DRUG-IDX) = MED-NAME-IN                    
017500             MOVE "Y" TO MED-IS-HF-OUT                                    
017600     END-SEARCH.                                                          
