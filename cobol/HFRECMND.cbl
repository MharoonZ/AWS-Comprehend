000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  HFRECMND.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/01/95.                                                  
000700 DATE-COMPILED. 03/01/95.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    BUILDS THE FIRST HALF OF THE RECOMMENDATION REPORT FOR ONE           
001300*    PATIENT - REPORT HEADER, PATIENT-SUMMARY SECTION, CURRENT-           
001400*    MEDICATIONS ANALYSIS, AND (WHEN TRIGGERED) THE INSUFFICIENT          
001500*    -DATA WARNING.  ALSO CLASSIFIES THE PATIENT AS IS-HFREF OR           
001600*    IS-HFPEF SO HFRECPLN DOES NOT HAVE TO REPEAT THE TEST.  THE          
001700*    NEW-MEDICATION, MONITORING AND LIFESTYLE SECTIONS ARE BUILT          
001800*    BY HFRECPLN. CALLED ONCE PER NOTE BY HFBATCH, AFTER HFNOTEXT.        
001900*                                                                         
002000*    ADAPTED FROM THE ORIGINAL DALYUPDT DAILY TREATMENT-SEARCH            
002100*    UPDATE STEP, WHICH READ PATSRCH-FILE, LOOKED UP THE PATIENT          
002200*    MASTER, ROLLED UP EQUIPMENT CHARGES AGAINST THE PATIENT'S            
002300*    LAB/TEST TABLE AND REWROTE PATMSTR.  HFRECMND KEEPS THE SAME         
002400*    READ-LOOKUP-ACCUMULATE-WRITE SHAPE BUT, IN PLACE OF PATMSTR          
002500*    AND THE CHARGE TABLES, WORKS AGAINST THE IN-MEMORY PATIENT           
002600*    RECORD BUILT BY HFNOTEXT AND BUILDS REPORT LINES INSTEAD OF          
002700*    REWRITING A VSAM RECORD - THERE IS NO FILE I/O IN THIS               
002800*    PROGRAM AT ALL.                                                      
002900*                                                                         
003000*   CHANGE LOG                                                            
003100*   ----------                                                            
003200*   03/01/95  JS   ORIGINAL DALYUPDT - DAILY TREATMENT SEARCH             
003300*                  UPDATE STEP AGAINST PATMSTR                            
003400*   12/10/98  DNO  Y2K FOLLOW-UP REVIEW - NO CHANGES REQUIRED             
003500*   11/03/05  DNO  RENAMED DALYUPDT TO HFRECMND, RECAST FROM A            
003600*                  VSAM UPDATE STEP TO A CALLED REPORT-LINE               
003700*                  BUILDER FOR THE HF RECOMMENDATION REPORT               
003800*   08/04/23  TLN  REBUILT PATIENT-SUMMARY AND CURRENT-MEDS               
003900*                  SECTIONS PER 2022 AHA/ACC/HFSA GUIDELINE               
004000*                  RULE SET, CR-4471                                      
004100*   08/07/23  TLN  ADDED IS-HFREF/IS-HFPEF CLASSIFICATION AND             
004200*                  INSUFFICIENT-DATA WARNING, CR-4471                     
004300*   08/12/23  TLN  REDATED THE LOG ABOVE - THE RENAME ENTRY WAS           
004400*                  DATED BEFORE THE ORIGINAL AND THE Y2K REVIEW           
004500*                  AFTER IT, A COPY-PASTE FROM A SHOP TEMPLATE,           
004600*                  CR-4493                                                
004700*   08/12/23  TLN  COUNTERS-AND-ACCUMULATORS AND WS-DOSE-DISPLAY-         
004800*                  AREA WERE BOTH ONE-FIELD GROUPS - CONVERTED            
004900*                  WS-LINE-LEN AND WS-DOSE-EDIT-O TO STANDALONE           
005000*                  77-LEVEL ITEMS, CR-4495                                
005100*   08/13/23  TLN  900-INSUFF-DATA FIRED RIGHT AFTER CURRENT-MEDS,        
005200*                  AHEAD OF HFRECPLN'S SECTIONS - MOVED THE CHECK         
005300*                  INTO HFRECPLN SO THE NOTE PRINTS LAST, PER THE         
005400*                  REPORT LAYOUT SPEC, CR-4496                            
005500*   08/13/23  TLN  REPORT BANNER LINE WAS 52 EQUAL SIGNS, SPEC            
005600*                  CALLS FOR 68 - WIDENED THE LITERAL, CR-4497            
005700******************************************************************        
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER. IBM-390.                                                
006100 OBJECT-COMPUTER. IBM-390.                                                
006200 SPECIAL-NAMES.                                                           
006300     C01 IS NEXT-PAGE.                                                    
006400                                                                          
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700                                                                          
006800 WORKING-STORAGE SECTION.                                                 
006900 77  WS-LINE-LEN                 PIC S9(4) COMP.                          
007000                                                                          
007100******************************************************************        
007200* ONE WORKING BUILD AREA FOR EVERY REPORT LINE - MOVED TO THE             
007300* NEXT FREE ROW OF RPT-LINE-TABLE BY 950-ADD-RPT-LINE.                    
007400******************************************************************        
007500 01  WS-LINE-BUILD-AREA.                                                  
007600     05  WS-LINE-BUILD               PIC X(132) VALUE SPACES.             
007700 01  WS-LINE-BUILD-ALT REDEFINES WS-LINE-BUILD-AREA.                      
007800     05  WS-LINE-BUILD-FIRST-80      PIC X(80).                           
007900     05  WS-LINE-BUILD-REST          PIC X(52).                           
008000 01  WS-LINE-BUILD-BYTES REDEFINES WS-LINE-BUILD-AREA.                    
008100     05  WS-LINE-BUILD-BYTE OCCURS 132 TIMES                              
008200                     INDEXED BY LINE-BYTE-IDX PIC X(01).                  
008300                                                                          
008400******************************************************************        
008500* EDIT AREAS FOR DISPLAY - A SEPARATE INTEGER PICTURE FOR AGE/            
008600* LVEF (NO DECIMALS IN THE NOTE) AND A DECIMAL PICTURE FOR THE            
008700* PACKED MEDICATION DOSE, WHICH CARRIES TWO.                              
008800******************************************************************        
008900 01  WS-INT-DISPLAY-AREA.                                                 
009000     05  WS-INT-EDIT-O               PIC ZZ9.                             
009100 01  WS-INT-DISPLAY-ALT REDEFINES WS-INT-DISPLAY-AREA.                    
009200     05  WS-INT-EDIT-BYTES           PIC X(03).                           
009300 77  WS-DOSE-EDIT-O              PIC ZZZZ9.99.                            
009400                                                                          
009500 LINKAGE SECTION.                                                         
009600 COPY HFPATREC.                                                           
009700 COPY HFRPTLIN.                                                           
009800 01  RETURN-CD                       PIC S9(4) COMP.                      
009900                                                                          
010000 PROCEDURE DIVISION USING HF-PATIENT-RECORD, HF-PATIENT-CLASS,            
010100                           HF-CLASS-PRESENT-FLAGS, RPT-LINE-TABLE,        
010200                           RETURN-CD.                                     
010300     PERFORM 100-CLASSIFY-PATIENT THRU 100-EXIT.                          
010400     PERFORM 200-WRITE-HEADER THRU 200-EXIT.                              
010500     PERFORM 300-WRITE-SUMMARY THRU 300-EXIT.                             
010600     PERFORM 400-CURRENT-MEDS THRU 400-EXIT.                              
010700     MOVE ZERO TO RETURN-CD.                                              
010800     GOBACK.                                                              
010900                                                                          
011000******************************************************************        
011100* IS-HFREF AND IS-HFPEF ARE EACH EVALUATED ONCE HERE, RATHER THAN         
011200* RE-TESTED BY EVERY RULE IN THIS PROGRAM AND IN HFRECPLN.  PER           
011300* THE SPEC, IS-HFREF IS TESTED FIRST - A RECORD CAN ONLY SATISFY          
011400* ONE BRANCH.                                                             
011500******************************************************************        
011600 100-CLASSIFY-PATIENT.                                                    
011700     MOVE "N" TO HF-IS-HFREF-SW.                                          
011800     MOVE "N" TO HF-IS-HFPEF-SW.                                          
011900     MOVE "N" TO HF-ACEARB-PRESENT-SW.                                    
012000     MOVE "N" TO HF-BETABLKR-PRESENT-SW.                                  
012100     MOVE "N" TO HF-MRA-PRESENT-SW.                                       
012200     MOVE "N" TO HF-SGLT2-PRESENT-SW.                                     
012300     MOVE "N" TO HF-DIURETIC-PRESENT-SW.                                  
012400     MOVE "N" TO HF-LOOP-DIURETIC-SW.                                     
012500     MOVE SPACES TO HF-ACEARB-NAMES-LIST.                                 
012600     MOVE SPACES TO HF-BETABLKR-NAMES-LIST.                               
012700     IF PAT-TYPE-HFREF                                                    
012800         MOVE "Y" TO HF-IS-HFREF-SW                                       
012900     ELSE                                                                 
013000         IF NOT PAT-LVEF-NOT-FOUND AND PAT-LVEF < 40                      
013100             MOVE "Y" TO HF-IS-HFREF-SW                                   
013200         END-IF                                                           
013300     END-IF.                                                              
013400     IF NOT HF-IS-HFREF                                                   
013500         IF PAT-TYPE-HFPEF                                                
013600             MOVE "Y" TO HF-IS-HFPEF-SW                                   
013700         ELSE                                                             
013800             IF NOT PAT-LVEF-NOT-FOUND AND PAT-LVEF >= 50                 
013900                 MOVE "Y" TO HF-IS-HFPEF-SW                               
014000             END-IF                                                       
014100         END-IF                                                           
014200     END-IF.                                                              
014300     PERFORM 110-SET-CLASS-FLAGS THRU 110-EXIT                            
014400         VARYING MED-IDX FROM 1 BY 1                                      
014500         UNTIL MED-IDX > PAT-MED-COUNT.                                   
014600 100-EXIT.                                                                
014700     EXIT.                                                                
014800                                                                          
014900******************************************************************        
015000* ALSO BUILDS THE ACEARB/BETABLKR NAME LISTS USED BY THE "...             
015100* APPROPRIATE FOR HFREF" LINES -- ONE PASS OVER THE MED TABLE             
015200* SETS THE FLAGS AND THE LISTS TOGETHER.                                  
015300******************************************************************        
015400 110-SET-CLASS-FLAGS.                                                     
015500     IF MED-CAT-ACEARB(MED-IDX)                                           
015600         MOVE "Y" TO HF-ACEARB-PRESENT-SW                                 
015700         PERFORM 120-APPEND-NAME THRU 120-EXIT                            
015800     END-IF.                                                              
015900     IF MED-CAT-BETABLKR(MED-IDX)                                         
016000         MOVE "Y" TO HF-BETABLKR-PRESENT-SW                               
016100         PERFORM 121-APPEND-NAME THRU 121-EXIT                            
016200     END-IF.                                                              
016300     IF MED-CAT-MRA(MED-IDX)                                              
016400         MOVE "Y" TO HF-MRA-PRESENT-SW                                    
016500     END-IF.                                                              
016600     IF MED-CAT-SGLT2(MED-IDX)                                            
016700         MOVE "Y" TO HF-SGLT2-PRESENT-SW                                  
016800     END-IF.                                                              
016900     IF MED-CAT-DIURETIC(MED-IDX)                                         
017000         MOVE "Y" TO HF-DIURETIC-PRESENT-SW                               
017100         IF MED-NAME(MED-IDX)(1:10) = "FUROSEMIDE" OR                     
017200            MED-NAME(MED-IDX)(1:9)  = "TORSEMIDE "                        
017300             MOVE "Y" TO HF-LOOP-DIURETIC-SW                              
017400         END-IF                                                           
017500     END-IF.                                                              
017600 110-EXIT.                                                                
017700     EXIT.                                                                
017800                                                                          
017900******************************************************************        
018000* APPENDS "NAME DOSE FREQ" FOR THE CURRENT MED-IDX ROW TO THE END         
018100* OF HF-ACEARB-NAMES-LIST / HF-BETABLKR-NAMES-LIST, COMMA                 
018200* SEPARATED.  WS-LINE-LEN IS USED AS SCRATCH HERE.                        
018300******************************************************************        
018400 120-APPEND-NAME.                                                         
018500     MOVE ZERO TO WS-LINE-LEN.                                            
018600     INSPECT HF-ACEARB-NAMES-LIST                                         
018700                    TALLYING WS-LINE-LEN FOR CHARACTERS                   
018800                    BEFORE INITIAL "  ".                                  
018900     IF WS-LINE-LEN > ZERO                                                
019000         MOVE ", " TO HF-ACEARB-NAMES-LIST(WS-LINE-LEN + 1:2)             
019100         COMPUTE WS-LINE-LEN = WS-LINE-LEN + 3                            
019200     ELSE                                                                 
019300         MOVE 1 TO WS-LINE-LEN                                            
019400     END-IF.                                                              
019500     MOVE MED-DOSE(MED-IDX) TO WS-DOSE-EDIT-O.                            
019600     STRING MED-NAME(MED-IDX) DELIMITED BY "  "                           
019700            " " DELIMITED BY SIZE                                         
019800            WS-DOSE-EDIT-O DELIMITED BY SIZE                              
019900            " " DELIMITED BY SIZE                                         
020000            MED-FREQ(MED-IDX) DELIMITED BY "  "                           
020100            INTO HF-ACEARB-NAMES-LIST(WS-LINE-LEN:60).                    
020200 120-EXIT.                                                                
020300     EXIT.                                                                
020400                                                                          
020500 121-APPEND-NAME.                                                         
020600     MOVE ZERO TO WS-LINE-LEN.                                            
020700     INSPECT HF-BETABLKR-NAMES-LIST                                       
020800                    TALLYING WS-LINE-LEN FOR CHARACTERS                   
020900                    BEFORE INITIAL "  ".                                  
021000     IF WS-LINE-LEN > ZERO                                                
021100         MOVE ", " TO HF-BETABLKR-NAMES-LIST(WS-LINE-LEN + 1:2)           
021200         COMPUTE WS-LINE-LEN = WS-LINE-LEN + 3                            
021300     ELSE                                                                 
021400         MOVE 1 TO WS-LINE-LEN                                            
021500     END-IF.                                                              
021600     MOVE MED-DOSE(MED-IDX) TO WS-DOSE-EDIT-O.                            
021700     STRING MED-NAME(MED-IDX) DELIMITED BY "  "                           
021800            " " DELIMITED BY SIZE                                         
021900            WS-DOSE-EDIT-O DELIMITED BY SIZE                              
022000            " " DELIMITED BY SIZE                                         
022100            MED-FREQ(MED-IDX) DELIMITED BY "  "                           
022200            INTO HF-BETABLKR-NAMES-LIST(WS-LINE-LEN:60).                  
022300 121-EXIT.                                                                
022400     EXIT.                                                                
022500                                                                          
022600 200-WRITE-HEADER.                                                        
022700     STRING "==================================" DELIMITED BY SIZE        
022800            "==================================" DELIMITED BY SIZE        
022900            INTO WS-LINE-BUILD.                                           
023000     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
023100     MOVE SPACES TO WS-LINE-BUILD.                                        
023200     STRING "PATIENT: " DELIMITED BY SIZE                                 
023300            PAT-NOTE-ID DELIMITED BY SIZE                                 
023400            INTO WS-LINE-BUILD.                                           
023500     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
023600     MOVE "HEART FAILURE MANAGEMENT RECOMMENDATIONS"                      
023700             TO WS-LINE-BUILD.                                            
023800     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
023900     MOVE "BASED ON 2022 AHA/ACC/HFSA HEART FAILURE GUIDELINES"           
024000             TO WS-LINE-BUILD.                                            
024100     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
024200     MOVE "--- PATIENT SUMMARY ---" TO WS-LINE-BUILD.                     
024300     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
024400 200-EXIT.                                                                
024500     EXIT.                                                                
024600                                                                          
024700******************************************************************        
024800* DEMOGRAPHICS AND HF-STATUS LINES OMIT WHATEVER WASN'T FOUND -           
024900* A NOTE WITH NO AGE PRINTS NO AGE, ONE WITH NO NYHA PRINTS NO            
025000* NYHA CLASS, AND SO ON.                                                  
025100******************************************************************        
025200 300-WRITE-SUMMARY.                                                       
025300     MOVE SPACES TO WS-LINE-BUILD.                                        
025400     MOVE "DEMOGRAPHICS:" TO WS-LINE-BUILD(1:13).                         
025500     MOVE 15 TO WS-LINE-LEN.                                              
025600     IF PAT-AGE > ZERO                                                    
025700         PERFORM 310-ADD-AGE-TO-DEMO THRU 310-EXIT                        
025800     END-IF.                                                              
025900     IF NOT PAT-SEX-UNKNOWN                                               
026000         MOVE PAT-SEX TO WS-LINE-BUILD(WS-LINE-LEN:6)                     
026100     END-IF.                                                              
026200     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
026300     IF NOT PAT-TYPE-UNKNOWN OR                                           
026400        NOT PAT-LVEF-NOT-FOUND OR                                         
026500        NOT PAT-NYHA-NOT-FOUND                                            
026600         PERFORM 320-WRITE-HF-STATUS-LINE THRU 320-EXIT                   
026700     END-IF.                                                              
026800 300-EXIT.                                                                
026900     EXIT.                                                                
027000                                                                          
027100 310-ADD-AGE-TO-DEMO.                                                     
027200     MOVE PAT-AGE TO WS-INT-EDIT-O.                                       
027300     STRING WS-INT-EDIT-O DELIMITED BY SIZE                               
027400            "-YEAR-OLD " DELIMITED BY SIZE                                
027500            INTO WS-LINE-BUILD(WS-LINE-LEN:30).                           
027600     COMPUTE WS-LINE-LEN = WS-LINE-LEN + 13.                              
027700 310-EXIT.                                                                
027800     EXIT.                                                                
027900                                                                          
028000 320-WRITE-HF-STATUS-LINE.                                                
028100     MOVE SPACES TO WS-LINE-BUILD.                                        
028200     MOVE "HEART FAILURE:" TO WS-LINE-BUILD(1:14).                        
028300     MOVE 16 TO WS-LINE-LEN.                                              
028400     IF NOT PAT-TYPE-UNKNOWN                                              
028500         STRING "TYPE: " DELIMITED BY SIZE                                
028600                PAT-HF-TYPE DELIMITED BY SIZE                             
028700                ", " DELIMITED BY SIZE                                    
028800                INTO WS-LINE-BUILD(WS-LINE-LEN:40)                        
028900         COMPUTE WS-LINE-LEN = WS-LINE-LEN + 14                           
029000     END-IF.                                                              
029100     IF NOT PAT-LVEF-NOT-FOUND                                            
029200         PERFORM 321-ADD-LVEF-TO-STATUS THRU 321-EXIT                     
029300     END-IF.                                                              
029400     IF NOT PAT-NYHA-NOT-FOUND                                            
029500         STRING "NYHA CLASS: " DELIMITED BY SIZE                          
029600                PAT-NYHA DELIMITED BY SIZE                                
029700                INTO WS-LINE-BUILD(WS-LINE-LEN:20)                        
029800     END-IF.                                                              
029900     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
030000 320-EXIT.                                                                
030100     EXIT.                                                                
030200                                                                          
030300 321-ADD-LVEF-TO-STATUS.                                                  
030400     MOVE PAT-LVEF TO WS-INT-EDIT-O.                                      
030500     STRING "LVEF: " DELIMITED BY SIZE                                    
030600            WS-INT-EDIT-O DELIMITED BY SIZE                               
030700            "%, " DELIMITED BY SIZE                                       
030800            INTO WS-LINE-BUILD(WS-LINE-LEN:20).                           
030900     COMPUTE WS-LINE-LEN = WS-LINE-LEN + 12.                              
031000 321-EXIT.                                                                
031100     EXIT.                                                                
031200                                                                          
031300******************************************************************        
031400* CURRENT-MEDICATIONS ANALYSIS - ONE STATUS LINE PER THERAPEUTIC          
031500* CLASS WHEN IS-HFREF, ELSE A PLAIN LIST OF EVERY MED FOUND.              
031600******************************************************************        
031700 400-CURRENT-MEDS.                                                        
031800     MOVE "--- CURRENT MEDICATIONS ANALYSIS ---" TO WS-LINE-BUILD.        
031900     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
032000     IF PAT-MED-COUNT = ZERO                                              
032100         MOVE "NO CURRENT MEDICATIONS REPORTED." TO WS-LINE-BUILD         
032200         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
032300     ELSE                                                                 
032400         IF HF-IS-HFREF                                                   
032500             PERFORM 410-WRITE-ACEARB-LINE THRU 410-EXIT                  
032600             PERFORM 420-WRITE-BETABLKR-LINE THRU 420-EXIT                
032700             PERFORM 430-WRITE-MRA-LINE THRU 430-EXIT                     
032800             PERFORM 440-WRITE-SGLT2-LINE THRU 440-EXIT                   
032900             PERFORM 450-WRITE-DIURETIC-LINE THRU 450-EXIT                
033000         ELSE                                                             
033100             PERFORM 460-LIST-ALL-MEDS THRU 460-EXIT                      
033200         END-IF                                                           
033300     END-IF.                                                              
033400 400-EXIT.                                                                
033500     EXIT.                                                                
033600                                                                          
033700 410-WRITE-ACEARB-LINE.                                                   
033800     MOVE SPACES TO WS-LINE-BUILD.                                        
033900     IF HF-ACEARB-PRESENT                                                 
034000         STRING "ACE INHIBITOR/ARB: " DELIMITED BY SIZE                   
034100                HF-ACEARB-NAMES-LIST DELIMITED BY "  "                    
034200                " - APPROPRIATE FOR HFREF" DELIMITED BY SIZE              
034300                INTO WS-LINE-BUILD                                        
034400     ELSE                                                                 
034500         MOVE "ACE INHIBITOR/ARB: NOT PRESCRIBED - STRONGLY "             
034600             TO WS-LINE-BUILD(1:46)                                       
034700         MOVE "RECOMMENDED" TO WS-LINE-BUILD(47:11)                       
034800     END-IF.                                                              
034900     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
035000 410-EXIT.                                                                
035100     EXIT.                                                                
035200                                                                          
035300 420-WRITE-BETABLKR-LINE.                                                 
035400     MOVE SPACES TO WS-LINE-BUILD.                                        
035500     IF HF-BETABLKR-PRESENT                                               
035600         STRING "BETA BLOCKER: " DELIMITED BY SIZE                        
035700                HF-BETABLKR-NAMES-LIST DELIMITED BY "  "                  
035800                " - APPROPRIATE FOR HFREF" DELIMITED BY SIZE              
035900                INTO WS-LINE-BUILD                                        
036000     ELSE                                                                 
036100         MOVE "BETA BLOCKER: NOT PRESCRIBED - STRONGLY "                  
036200             TO WS-LINE-BUILD(1:41)                                       
036300         MOVE "RECOMMENDED" TO WS-LINE-BUILD(42:11)                       
036400     END-IF.                                                              
036500     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
036600 420-EXIT.                                                                
036700     EXIT.                                                                
036800                                                                          
036900 430-WRITE-MRA-LINE.                                                      
037000     MOVE SPACES TO WS-LINE-BUILD.                                        
037100     IF HF-MRA-PRESENT                                                    
037200         MOVE "MRA: GOOD ADDITION FOR HFREF" TO WS-LINE-BUILD             
037300     ELSE                                                                 
037400         MOVE "MRA: CONSIDER ADDING IF LVEF <= 35 AND SYMPTOMS "          
037500             TO WS-LINE-BUILD(1:49)                                       
037600         MOVE "PERSIST" TO WS-LINE-BUILD(50:7)                            
037700     END-IF.                                                              
037800     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
037900 430-EXIT.                                                                
038000     EXIT.                                                                
038100                                                                          
038200 440-WRITE-SGLT2-LINE.                                                    
038300     MOVE SPACES TO WS-LINE-BUILD.                                        
038400     IF HF-SGLT2-PRESENT                                                  
038500         MOVE "SGLT2 INHIBITOR: EXCELLENT FOR ADDITIONAL BENEFIT"         
038600             TO WS-LINE-BUILD                                             
038700     ELSE                                                                 
038800         MOVE "SGLT2 INHIBITOR: CONSIDER FOR ADDITIONAL "                 
038900             TO WS-LINE-BUILD(1:42)                                       
039000         MOVE "CARDIOVASCULAR BENEFIT" TO WS-LINE-BUILD(43:22)            
039100     END-IF.                                                              
039200     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
039300 440-EXIT.                                                                
039400     EXIT.                                                                
039500                                                                          
039600 450-WRITE-DIURETIC-LINE.                                                 
039700     IF HF-DIURETIC-PRESENT                                               
039800         MOVE "DIURETIC: FOR VOLUME MANAGEMENT" TO WS-LINE-BUILD          
039900         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
040000     END-IF.                                                              
040100 450-EXIT.                                                                
040200     EXIT.                                                                
040300                                                                          
040400******************************************************************        
040500* NOT-HFREF PATH - PLAIN LIST, ONE LINE PER MEDICATION, FORMAT            
040600* "NAME DOSE FREQUENCY" PER MEDICATION, COMMA SEPARATED.                  
040700******************************************************************        
040800 460-LIST-ALL-MEDS.                                                       
040900     PERFORM 461-WRITE-ONE-MED-LINE THRU 461-EXIT                         
041000         VARYING MED-IDX FROM 1 BY 1                                      
041100         UNTIL MED-IDX > PAT-MED-COUNT.                                   
041200 460-EXIT.                                                                
041300     EXIT.                                                                
041400                                                                          
041500 461-WRITE-ONE-MED-LINE.                                                  
041600     MOVE SPACES TO WS-LINE-BUILD.                                        
041700     MOVE MED-DOSE(MED-IDX) TO WS-DOSE-EDIT-O.                            
041800     STRING MED-NAME(MED-IDX) DELIMITED BY "  "                           
041900            " " DELIMITED BY SIZE                                         
042000            WS-DOSE-EDIT-O DELIMITED BY SIZE                              
042100            " " DELIMITED BY SIZE                                         
042200            MED-FREQ(MED-IDX) DELIMITED BY "  "                           
042300            INTO WS-LINE-BUILD.                                           
042400     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
042500 461-EXIT.                                                                
042600     EXIT.                                                                
042700                                                                          
042800******************************************************************        
042900* APPENDS WS-LINE-BUILD AS THE NEXT ROW OF RPT-LINE-TABLE.  A             
043000* FULL TABLE IS SILENTLY IGNORED - 80 ROWS COVERS THE WORST-CASE          
043100* NOTE, SO THIS SHOULD NEVER FIRE IN PRACTICE.                            
043200******************************************************************        
043300 950-ADD-RPT-LINE.                                                        
043400     IF RPT-LINE-COUNT < 80                                               
043500         ADD 1 TO RPT-LINE-COUNT                                          
043600         SET RPT-LINE-IDX TO RPT-LINE-COUNT                               
043700         MOVE WS-LINE-BUILD TO RPT-LINE(RPT-LINE-IDX)                     
043800     END-IF.                                                              
043900 950-EXIT.                                                                
044000     EXIT.                                                                
