000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  HFRECPLN.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 07/22/96.                                                  
000700 DATE-COMPILED. 07/22/96.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    BUILDS THE SECOND HALF OF THE RECOMMENDATION REPORT FOR ONE          
001300*    PATIENT - NEW-MEDICATION RECOMMENDATIONS, MONITORING AND             
001400*    FOLLOW-UP, LIFESTYLE/ADDITIONAL CONSIDERATIONS AND (WHEN             
001500*    TRIGGERED) THE INSUFFICIENT-DATA WARNING, WHICH MUST PRINT           
001600*    LAST SINCE IT IS THE FINAL SECTION OF THE REPORT.  RELIES ON         
001700*    HF-PATIENT-CLASS AND HF-CLASS-PRESENT-FLAGS, BOTH SET BY             
001800*    HFRECMND BEFORE THIS PROGRAM IS CALLED, SO THE IS-HFREF/             
001900*    IS-HFPEF TEST AND THE MEDICATION-CLASS SCAN EACH RUN ONCE            
002000*    PER NOTE.  CALLED ONCE PER NOTE BY HFBATCH, RIGHT AFTER              
002100*    HFRECMND.                                                            
002200*                                                                         
002300*    ADAPTED FROM THE ORIGINAL TRMTUPDT DAILY TREATMENT UPDATE            
002400*    STEP, WHICH ROLLED TREATMENT RECORDS UP BY PATIENT, WALKED           
002500*    THE PATIENT'S LAB-CHARGES TABLE AND RECONCILED DIAGNOSTIC            
002600*    CODES AGAINST PATMSTR.  HFRECPLN KEEPS THE SAME TABLE-WALK-          
002700*    AND-RECONCILE SHAPE (THE NEW-MED RULES WALK PAT-MED-TABLE            
002800*    THE WAY 250-PROCESS-LAB-CHARGES-TABLE WALKED LAB-CHARGES,            
002900*    AND 500-RECONCILE-DIAGNOSTIC-CODES BECOMES THE SEARCH FOR A          
003000*    SPECIFIC ACE/ARB AGENT BELOW) BUT THERE IS NO PATMSTR, NO            
003100*    FILE I/O, AND NO ABEND PATH - A BAD RECORD IS HFBATCH'S              
003200*    PROBLEM, NOT THIS PROGRAM'S.                                         
003300*                                                                         
003400*   CHANGE LOG                                                            
003500*   ----------                                                            
003600*   07/22/96  JS   ORIGINAL TRMTUPDT - DAILY TREATMENT UPDATE             
003700*                  STEP AGAINST PATMSTR                                   
003800*   01/05/99  DNO  Y2K FOLLOW-UP REVIEW - NO CHANGES REQUIRED             
003900*   11/03/05  DNO  RENAMED TRMTUPDT TO HFRECPLN, RECAST FROM A            
004000*                  VSAM UPDATE STEP TO A CALLED REPORT-LINE               
004100*                  BUILDER FOR THE HF RECOMMENDATION REPORT               
004200*   08/05/23  TLN  REBUILT AS NEW-MED/MONITORING/LIFESTYLE                
004300*                  SECTIONS PER 2022 AHA/ACC/HFSA GUIDELINE               
004400*                  RULE SET, CR-4471                                      
004500*   08/07/23  TLN  ADDED ACE/ARB-AGENT SEARCH FOR THE RENAL-              
004600*                  FUNCTION MONITORING LINE, CR-4471                      
004700*   08/12/23  TLN  REDATED THE LOG ABOVE - THE RENAME ENTRY WAS           
004800*                  DATED BEFORE THE ORIGINAL AND THE Y2K REVIEW           
004900*                  AFTER IT, A COPY-PASTE FROM A SHOP TEMPLATE,           
005000*                  CR-4493                                                
005100*   08/12/23  TLN  WS-NEWMED-LINE-CT AND WS-NAMED-ACEARB-SW WERE          
005200*                  GROUPED UNDER COUNTERS-AND-ACCUMULATORS FOR NO         
005300*                  REASON - CONVERTED TO STANDALONE 77-LEVEL              
005400*                  ITEMS, CR-4495                                         
005500*   08/13/23  TLN  900-INSUFF-DATA BELONGS HERE, NOT IN HFRECMND -        
005600*                  IT IS THE LAST SECTION OF THE REPORT, AFTER            
005700*                  LIFESTYLE, NOT THE FOURTH.  MOVED THE PARAGRAPH        
005800*                  IN FROM HFRECMND AND CALLED IT LAST, CR-4496           
005900******************************************************************        
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SOURCE-COMPUTER. IBM-390.                                                
006300 OBJECT-COMPUTER. IBM-390.                                                
006400 SPECIAL-NAMES.                                                           
006500     C01 IS NEXT-PAGE.                                                    
006600                                                                          
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900                                                                          
007000 WORKING-STORAGE SECTION.                                                 
007100 77  WS-NEWMED-LINE-CT           PIC 9(02) COMP.                          
007200 77  WS-NAMED-ACEARB-SW          PIC X(01) VALUE "N".                     
007300     88  NAMED-ACEARB-FOUND      VALUE "Y".                               
007400                                                                          
007500******************************************************************        
007600* ONE WORKING BUILD AREA FOR EVERY REPORT LINE - MOVED TO THE             
007700* NEXT FREE ROW OF RPT-LINE-TABLE BY 950-ADD-RPT-LINE.                    
007800******************************************************************        
007900 01  WS-LINE-BUILD-AREA.                                                  
008000     05  WS-LINE-BUILD               PIC X(132) VALUE SPACES.             
008100 01  WS-LINE-BUILD-ALT REDEFINES WS-LINE-BUILD-AREA.                      
008200     05  WS-LINE-BUILD-FIRST-80      PIC X(80).                           
008300     05  WS-LINE-BUILD-REST          PIC X(52).                           
008400 01  WS-LINE-BUILD-BYTES REDEFINES WS-LINE-BUILD-AREA.                    
008500     05  WS-LINE-BUILD-BYTE OCCURS 132 TIMES                              
008600                     INDEXED BY LINE-BYTE-IDX PIC X(01).                  
008700                                                                          
008800******************************************************************        
008900* NAMED-AGENT TABLE FOR THE RENAL-FUNCTION MONITORING LINE - THE          
009000* SPEC TRIGGERS IT ONLY FOR THESE FOUR SPECIFIC ACE/ARB AGENTS,           
009100* NOT FOR THE WHOLE ACEARB CLASS.                                         
009200******************************************************************        
009300 01  WS-NAMED-ACEARB-TABLE.                                               
009400     05  FILLER PIC X(12) VALUE "LISINOPRIL  ".                           
009500     05  FILLER PIC X(12) VALUE "ENALAPRIL   ".                           
009600     05  FILLER PIC X(12) VALUE "LOSARTAN    ".                           
009700     05  FILLER PIC X(12) VALUE "VALSARTAN   ".                           
009800 01  WS-NAMED-ACEARB-ENTRIES REDEFINES WS-NAMED-ACEARB-TABLE.             
009900     05  WS-NAMED-ACEARB-NAME OCCURS 4 TIMES                              
010000                     INDEXED BY NAMED-ACEARB-IDX PIC X(12).               
010100                                                                          
010200 LINKAGE SECTION.                                                         
010300 COPY HFPATREC.                                                           
010400 COPY HFRPTLIN.                                                           
010500 01  RETURN-CD                       PIC S9(4) COMP.                      
010600                                                                          
010700 PROCEDURE DIVISION USING HF-PATIENT-RECORD, HF-PATIENT-CLASS,            
010800                           HF-CLASS-PRESENT-FLAGS, RPT-LINE-TABLE,        
010900                           RETURN-CD.                                     
011000     PERFORM 200-NEW-MEDS THRU 200-EXIT.                                  
011100     PERFORM 300-MONITORING THRU 300-EXIT.                                
011200     PERFORM 400-LIFESTYLE THRU 400-EXIT.                                 
011300     PERFORM 900-INSUFF-DATA THRU 900-EXIT.                               
011400     MOVE ZERO TO RETURN-CD.                                              
011500     GOBACK.                                                              
011600                                                                          
011700******************************************************************        
011800* IS-HFREF -> UP TO 5 NUMBERED RULES KEYED ON MISSING CLASSES.            
011900* IS-HFPEF -> A FIXED 4-LINE BLOCK.  NEITHER -> A FIXED GENERAL           
012000* 4-LINE BLOCK.  IF NONE OF THE ABOVE PRODUCED A LINE, A SINGLE           
012100* FALLBACK LINE IS WRITTEN INSTEAD.                                       
012200******************************************************************        
012300 200-NEW-MEDS.                                                            
012400     MOVE "--- MEDICATION RECOMMENDATIONS ---" TO WS-LINE-BUILD.          
012500     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
012600     MOVE ZERO TO WS-NEWMED-LINE-CT.                                      
012700     IF HF-IS-HFREF                                                       
012800         PERFORM 210-HFREF-MEDS THRU 210-EXIT                             
012900     ELSE                                                                 
013000         IF HF-IS-HFPEF                                                   
013100             PERFORM 220-HFPEF-MEDS THRU 220-EXIT                         
013200         ELSE                                                             
013300             PERFORM 230-OTHER-MEDS THRU 230-EXIT                         
013400         END-IF                                                           
013500     END-IF.                                                              
013600     IF WS-NEWMED-LINE-CT = ZERO                                          
013700         MOVE "CONTINUE CURRENT THERAPY WITH REGULAR MONITORING."         
013800                 TO WS-LINE-BUILD                                         
013900         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
014000     END-IF.                                                              
014100 200-EXIT.                                                                
014200     EXIT.                                                                
014300                                                                          
014400 210-HFREF-MEDS.                                                          
014500     IF NOT HF-ACEARB-PRESENT                                             
014600         MOVE "1. START LISINOPRIL 5MG DAILY, TITRATE TO MAX "            
014700                 TO WS-LINE-BUILD(1:47)                                   
014800         MOVE "TOLERATED (UP TO 40MG DAILY)"                              
014900                 TO WS-LINE-BUILD(48:29)                                  
015000         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
015100         ADD 1 TO WS-NEWMED-LINE-CT                                       
015200     END-IF.                                                              
015300     IF NOT HF-BETABLKR-PRESENT                                           
015400         MOVE "2. START METOPROLOL SUCCINATE 25MG DAILY OR "              
015500                 TO WS-LINE-BUILD(1:45)                                   
015600         MOVE "CARVEDILOL 3.125MG BID" TO WS-LINE-BUILD(46:22)            
015700         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
015800         ADD 1 TO WS-NEWMED-LINE-CT                                       
015900     END-IF.                                                              
016000     IF NOT HF-MRA-PRESENT AND NOT PAT-LVEF-NOT-FOUND                     
016100                     AND PAT-LVEF <= 35                                   
016200         MOVE "3. CONSIDER SPIRONOLACTONE 25MG DAILY (MONITOR "           
016300                 TO WS-LINE-BUILD(1:48)                                   
016400         MOVE "K+ AND CREATININE)" TO WS-LINE-BUILD(49:18)                
016500         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
016600         ADD 1 TO WS-NEWMED-LINE-CT                                       
016700     END-IF.                                                              
016800     IF NOT HF-SGLT2-PRESENT                                              
016900         MOVE "4. CONSIDER DAPAGLIFLOZIN 10MG DAILY"                      
017000                 TO WS-LINE-BUILD                                         
017100         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
017200         ADD 1 TO WS-NEWMED-LINE-CT                                       
017300     END-IF.                                                              
017400     IF NOT PAT-NYHA-NOT-FOUND AND PAT-NYHA >= 2                          
017500                     AND NOT HF-LOOP-DIURETIC-FOUND                       
017600         MOVE "5. CONSIDER LOOP DIURETIC IF VOLUME OVERLOAD "             
017700                 TO WS-LINE-BUILD(1:46)                                   
017800         MOVE "PRESENT" TO WS-LINE-BUILD(47:7)                            
017900         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
018000         ADD 1 TO WS-NEWMED-LINE-CT                                       
018100     END-IF.                                                              
018200 210-EXIT.                                                                
018300     EXIT.                                                                
018400                                                                          
018500 220-HFPEF-MEDS.                                                          
018600     MOVE "- MAINTAIN BLOOD PRESSURE CONTROL, TARGET BELOW "              
018700             TO WS-LINE-BUILD(1:49).                                      
018800     MOVE "130/80 MMHG" TO WS-LINE-BUILD(50:11).                          
018900     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
019000     MOVE "- OPTIMIZE MANAGEMENT OF DIABETES MELLITUS IF "                
019100             TO WS-LINE-BUILD(1:47).                                      
019200     MOVE "PRESENT" TO WS-LINE-BUILD(48:7).                               
019300     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
019400     MOVE "- CONSIDER SGLT2 INHIBITOR FOR HFPEF" TO WS-LINE-BUILD.        
019500     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
019600     MOVE "- DIURETICS AS NEEDED FOR VOLUME MANAGEMENT"                   
019700             TO WS-LINE-BUILD.                                            
019800     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
019900     ADD 4 TO WS-NEWMED-LINE-CT.                                          
020000 220-EXIT.                                                                
020100     EXIT.                                                                
020200                                                                          
020300 230-OTHER-MEDS.                                                          
020400     MOVE "- FURTHER ASSESSMENT OF LVEF NEEDED TO GUIDE "                 
020500             TO WS-LINE-BUILD(1:46).                                      
020600     MOVE "THERAPY" TO WS-LINE-BUILD(47:7).                               
020700     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
020800     MOVE "- CONSIDER ACE INHIBITOR/ARB IF NOT CONTRAINDICATED"           
020900             TO WS-LINE-BUILD.                                            
021000     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
021100     MOVE "- CONSIDER BETA BLOCKER IF CLINICALLY APPROPRIATE"             
021200             TO WS-LINE-BUILD.                                            
021300     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
021400     MOVE "- ASSESS VOLUME STATUS AND ADJUST DIURETICS AS "               
021500             TO WS-LINE-BUILD(1:48).                                      
021600     MOVE "NEEDED" TO WS-LINE-BUILD(49:6).                                
021700     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
021800     ADD 4 TO WS-NEWMED-LINE-CT.                                          
021900 230-EXIT.                                                                
022000     EXIT.                                                                
022100                                                                          
022200******************************************************************        
022300* STANDARD BLOCK EVERY NOTE GETS, PLUS THE MRA AND ACE/ARB LINES          
022400* WHEN THOSE AGENT CLASSES/NAMES ARE PRESENT, PLUS THE FIXED              
022500* CLINICAL-MONITORING BLOCK.                                              
022600******************************************************************        
022700 300-MONITORING.                                                          
022800     MOVE "--- MONITORING & FOLLOW-UP ---" TO WS-LINE-BUILD.              
022900     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
023000     MOVE "- BASIC METABOLIC PANEL IN 1-2 WEEKS TO ASSESS "               
023100             TO WS-LINE-BUILD(1:48).                                      
023200     MOVE "RENAL FUNCTION" TO WS-LINE-BUILD(49:14).                       
023300     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
023400     MOVE "- BNP/NT-PROBNP IF DIAGNOSIS OR SEVERITY UNCLEAR"              
023500             TO WS-LINE-BUILD.                                            
023600     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
023700     IF HF-MRA-PRESENT                                                    
023800         MOVE "- MONITOR K+ AND CREATININE WITHIN 1 WEEK OF "             
023900                 TO WS-LINE-BUILD(1:46)                                   
024000         MOVE "MRA START, THEN MONTHLY FOR 3 MONTHS"                      
024100                 TO WS-LINE-BUILD(47:37)                                  
024200         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
024300     END-IF.                                                              
024400     PERFORM 310-CHECK-NAMED-ACEARB THRU 310-EXIT.                        
024500     IF NAMED-ACEARB-FOUND                                                
024600         MOVE "- MONITOR BLOOD PRESSURE AND RENAL FUNCTION "              
024700                 TO WS-LINE-BUILD(1:45)                                   
024800         MOVE "AFTER ACE/ARB INITIATION" TO WS-LINE-BUILD(46:24)          
024900         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
025000     END-IF.                                                              
025100     MOVE "- DAILY WEIGHT - REPORT GAIN OF MORE THAN 2-3 LB "             
025200             TO WS-LINE-BUILD(1:50).                                      
025300     MOVE "IN 1 DAY OR MORE THAN 5 LB IN 1 WEEK"                          
025400             TO WS-LINE-BUILD(51:37).                                     
025500     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
025600     MOVE "- MONITOR FOR WORSENING SYMPTOMS: DYSPNEA, "                   
025700             TO WS-LINE-BUILD(1:43).                                      
025800     MOVE "ORTHOPNEA, EDEMA, FATIGUE" TO WS-LINE-BUILD(44:25).            
025900     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
026000     MOVE "- MONITOR BLOOD PRESSURE AND HEART RATE AT EACH "              
026100             TO WS-LINE-BUILD(1:49).                                      
026200     MOVE "VISIT" TO WS-LINE-BUILD(50:5).                                 
026300     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
026400     MOVE "- FOLLOW-UP APPOINTMENT IN 1-2 WEEKS" TO WS-LINE-BUILD.        
026500     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
026600 300-EXIT.                                                                
026700     EXIT.                                                                
026800                                                                          
026900******************************************************************        
027000* SETS NAMED-ACEARB-FOUND WHEN ANY MEDICATION ON THE NOTE MATCHES         
027100* ONE OF THE FOUR NAMED AGENTS (NOT THE WHOLE ACEARB CLASS).              
027200******************************************************************        
027300 310-CHECK-NAMED-ACEARB.                                                  
027400     MOVE "N" TO WS-NAMED-ACEARB-SW.                                      
027500     IF PAT-MED-COUNT > ZERO                                              
027600         PERFORM 311-SCAN-ONE-MED THRU 311-EXIT                           
027700             VARYING MED-IDX FROM 1 BY 1                                  
027800             UNTIL MED-IDX > PAT-MED-COUNT OR                             
027900                   NAMED-ACEARB-FOUND                                     
028000     END-IF.                                                              
028100 310-EXIT.                                                                
028200     EXIT.                                                                
028300                                                                          
028400 311-SCAN-ONE-MED.                                                        
028500     SET NAMED-ACEARB-IDX TO 1.                                           
028600     SEARCH WS-NAMED-ACEARB-NAME                                          
028700         AT END                                                           
028800             NEXT SENTENCE                                                
028900         WHEN MED-NAME(MED-IDX)(1:12) =                                   
029000              WS-NAMED-ACEARB-NAME(NAMED-ACEARB-IDX)                      
029100             MOVE "Y" TO WS-NAMED-ACEARB-SW                               
029200     END-SEARCH.                                                          
029300 311-EXIT.                                                                
029400     EXIT.                                                                
029500                                                                          
029600******************************************************************        
029700* FIXED DIETARY/ACTIVITY/ADDITIONAL-CONSIDERATIONS BLOCKS PLUS            
029800* THE CONDITIONAL DEVICE-THERAPY LINE FOR LVEF <= 35.                     
029900******************************************************************        
030000 400-LIFESTYLE.                                                           
030100     MOVE "--- LIFESTYLE & ADDITIONAL CONSIDERATIONS ---"                 
030200             TO WS-LINE-BUILD.                                            
030300     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
030400     MOVE "- SODIUM RESTRICTION TO LESS THAN 3G PER DAY "                 
030500             TO WS-LINE-BUILD(1:45).                                      
030600     MOVE "(2G IF ADVANCED HF)" TO WS-LINE-BUILD(46:19).                  
030700     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
030800     MOVE "- FLUID RESTRICTION TO 2 LITERS PER DAY IF "                   
030900             TO WS-LINE-BUILD(1:44).                                      
031000     MOVE "HYPONATREMIC OR ADVANCED HF" TO WS-LINE-BUILD(45:27).          
031100     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
031200     MOVE "- WEIGHT MANAGEMENT AND REGULAR PHYSICAL ACTIVITY"             
031300             TO WS-LINE-BUILD.                                            
031400     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
031500     MOVE "- CARDIAC REHABILITATION IF CLINICALLY APPROPRIATE"            
031600             TO WS-LINE-BUILD.                                            
031700     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
031800     MOVE "- MEDICATION ADHERENCE IS CRITICAL FOR OPTIMAL "               
031900             TO WS-LINE-BUILD(1:48).                                      
032000     MOVE "OUTCOMES" TO WS-LINE-BUILD(49:8).                              
032100     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
032200     MOVE "- ANNUAL INFLUENZA AND PNEUMOCOCCAL VACCINATION"               
032300             TO WS-LINE-BUILD.                                            
032400     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
032500     MOVE "- AVOID NSAIDS, WHICH CAN WORSEN FLUID RETENTION "             
032600             TO WS-LINE-BUILD(1:50).                                      
032700     MOVE "AND RENAL FUNCTION" TO WS-LINE-BUILD(51:18).                   
032800     PERFORM 950-ADD-RPT-LINE THRU 950-EXIT.                              
032900     IF NOT PAT-LVEF-NOT-FOUND AND PAT-LVEF <= 35                         
033000         MOVE "- CONSIDER ICD/CRT EVALUATION IF LVEF <= 35 ON "           
033100                 TO WS-LINE-BUILD(1:48)                                   
033200         MOVE "OPTIMAL MEDICAL THERAPY" TO WS-LINE-BUILD(49:23)           
033300         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
033400     END-IF.                                                              
033500 400-EXIT.                                                                
033600     EXIT.                                                                
033700                                                                          
033800******************************************************************        
033900* WHEN LVEF, MEDICATIONS, AND HF TYPE ARE ALL ABSENT THE NOTE HAS         
034000* TOO LITTLE TO GO ON FOR A GUIDELINE-BASED RECOMMENDATION.  THIS         
034100* IS THE LAST SECTION OF THE REPORT - IF IT FIRED BEFORE LIFESTYLE        
034200* THE NOTE WOULD PRINT IN THE WRONG PLACE. SEE CR-4496.                   
034300******************************************************************        
034400 900-INSUFF-DATA.                                                         
034500     IF PAT-LVEF-NOT-FOUND AND                                            
034600        PAT-MED-COUNT = ZERO AND                                          
034700        PAT-TYPE-UNKNOWN                                                  
034800         MOVE "--- NOTE ---" TO WS-LINE-BUILD                             
034900         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
035000         MOVE "INSUFFICIENT DATA FOR A COMPLETE GUIDELINE-BASED"          
035100                 TO WS-LINE-BUILD                                         
035200         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
035300         MOVE "ASSESSMENT.  RECOMMEND OBTAINING: LVEF, CURRENT"           
035400                 TO WS-LINE-BUILD                                         
035500         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
035600         MOVE "MEDICATIONS, NYHA FUNCTIONAL CLASS, AND RECENT"            
035700                 TO WS-LINE-BUILD                                         
035800         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
035900         MOVE "LABORATORY VALUES." TO WS-LINE-BUILD                       
036000         PERFORM 950-ADD-RPT-LINE THRU 950-EXIT                           
036100     END-IF.                                                              
036200 900-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500******************************************************************        
036600* APPENDS WS-LINE-BUILD AS THE NEXT ROW OF RPT-LINE-TABLE.  A             
036700* FULL TABLE IS SILENTLY IGNORED - 80 ROWS COVERS THE WORST-CASE          
036800* NOTE, SO THIS SHOULD NEVER FIRE IN PRACTICE.                            
036900******************************************************************        
037000 950-ADD-RPT-LINE.                                                        
037100     IF RPT-LINE-COUNT < 80                                               
037200         ADD 1 TO RPT-LINE-COUNT                                          
037300         SET RPT-LINE-IDX TO RPT-LINE-COUNT                               
037400         MOVE WS-LINE-BUILD TO RPT-LINE(RPT-LINE-IDX)                     
037500     END-IF.                                                              
037600 950-EXIT.                                                                
037700     EXIT.                                                                
