000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  HFBATCH.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEV CENTER.                                          
000600 DATE-WRITTEN. 01/23/88.                                                  
000700 DATE-COMPILED. 01/23/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    MAIN DRIVER FOR THE HEART FAILURE MANAGEMENT BATCH SYSTEM.           
001300*    READS CLINICAL NOTES FROM THE NOTES FILE (ONE NOTE = AN              
001400*    "ID:" LINE FOLLOWED BY TEXT LINES, ENDED BY A LINE WHOSE             
001500*    FIRST 11 CHARACTERS ARE "=== END ===").  FOR EACH NOTE,              
001600*    CALLS HFNOTEXT TO BUILD A PATIENT RECORD, THEN HFRECMND AND          
001700*    HFRECPLN TO BUILD THE RECOMMENDATION REPORT, WRITES THE              
001800*    REPORT LINES TO THE REPORT FILE, AND ACCUMULATES RUN TOTALS.         
001900*    A NOTE THAT FAILS PROCESSING WRITES AN ERROR LINE AND BUMPS          
002000*    TOT-ERRORS BUT DOES NOT STOP THE RUN.  AT END OF FILE WRITES         
002100*    THE RUN-TOTALS SUMMARY BLOCK AND CLOSES FILES.                       
002200*                                                                         
002300*    ADAPTED FROM THE ORIGINAL PATLIST DAILY PATIENT-TREATMENT            
002400*    LISTING JOB, WHICH MATCHED INCOMING PATIENT AND TREATMENT            
002500*    RECORDS, LOOKED EACH PATIENT UP ON PATMSTR/PATINS/PATPERSN           
002600*    AND PRINTED A DETAIL REPORT WITH PAGE BREAKS.  HFBATCH KEEPS         
002700*    THE SAME OPEN-READ-MAINLINE-CLEANUP SHAPE AND THE SAME               
002800*    800/850/900-SERIES FILE-HANDLING PARAGRAPHS, BUT THERE IS NO         
002900*    PATMSTR/PATINS/PATPERSN LOOKUP AND NO PAGE-BREAK LOGIC - ONE         
003000*    NOTE PRODUCES ONE REPORT, NO HEADERS OR PAGINATION.                  
003100*                                                                         
003200*   CHANGE LOG                                                            
003300*   ----------                                                            
003400*   01/23/88  JS   ORIGINAL PATLIST - DAILY PATIENT TREATMENT             
003500*                  LISTING JOB AGAINST PATMSTR/PATINS/PATPERSN            
003600*   02/12/92  TGD  ADDED TRAILER-RECORD BALANCING LOGIC                   
003700*   01/06/99  RMK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON THIS            
003800*                  JOB'S OWN RECORDS - NO CHANGES REQUIRED                
003900*   11/03/05  DNO  RENAMED PATLIST TO HFBATCH, RECAST FROM A              
004000*                  PATIENT-TREATMENT LISTING JOB TO THE HF                
004100*                  RECOMMENDATION-REPORT BATCH DRIVER                     
004200*   08/01/23  TLN  REPLACED PATSRCH/PATMSTR/PATINS/PATPERSN WITH          
004300*                  THE NOTES/REPORT FILE PAIR AND THE HFNOTEXT/           
004400*                  HFRECMND/HFRECPLN CALL SEQUENCE, CR-4471               
004500*   08/08/23  TLN  ADDED PER-NOTE ERROR HANDLING AND RUN-TOTALS           
004600*                  SUMMARY BLOCK, CR-4471                                 
004700*   08/12/23  TLN  WS-CURRENT-LINE-TAG WAS ONLY X(10) AGAINST THE         
004800*                  11-BYTE "=== END ===" LITERAL - THE UNEQUAL-           
004900*                  LENGTH COMPARE PADDED THE FIELD WITH A SPACE           
005000*                  AND THE MARKER NEVER MATCHED, SO MULTI-NOTE            
005100*                  FILES RAN TOGETHER AS ONE NOTE.  WIDENED TAG           
005200*                  TO X(11), CR-4491                                      
005300*   08/12/23  TLN  MOVED THE STANDALONE SWITCHES AND THE RPT-IDX/         
005400*                  RETURN-CD SCRATCH PAIR OUT OF 05-UNDER-01              
005500*                  GROUPS TO 77-LEVEL ITEMS, SHOP CONVENTION FOR          
005600*                  THIS KIND OF WORKING STORAGE, CR-4495                  
005700******************************************************************        
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER. IBM-390.                                                
006100 OBJECT-COMPUTER. IBM-390.                                                
006200 SPECIAL-NAMES.                                                           
006300     C01 IS NEXT-PAGE.                                                    
006400                                                                          
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT NOTES-IN                                                      
006800     ASSIGN TO UT-S-NOTES                                                 
006900       ACCESS MODE IS SEQUENTIAL                                          
007000       FILE STATUS IS IFCODE.                                             
007100                                                                          
007200     SELECT REPORT-OUT                                                    
007300     ASSIGN TO UT-S-REPORT                                                
007400       ACCESS MODE IS SEQUENTIAL                                          
007500       FILE STATUS IS OFCODE.                                             
007600                                                                          
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900 FD  NOTES-IN                                                             
008000     RECORDING MODE IS F                                                  
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORD CONTAINS 500 CHARACTERS                                       
008300     BLOCK CONTAINS 0 RECORDS                                             
008400     DATA RECORD IS NOTES-IN-REC.                                         
008500 01  NOTES-IN-REC                    PIC X(500).                          
008600                                                                          
008700 FD  REPORT-OUT                                                           
008800     RECORDING MODE IS F                                                  
008900     LABEL RECORDS ARE STANDARD                                           
009000     RECORD CONTAINS 132 CHARACTERS                                       
009100     BLOCK CONTAINS 0 RECORDS                                             
009200     DATA RECORD IS REPORT-OUT-REC.                                       
009300 01  REPORT-OUT-REC                  PIC X(132).                          
009400                                                                          
009500** QSAM FILE                                                              
009600 WORKING-STORAGE SECTION.                                                 
009700                                                                          
009800 01  FILE-STATUS-CODES.                                                   
009900     05  IFCODE                      PIC X(02).                           
010000         88  CODE-READ                VALUE SPACES.                       
010100         88  NO-MORE-NOTE-LINES       VALUE "10".                         
010200     05  OFCODE                      PIC X(02).                           
010300         88  CODE-WRITE               VALUE SPACES.                       
010400                                                                          
010500 77  MORE-NOTES-SW               PIC X(01) VALUE "Y".                     
010600     88  NO-MORE-NOTES           VALUE "N".                               
010700     88  MORE-NOTES              VALUE "Y".                               
010800 77  WS-END-OF-NOTE-SW           PIC X(01) VALUE "N".                     
010900     88  END-OF-NOTE-FOUND       VALUE "Y".                               
011000 77  WS-NOTE-ERROR-SW            PIC X(01) VALUE "N".                     
011100     88  NOTE-IN-ERROR           VALUE "Y".                               
011200                                                                          
011300 01  WS-ERROR-LINE-AREA.                                                  
011400     05  WS-ERROR-REASON             PIC X(60) VALUE SPACES.              
011500     05  FILLER                      PIC X(20) VALUE SPACES.              
011600                                                                          
011700 01  WS-ERROR-RPT-LINE.                                                   
011800     05  FILLER                      PIC X(132) VALUE SPACES.             
011900 01  WS-ERROR-RPT-LINE-ALT REDEFINES WS-ERROR-RPT-LINE.                   
012000     05  WS-ERROR-RPT-TEXT           PIC X(80).                           
012100     05  FILLER                      PIC X(52).                           
012200                                                                          
012300******************************************************************        
012400* ONE LINE READ FROM NOTES-IN, PLUS THE ID PULLED OFF THE FIRST           
012500* LINE OF EACH NOTE.  THE "=== END ===" LINE IS DETECTED HERE AND         
012600* NOT COPIED INTO HF-NOTE-LINES.                                          
012700******************************************************************        
012800 01  WS-CURRENT-NOTE-LINE.                                                
012900     05  WS-CURRENT-LINE-TEXT        PIC X(500).                          
013000 01  WS-CURRENT-LINE-ALT REDEFINES WS-CURRENT-NOTE-LINE.                  
013100     05  WS-CURRENT-LINE-TAG         PIC X(11).                           
013200     05  WS-CURRENT-LINE-REST        PIC X(489).                          
013300 01  WS-CURRENT-LINE-ID-VIEW REDEFINES WS-CURRENT-NOTE-LINE.              
013400     05  WS-CURRENT-LINE-PFX         PIC X(03).                           
013500     05  WS-CURRENT-LINE-IDFLD       PIC X(10).                           
013600     05  FILLER                      PIC X(487).                          
013700 77  WS-HELD-NOTE-ID                 PIC X(10) VALUE SPACES.              
013800                                                                          
013900 77  RPT-IDX                     PIC S9(4) COMP.                          
014000 77  RETURN-CD                   PIC S9(4) COMP.                          
014100                                                                          
014200 COPY HFPATREC.                                                           
014300 COPY HFRPTLIN.                                                           
014400                                                                          
014500 01  ABEND-INFO.                                                          
014600     05  PARA-NAME                   PIC X(32) VALUE SPACES.              
014700     05  ABEND-REASON                PIC X(60) VALUE SPACES.              
014800     05  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.           
014900     05  ONE-VAL                     PIC S9(1) COMP VALUE 1.              
015000                                                                          
015100 PROCEDURE DIVISION.                                                      
015200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
015300     PERFORM 100-MAINLINE THRU 100-EXIT                                   
015400             UNTIL NO-MORE-NOTES.                                         
015500     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
015600     MOVE +0 TO RETURN-CODE.                                              
015700     GOBACK.                                                              
015800                                                                          
015900 000-HOUSEKEEPING.                                                        
016000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
016100     DISPLAY "******** BEGIN JOB HFBATCH ********".                       
016200     INITIALIZE RUN-TOTALS-COUNTERS.                                      
016300     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
016400     PERFORM 900-READ-NOTE-LINE THRU 900-EXIT.                            
016500     IF NO-MORE-NOTES                                                     
016600         MOVE "EMPTY NOTES INPUT FILE" TO ABEND-REASON                    
016700         GO TO 1000-ABEND-RTN                                             
016800     END-IF.                                                              
016900 000-EXIT.                                                                
017000     EXIT.                                                                
017100                                                                          
017200******************************************************************        
017300* PROCESSES ONE COMPLETE NOTE - THE CURRENT LINE (HELD FROM THE           
017400* PRIOR READ) IS THE "ID:" LINE, SO IT IS CONSUMED HERE BEFORE            
017500* 200-PROCESS-NOTE READS THE REST OF THE NOTE'S TEXT LINES.               
017600******************************************************************        
017700 100-MAINLINE.                                                            
017800     MOVE "100-MAINLINE" TO PARA-NAME.                                    
017900     MOVE WS-CURRENT-LINE-IDFLD TO WS-HELD-NOTE-ID.                       
018000     PERFORM 900-READ-NOTE-LINE THRU 900-EXIT.                            
018100     PERFORM 200-PROCESS-NOTE THRU 200-EXIT.                              
018200 100-EXIT.                                                                
018300     EXIT.                                                                
018400                                                                          
018500******************************************************************        
018600* LOADS HF-NOTE-LINES FROM THE CURRENT LINE THROUGH THE LINE              
018700* BEFORE "=== END ===", CALLING HFTRMLEN FOR EACH LINE'S TRIMMED          
018800* LENGTH, THEN RUNS THE EXTRACTOR AND BOTH HALVES OF THE                  
018900* RECOMMENDATION ENGINE, WRITES THE REPORT, AND BUMPS TOTALS.             
019000******************************************************************        
019100 200-PROCESS-NOTE.                                                        
019200     MOVE "200-PROCESS-NOTE" TO PARA-NAME.                                
019300     MOVE "N" TO WS-NOTE-ERROR-SW.                                        
019400     MOVE SPACES TO WS-ERROR-REASON.                                      
019500     INITIALIZE HF-PATIENT-RECORD, HF-CLASS-PRESENT-FLAGS,                
019600                HF-PATIENT-CLASS, RPT-LINE-TABLE.                         
019700     MOVE WS-HELD-NOTE-ID TO PAT-NOTE-ID.                                 
019800     MOVE "N" TO WS-END-OF-NOTE-SW.                                       
019900     MOVE ZERO TO HF-NOTE-LINE-COUNT.                                     
020000     PERFORM 210-LOAD-ONE-NOTE-LINE THRU 210-EXIT                         
020100         UNTIL END-OF-NOTE-FOUND OR NO-MORE-NOTES.                        
020200     IF HF-NOTE-LINE-COUNT = ZERO                                         
020300         MOVE "N" TO WS-NOTE-ERROR-SW                                     
020400         MOVE "NO NOTE TEXT FOUND" TO WS-ERROR-REASON                     
020500     ELSE                                                                 
020600         CALL "HFNOTEXT" USING HF-NOTE-LINES, HF-PATIENT-RECORD,          
020700                                RETURN-CD                                 
020800         IF RETURN-CD NOT = ZERO                                          
020900             MOVE "Y" TO WS-NOTE-ERROR-SW                                 
021000             MOVE "TEXT EXTRACTION FAILED" TO WS-ERROR-REASON             
021100         END-IF                                                           
021200     END-IF.                                                              
021300     IF NOT NOTE-IN-ERROR                                                 
021400         CALL "HFRECMND" USING HF-PATIENT-RECORD,                         
021500                                HF-PATIENT-CLASS,                         
021600                                HF-CLASS-PRESENT-FLAGS,                   
021700                                RPT-LINE-TABLE, RETURN-CD                 
021800         IF RETURN-CD NOT = ZERO                                          
021900             MOVE "Y" TO WS-NOTE-ERROR-SW                                 
022000             MOVE "RECOMMENDATION ENGINE FAILED"                          
022100                     TO WS-ERROR-REASON                                   
022200         ELSE                                                             
022300             CALL "HFRECPLN" USING HF-PATIENT-RECORD,                     
022400                                HF-PATIENT-CLASS,                         
022500                                HF-CLASS-PRESENT-FLAGS,                   
022600                                RPT-LINE-TABLE, RETURN-CD                 
022700             IF RETURN-CD NOT = ZERO                                      
022800                 MOVE "Y" TO WS-NOTE-ERROR-SW                             
022900                 MOVE "RECOMMENDATION ENGINE FAILED"                      
023000                         TO WS-ERROR-REASON                               
023100             END-IF                                                       
023200         END-IF                                                           
023300     END-IF.                                                              
023400     IF NOTE-IN-ERROR                                                     
023500         PERFORM 250-WRITE-ERROR-LINE THRU 250-EXIT                       
023600         ADD 1 TO TOT-ERRORS                                              
023700     ELSE                                                                 
023800         PERFORM 260-WRITE-REPORT-LINES THRU 260-EXIT                     
023900         PERFORM 270-BUMP-TYPE-TOTAL THRU 270-EXIT                        
024000     END-IF.                                                              
024100     ADD 1 TO TOT-NOTES.                                                  
024200 200-EXIT.                                                                
024300     EXIT.                                                                
024400                                                                          
024500******************************************************************        
024600* ADDS THE CURRENT LINE TO HF-NOTE-LINES (UNLESS IT IS THE                
024700* "=== END ===" MARKER) AND READS THE NEXT LINE.                          
024800******************************************************************        
024900 210-LOAD-ONE-NOTE-LINE.                                                  
025000     IF WS-CURRENT-LINE-TAG = "=== END ==="                               
025100         MOVE "Y" TO WS-END-OF-NOTE-SW                                    
025200     ELSE                                                                 
025300         IF HF-NOTE-LINE-COUNT < 50                                       
025400             ADD 1 TO HF-NOTE-LINE-COUNT                                  
025500             SET NOTE-LINE-IDX TO HF-NOTE-LINE-COUNT                      
025600             MOVE WS-CURRENT-LINE-TEXT                                    
025700                     TO HF-NOTE-LINE-TEXT(NOTE-LINE-IDX)                  
025800             CALL "HFTRMLEN" USING                                        
025900                     HF-NOTE-LINE-TEXT(NOTE-LINE-IDX),                    
026000                     HF-NOTE-LINE-LTH(NOTE-LINE-IDX)                      
026100         END-IF                                                           
026200         PERFORM 900-READ-NOTE-LINE THRU 900-EXIT                         
026300     END-IF.                                                              
026400 210-EXIT.                                                                
026500     EXIT.                                                                
026600                                                                          
026700 250-WRITE-ERROR-LINE.                                                    
026800     MOVE "250-WRITE-ERROR-LINE" TO PARA-NAME.                            
026900     MOVE SPACES TO WS-ERROR-RPT-LINE.                                    
027000     STRING "ERROR PROCESSING REQUEST: " DELIMITED BY SIZE                
027100            WS-ERROR-REASON DELIMITED BY SIZE                             
027200            INTO WS-ERROR-RPT-TEXT.                                       
027300     WRITE REPORT-OUT-REC FROM WS-ERROR-RPT-LINE.                         
027400 250-EXIT.                                                                
027500     EXIT.                                                                
027600                                                                          
027700 260-WRITE-REPORT-LINES.                                                  
027800     MOVE "260-WRITE-REPORT-LINES" TO PARA-NAME.                          
027900     PERFORM 261-WRITE-ONE-LINE THRU 261-EXIT                             
028000         VARYING RPT-IDX FROM 1 BY 1                                      
028100         UNTIL RPT-IDX > RPT-LINE-COUNT.                                  
028200 260-EXIT.                                                                
028300     EXIT.                                                                
028400                                                                          
028500 261-WRITE-ONE-LINE.                                                      
028600     SET RPT-LINE-IDX TO RPT-IDX.                                         
028700     WRITE REPORT-OUT-REC FROM RPT-LINE(RPT-LINE-IDX).                    
028800 261-EXIT.                                                                
028900     EXIT.                                                                
029000                                                                          
029100 270-BUMP-TYPE-TOTAL.                                                     
029200     MOVE "270-BUMP-TYPE-TOTAL" TO PARA-NAME.                             
029300     IF HF-IS-HFREF                                                       
029400         ADD 1 TO TOT-HFREF                                               
029500     ELSE                                                                 
029600         IF HF-IS-HFPEF                                                   
029700             ADD 1 TO TOT-HFPEF                                           
029800         ELSE                                                             
029900             ADD 1 TO TOT-OTHER                                           
030000         END-IF                                                           
030100     END-IF.                                                              
030200 270-EXIT.                                                                
030300     EXIT.                                                                
030400                                                                          
030500 800-OPEN-FILES.                                                          
030600     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
030700     OPEN INPUT NOTES-IN.                                                 
030800     OPEN OUTPUT REPORT-OUT.                                              
030900 800-EXIT.                                                                
031000     EXIT.                                                                
031100                                                                          
031200 850-CLOSE-FILES.                                                         
031300     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
031400     CLOSE NOTES-IN, REPORT-OUT.                                          
031500 850-EXIT.                                                                
031600     EXIT.                                                                
031700                                                                          
031800 900-READ-NOTE-LINE.                                                      
031900     READ NOTES-IN INTO WS-CURRENT-NOTE-LINE                              
032000         AT END                                                           
032100             MOVE "N" TO MORE-NOTES-SW                                    
032200             GO TO 900-EXIT                                               
032300     END-READ.                                                            
032400 900-EXIT.                                                                
032500     EXIT.                                                                
032600                                                                          
032700 999-CLEANUP.                                                             
032800     MOVE "999-CLEANUP" TO PARA-NAME.                                     
032900     PERFORM 910-WRITE-RUN-TOTALS THRU 910-EXIT.                          
033000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
033100     DISPLAY "** NOTES PROCESSED **".                                     
033200     DISPLAY TOT-NOTES.                                                   
033300     DISPLAY "** NOTES IN ERROR **".                                      
033400     DISPLAY TOT-ERRORS.                                                  
033500     DISPLAY "******** NORMAL END OF JOB HFBATCH ********".               
033600 999-EXIT.                                                                
033700     EXIT.                                                                
033800                                                                          
033900 910-WRITE-RUN-TOTALS.                                                    
034000     MOVE "910-WRITE-RUN-TOTALS" TO PARA-NAME.                            
034100     MOVE "==== RUN SUMMARY ====" TO REPORT-OUT-REC.                      
034200     WRITE REPORT-OUT-REC.                                                
034300     MOVE TOT-NOTES  TO TOT-NOTES-O.                                      
034400     MOVE TOT-HFREF  TO TOT-HFREF-O.                                      
034500     MOVE TOT-HFPEF  TO TOT-HFPEF-O.                                      
034600     MOVE TOT-OTHER  TO TOT-OTHER-O.                                      
034700     MOVE TOT-ERRORS TO TOT-ERRORS-O.                                     
034800     WRITE REPORT-OUT-REC FROM RUN-TOTALS-LINE.                           
034900 910-EXIT.                                                                
035000     EXIT.                                                                
035100                                                                          
035200 1000-ABEND-RTN.                                                          
035300     DISPLAY "*** ABNORMAL END OF JOB-HFBATCH ***" UPON CONSOLE.          
035400     DISPLAY ABEND-REASON UPON CONSOLE.                                   
035500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
035600     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
