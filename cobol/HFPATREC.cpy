000100******************************************************************        
000200* COPYBOOK.    HFPATREC                                                   
000300* DESCRIPTION.  PATIENT-RECORD WORKING STORAGE FOR THE HEART              
000400*               FAILURE MANAGEMENT BATCH SYSTEM.  BUILT BY THE            
000500*               NOTE-TEXT EXTRACTOR (HFNOTEXT) AND PASSED BY              
000600*               LINKAGE TO THE RECOMMENDATION-ENGINE SPLIT                
000700*               (HFRECMND / HFRECPLN).  NOT A VSAM OR DB2                 
000800*               RECORD -- WORKING-STORAGE ONLY.                           
000900*                                                                         
001000*   CHANGE LOG                                                            
001100*   ----------                                                            
001200*   05/14/90  JS   ORIGINAL COPYBOOK - PATIENT VITALS LAYOUT              
001300*   11/02/93  TGD  ADDED MEDICATION SUB-TABLE, 20 ROWS                    
001400*   03/19/96  RMK  ADDED LAB-VALUE SUB-TABLE, 10 ROWS                     
001500*   01/08/99  RMK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS - NO               
001600*                  CHANGES REQUIRED                                       
001700*   09/30/01  PHF  ADDED COMORBIDITY SUB-TABLE, 10 ROWS                   
001800*   06/11/08  DNO  RECAST AS CALL LINKAGE RECORD FOR HFNOTEXT/            
001900*                  HFRECMND/HFRECPLN SPLIT (WAS FLAT VSAM REC)            
002000*   02/14/14  DNO  WIDENED MED-NAME 20 TO 30 FOR COMBINATION              
002100*                  AGENTS (SACUBITRIL/VALSARTAN)                          
002200*   08/03/23  TLN  UPDATED FOR 2022 AHA/ACC/HFSA GUIDELINES -             
002300*                  ADDED HFIMP TO HF-TYPE 88-LEVELS                       
002400*   08/03/23  TLN  ADDED HF-NOTE-LINES TABLE SO HFBATCH CAN HAND          
002500*                  A WHOLE NOTE TO HFNOTEXT IN ONE CALL, CR-4471          
002600******************************************************************        
002700 01  HF-PATIENT-RECORD.                                                   
002800     05  PAT-NOTE-ID                 PIC X(10).                           
002900     05  PAT-AGE                     PIC 9(03).                           
003000     05  PAT-SEX                     PIC X(06).                           
003100         88  PAT-SEX-MALE            VALUE "MALE  ".                      
003200         88  PAT-SEX-FEMALE          VALUE "FEMALE".                      
003300         88  PAT-SEX-UNKNOWN         VALUE SPACES.                        
003400     05  PAT-HF-STAGE                PIC X(01).                           
003500         88  PAT-STAGE-VALID         VALUES ARE "A" "B" "C" "D".          
003600     05  PAT-HF-TYPE                 PIC X(06).                           
003700         88  PAT-TYPE-HFREF          VALUE "HFREF ".                      
003800         88  PAT-TYPE-HFPEF          VALUE "HFPEF ".                      
003900         88  PAT-TYPE-HFMREF         VALUE "HFMREF".                      
004000         88  PAT-TYPE-HFIMP          VALUE "HFIMP ".                      
004100         88  PAT-TYPE-UNKNOWN        VALUE SPACES.                        
004200     05  PAT-LVEF                    PIC 9(03).                           
004300         88  PAT-LVEF-NOT-FOUND      VALUE 0.                             
004400     05  PAT-NYHA                    PIC 9(01).                           
004500         88  PAT-NYHA-NOT-FOUND      VALUE 0.                             
004600     05  PAT-MED-COUNT               PIC 9(02).                           
004700     05  PAT-MED-TABLE OCCURS 20 TIMES INDEXED BY MED-IDX.                
004800         10  MED-NAME                PIC X(30).                           
004900         10  MED-DOSE                PIC 9(05)V99 COMP-3.                 
005000         10  MED-FREQ                PIC X(12).                           
005100         10  MED-CATEGORY            PIC X(08).                           
005200             88  MED-CAT-ACEARB      VALUE "ACEARB  ".                    
005300             88  MED-CAT-BETABLKR    VALUE "BETABLKR".                    
005400             88  MED-CAT-MRA         VALUE "MRA     ".                    
005500             88  MED-CAT-DIURETIC    VALUE "DIURETIC".                    
005600             88  MED-CAT-SGLT2       VALUE "SGLT2   ".                    
005700             88  MED-CAT-OTHER       VALUE "OTHER   ".                    
005800         10  MED-IS-HF               PIC X(01).                           
005900             88  MED-IS-HF-YES       VALUE "Y".                           
006000             88  MED-IS-HF-NO        VALUE "N".                           
006100     05  PAT-LAB-COUNT               PIC 9(02).                           
006200     05  PAT-LAB-TABLE OCCURS 10 TIMES INDEXED BY LAB-IDX.                
006300         10  LAB-NAME                PIC X(12).                           
006400         10  LAB-VALUE               PIC 9(07)V99 COMP-3.                 
006500         10  LAB-UNIT                PIC X(12).                           
006600     05  PAT-COMORB-COUNT            PIC 9(02).                           
006700     05  PAT-COMORB-TABLE OCCURS 10 TIMES                                 
006800             INDEXED BY COMORB-IDX    PIC X(30).                          
006900     05  FILLER                      PIC X(48).                           
007000                                                                          
007100******************************************************************        
007200* ALTERNATE VIEW - LETS HFRECMND/HFRECPLN TEST MEDICATION CLASS           
007300* PRESENCE WITHOUT RE-SCANNING THE WHOLE MED TABLE EVERY RULE.            
007400* SET BY HFRECMND PARAGRAPH 100-CLASSIFY-PATIENT.                         
007500******************************************************************        
007600 01  HF-CLASS-PRESENT-FLAGS.                                              
007700     05  HF-ACEARB-PRESENT-SW        PIC X(01) VALUE "N".                 
007800         88  HF-ACEARB-PRESENT       VALUE "Y".                           
007900     05  HF-BETABLKR-PRESENT-SW      PIC X(01) VALUE "N".                 
008000         88  HF-BETABLKR-PRESENT     VALUE "Y".                           
008100     05  HF-MRA-PRESENT-SW           PIC X(01) VALUE "N".                 
008200         88  HF-MRA-PRESENT          VALUE "Y".                           
008300     05  HF-SGLT2-PRESENT-SW         PIC X(01) VALUE "N".                 
008400         88  HF-SGLT2-PRESENT        VALUE "Y".                           
008500     05  HF-DIURETIC-PRESENT-SW      PIC X(01) VALUE "N".                 
008600         88  HF-DIURETIC-PRESENT     VALUE "Y".                           
008700     05  HF-LOOP-DIURETIC-SW         PIC X(01) VALUE "N".                 
008800         88  HF-LOOP-DIURETIC-FOUND  VALUE "Y".                           
008900     05  HF-ACEARB-NAMES-LIST        PIC X(132) VALUE SPACES.             
009000     05  HF-BETABLKR-NAMES-LIST      PIC X(132) VALUE SPACES.             
009100                                                                          
009200******************************************************************        
009300* CLASSIFICATION RESULT, SET ONCE BY HFRECMND AND PASSED ON TO            
009400* HFRECPLN SO THE IS-HFREF/IS-HFPEF TEST RUNS EXACTLY ONCE.               
009500******************************************************************        
009600 01  HF-PATIENT-CLASS.                                                    
009700     05  HF-IS-HFREF-SW              PIC X(01) VALUE "N".                 
009800         88  HF-IS-HFREF             VALUE "Y".                           
009900     05  HF-IS-HFPEF-SW              PIC X(01) VALUE "N".                 
010000         88  HF-IS-HFPEF             VALUE "Y".                           
010100                                                                          
010200******************************************************************        
010300* RAW NOTE-LINE TABLE -- HFBATCH LOADS ONE NOTE'S LINES HERE (ID          
010400* LINE THROUGH THE LINE BEFORE "=== END ===") AND PASSES IT TO            
010500* HFNOTEXT, WHICH SCANS THE TABLE LINE BY LINE FOR EACH FACT.             
010600******************************************************************        
010700 01  HF-NOTE-LINES.                                                       
010800     05  HF-NOTE-LINE-COUNT          PIC 9(02).                           
010900     05  HF-NOTE-LINE-ENTRY OCCURS 50 TIMES                               
011000                     INDEXED BY NOTE-LINE-IDX.                            
011100         10  HF-NOTE-LINE-TEXT       PIC X(500).                          
011200         10  HF-NOTE-LINE-LTH        PIC S9(4) COMP.                      
