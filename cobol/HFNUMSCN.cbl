000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  HFNUMSCN.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 09/08/93.                                                  
000700 DATE-COMPILED. 09/08/93.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    FINDS A KEYWORD ON A CLINICAL NOTE TEXT LINE (VIA HFSCAN) AND        
001300*    THEN LOOKS AHEAD A SHORT DISTANCE FOR THE NUMBER THAT GOES           
001400*    WITH IT -- "LVEF 35", "EF OF 35%", "NYHA CLASS III", "62 YO",        
001500*    "AGE: 71".  WHEN NUMSCN-ROMAN-SW-IN IS "Y" A ROMAN NUMERAL           
001600*    (I THROUGH IV) IS ALSO ACCEPTED AND CONVERTED, FOR THE NYHA          
001700*    CLASS PATTERNS.  CALLED BY HFNOTEXT FOR AGE, LVEF AND NYHA.          
001800*                                                                         
001900*    ADAPTED FROM THE ORIGINAL TRMTSRCH JOB STEP, WHICH SEARCHED          
002000*    A SORTED TREATMENT FILE AGAINST A LAB-TEST CHARGE TABLE AND          
002100*    CARRIED THE MATCHING COST FORWARD ON THE OUTPUT RECORD.              
002200*    HFNUMSCN KEEPS THE KEYWORD-THEN-VALUE SHAPE OF THAT SEARCH           
002300*    BUT LOOKS UP THE VALUE BY SCANNING THE NOTE TEXT RATHER THAN         
002400*    A LAB-TEST TABLE, AND HANDS THE VALUE BACK TO THE CALLER.            
002500*                                                                         
002600*   CHANGE LOG                                                            
002700*   ----------                                                            
002800*   09/08/93  DNO  ORIGINAL TRMTSRCH - LAB TEST CHARGE SEARCH             
002900*                  JOB STEP AGAINST SORTED TREATMENT FILE                 
003000*   02/02/99  DNO  Y2K FOLLOW-UP REVIEW - NO CHANGES REQUIRED             
003100*   11/03/05  DNO  RENAMED TRMTSRCH TO HFNUMSCN, RECAST FROM A            
003200*                  FILE JOB STEP TO A CALLED KEYWORD-PLUS-NUMBER          
003300*                  SCAN SUBROUTINE FOR THE CLINICAL NOTE EXTRACTOR        
003400*   08/03/23  TLN  ADDED ROMAN-NUMERAL LOOKAHEAD FOR NYHA CLASS           
003500*                  I-IV, PER CR-4471 GUIDELINE REBUILD                    
003600*   08/04/23  TLN  WIDENED INNER HFSCAN CALL KEYWORD FIELD TO 48          
003700*                  TO MATCH HFSCAN, PER CR-4471                           
003800*   08/12/23  TLN  REDATED THE LOG ABOVE - THE RENAME ENTRY WAS           
003900*                  DATED BEFORE THE ORIGINAL AND THE Y2K REVIEW           
004000*                  AFTER IT, A COPY-PASTE FROM A SHOP TEMPLATE,           
004100*                  CR-4493                                                
004200*   08/12/23  TLN  WS-SCAN-COUNTERS, WS-SCAN-SWITCHES AND THE             
004300*                  ONE-FIELD WS-ROMAN-TOKEN-AREA GROUP WERE ALL           
004400*                  SCRATCH ITEMS NEVER USED AS A GROUP - CONVERTED        
004500*                  TO STANDALONE 77-LEVEL ITEMS, ALONG WITH THE           
004600*                  INNER HFSCAN CALL-RETURN-CD, CR-4495                   
004700******************************************************************        
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER. IBM-390.                                                
005100 OBJECT-COMPUTER. IBM-390.                                                
005200 SPECIAL-NAMES.                                                           
005300     C01 IS NEXT-PAGE.                                                    
005400                                                                          
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700                                                                          
005800 WORKING-STORAGE SECTION.                                                 
005900 77  WS-LOOKAHEAD-START          PIC S9(4) COMP.                          
006000 77  WS-LOOKAHEAD-END             PIC S9(4) COMP.                         
006100 77  WS-SCAN-POS                  PIC S9(4) COMP.                         
006200 77  WS-DIGIT-START                PIC S9(4) COMP.                        
006300 77  WS-DIGIT-LEN                  PIC S9(4) COMP.                        
006400 77  WS-TOKEN-START                 PIC S9(4) COMP.                       
006500 77  WS-TOKEN-LEN                   PIC S9(4) COMP.                       
006600                                                                          
006700 77  WS-DIGIT-FOUND-SW            PIC X(01) VALUE "N".                    
006800     88  DIGIT-FOUND-THIS-PASS    VALUE "Y".                              
006900 77  WS-ROMAN-FOUND-SW            PIC X(01) VALUE "N".                    
007000     88  ROMAN-FOUND-THIS-PASS    VALUE "Y".                              
007100                                                                          
007200 01  WS-TEXT-WORK-AREA.                                                   
007300     05  WS-TEXT-RAW                  PIC X(500).                         
007400 01  WS-TEXT-BYTES REDEFINES WS-TEXT-WORK-AREA.                           
007500     05  WS-TEXT-BYTE OCCURS 500 TIMES                                    
007600                     INDEXED BY TEXT-IDX PIC X(01).                       
007700                                                                          
007800 01  WS-DIGIT-WORK-AREA.                                                  
007900     05  WS-DIGIT-CHARS               PIC X(03) VALUE SPACES.             
008000 01  WS-DIGIT-NUMERIC REDEFINES WS-DIGIT-WORK-AREA.                       
008100     05  WS-DIGIT-VALUE               PIC 9(03).                          
008200                                                                          
008300 77  WS-ROMAN-TOKEN-RAW               PIC X(04) VALUE SPACES.             
008400                                                                          
008500******************************************************************        
008600* NYHA ROMAN NUMERALS -- LONGEST FIRST SO "III" IS NOT MISREAD            
008700* AS "II" FOLLOWED BY A STRAY "I".                                        
008800******************************************************************        
008900 01  ROMAN-NUMERAL-TABLE-R.                                               
009000     05  FILLER                       PIC X(05) VALUE "IV  4".            
009100     05  FILLER                       PIC X(05) VALUE "III 3".            
009200     05  FILLER                       PIC X(05) VALUE "II  2".            
009300     05  FILLER                       PIC X(05) VALUE "I   1".            
009400 01  ROMAN-NUMERAL-TABLE REDEFINES ROMAN-NUMERAL-TABLE-R.                 
009500     05  ROMAN-ENTRY OCCURS 4 TIMES INDEXED BY ROMAN-IDX.                 
009600         10  ROMAN-TEXT                PIC X(04).                         
009700         10  ROMAN-VALUE                PIC 9(01).                        
009800                                                                          
009900 01  HFSCAN-CALL-PARMS.                                                   
010000     05  CALL-SCAN-TEXT                PIC X(500).                        
010100     05  CALL-SCAN-TEXT-LEN             PIC S9(4) COMP.                   
010200     05  CALL-SCAN-KEYWORD              PIC X(48).                        
010300     05  CALL-SCAN-FOUND                PIC X(01).                        
010400         88  CALL-SCAN-WAS-FOUND        VALUE "Y".                        
010500     05  CALL-SCAN-POSITION             PIC S9(4) COMP.                   
010600 77  CALL-RETURN-CD                     PIC S9(4) COMP.                   
010700                                                                          
010800 LINKAGE SECTION.                                                         
010900 01  HFNUMSCN-PARMS.                                                      
011000     05  NUMSCN-TEXT-IN                 PIC X(500).                       
011100     05  NUMSCN-TEXT-LEN-IN              PIC S9(4) COMP.                  
011200     05  NUMSCN-KEYWORD-IN               PIC X(30).                       
011300     05  NUMSCN-KEYWORD-LEN-IN           PIC S9(4) COMP.                  
011400     05  NUMSCN-ROMAN-SW-IN              PIC X(01).                       
011500         88  NUMSCN-ACCEPT-ROMAN         VALUE "Y".                       
011600     05  NUMSCN-FOUND-OUT                PIC X(01).                       
011700         88  NUMSCN-FOUND                VALUE "Y".                       
011800     05  NUMSCN-VALUE-OUT                PIC S9(4) COMP.                  
011900 01  RETURN-CD                           PIC S9(4) COMP.                  
012000                                                                          
012100 PROCEDURE DIVISION USING HFNUMSCN-PARMS, RETURN-CD.                      
012200     MOVE "N" TO NUMSCN-FOUND-OUT.                                        
012300     MOVE ZERO TO NUMSCN-VALUE-OUT.                                       
012400     MOVE NUMSCN-TEXT-IN TO WS-TEXT-RAW.                                  
012500     PERFORM 100-FIND-KEYWORD THRU 100-EXIT.                              
012600     IF CALL-SCAN-WAS-FOUND                                               
012700         PERFORM 200-SET-LOOKAHEAD-WINDOW THRU 200-EXIT                   
012800         PERFORM 300-SCAN-FOR-DIGITS THRU 300-EXIT                        
012900         IF NOT DIGIT-FOUND-THIS-PASS                                     
013000             IF NUMSCN-ACCEPT-ROMAN                                       
013100                 PERFORM 400-SCAN-FOR-ROMAN THRU 400-EXIT                 
013200             END-IF                                                       
013300         END-IF.                                                          
013400     MOVE ZERO TO RETURN-CD.                                              
013500     GOBACK.                                                              
013600                                                                          
013700 100-FIND-KEYWORD.                                                        
013800     MOVE NUMSCN-TEXT-IN TO CALL-SCAN-TEXT.                               
013900     MOVE NUMSCN-TEXT-LEN-IN TO CALL-SCAN-TEXT-LEN.                       
014000     MOVE NUMSCN-KEYWORD-IN TO CALL-SCAN-KEYWORD.                         
014100     MOVE "N" TO CALL-SCAN-FOUND.                                         
014200     MOVE ZERO TO CALL-SCAN-POSITION.                                     
014300     MOVE ZERO TO CALL-RETURN-CD.                                         
014400     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
014500 100-EXIT.                                                                
014600     EXIT.                                                                
014700                                                                          
014800******************************************************************        
014900* LOOK-AHEAD WINDOW RUNS FROM THE END OF THE MATCHED KEYWORD              
015000* OUT 15 BYTES, SO "LVEF 35" OR "EJECTION FRACTION OF 35%"                
015100* BOTH FALL INSIDE IT WITHOUT RUNNING INTO THE NEXT SENTENCE.             
015200******************************************************************        
015300 200-SET-LOOKAHEAD-WINDOW.                                                
015400     COMPUTE WS-LOOKAHEAD-START =                                         
015500            CALL-SCAN-POSITION + NUMSCN-KEYWORD-LEN-IN.                   
015600     COMPUTE WS-LOOKAHEAD-END = WS-LOOKAHEAD-START + 15.                  
015700     IF WS-LOOKAHEAD-END > NUMSCN-TEXT-LEN-IN                             
015800         MOVE NUMSCN-TEXT-LEN-IN TO WS-LOOKAHEAD-END.                     
015900 200-EXIT.                                                                
016000     EXIT.                                                                
016100                                                                          
016200 300-SCAN-FOR-DIGITS.                                                     
016300     MOVE "N" TO WS-DIGIT-FOUND-SW.                                       
016400     MOVE ZERO TO WS-DIGIT-START, WS-DIGIT-LEN.                           
016500     PERFORM 310-TEST-ONE-POSITION THRU 310-EXIT                          
016600         VARYING WS-SCAN-POS FROM WS-LOOKAHEAD-START BY 1                 
016700         UNTIL WS-SCAN-POS > WS-LOOKAHEAD-END                             
016800            OR DIGIT-FOUND-THIS-PASS.                                     
016900     IF DIGIT-FOUND-THIS-PASS                                             
017000         PERFORM 320-CONVERT-DIGITS THRU 320-EXIT.                        
017100 300-EXIT.                                                                
017200     EXIT.                                                                
017300                                                                          
017400 310-TEST-ONE-POSITION.                                                   
017500     IF WS-TEXT-BYTE(WS-SCAN-POS) IS NUMERIC                              
017600         MOVE WS-SCAN-POS TO WS-DIGIT-START                               
017700         PERFORM 315-EXTEND-DIGIT-RUN THRU 315-EXIT                       
017800         MOVE "Y" TO WS-DIGIT-FOUND-SW.                                   
017900 310-EXIT.                                                                
018000     EXIT.                                                                
018100                                                                          
018200 315-EXTEND-DIGIT-RUN.                                                    
018300     MOVE 1 TO WS-DIGIT-LEN.                                              
018400     COMPUTE WS-SCAN-POS = WS-DIGIT-START + 1.                            
018500     PERFORM 316-TEST-NEXT-DIGIT THRU 316-EXIT                            
018600         UNTIL WS-SCAN-POS > WS-LOOKAHEAD-END                             
018700            OR WS-DIGIT-LEN >= 3.                                         
018800 315-EXIT.                                                                
018900     EXIT.                                                                
019000                                                                          
019100 316-TEST-NEXT-DIGIT.                                                     
019200     IF WS-TEXT-BYTE(WS-SCAN-POS) IS NUMERIC                              
019300         ADD 1 TO WS-DIGIT-LEN                                            
019400         ADD 1 TO WS-SCAN-POS                                             
019500     ELSE                                                                 
019600         COMPUTE WS-SCAN-POS = WS-LOOKAHEAD-END + 1.                      
019700 316-EXIT.                                                                
019800     EXIT.                                                                
019900                                                                          
020000 320-CONVERT-DIGITS.                                                      
020100     MOVE ZERO TO WS-DIGIT-CHARS.                                         
020200     COMPUTE WS-TOKEN-START = 4 - WS-DIGIT-LEN.                           
020300     MOVE WS-TEXT-RAW(WS-DIGIT-START:WS-DIGIT-LEN)                        
020400             TO WS-DIGIT-CHARS(WS-TOKEN-START:WS-DIGIT-LEN).              
020500     MOVE WS-DIGIT-VALUE TO NUMSCN-VALUE-OUT.                             
020600     MOVE "Y" TO NUMSCN-FOUND-OUT.                                        
020700 320-EXIT.                                                                
020800     EXIT.                                                                
020900                                                                          
021000******************************************************************        
021100* ROMAN-NUMERAL LOOKAHEAD -- ONLY CALLED WHEN NO DIGITS TURNED UP         
021200* AND THE CALLER ASKED FOR ROMAN NUMERALS (NYHA CLASS).                   
021300******************************************************************        
021400 400-SCAN-FOR-ROMAN.                                                      
021500     MOVE "N" TO WS-ROMAN-FOUND-SW.                                       
021600     PERFORM 410-TEST-ONE-TOKEN THRU 410-EXIT                             
021700         VARYING WS-SCAN-POS FROM WS-LOOKAHEAD-START BY 1                 
021800         UNTIL WS-SCAN-POS > WS-LOOKAHEAD-END                             
021900            OR ROMAN-FOUND-THIS-PASS.                                     
022000 400-EXIT.                                                                
022100     EXIT.                                                                
022200                                                                          
022300 410-TEST-ONE-TOKEN.                                                      
022400     IF WS-TEXT-BYTE(WS-SCAN-POS) = "I"                                   
022500         MOVE WS-SCAN-POS TO WS-TOKEN-START                               
022600         PERFORM 420-MATCH-ROMAN-TABLE THRU 420-EXIT.                     
022700 410-EXIT.                                                                
022800     EXIT.                                                                
022900                                                                          
023000 420-MATCH-ROMAN-TABLE.                                                   
023100     SEARCH ROMAN-ENTRY                                                   
023200         AT END                                                           
023300             NEXT SENTENCE                                                
023400         WHEN WS-TEXT-RAW(WS-TOKEN-START:4) =                             
023500                                    ROMAN-TEXT(ROMAN-IDX)                 
023600             MOVE ROMAN-VALUE(ROMAN-IDX) TO NUMSCN-VALUE-OUT              
023700             MOVE "Y" TO NUMSCN-FOUND-OUT                                 
023800             MOVE "Y" TO WS-ROMAN-FOUND-SW                                
023900     END-SEARCH.                                                          
024000 420-EXIT.                                                                
024100     EXIT.                                                                
