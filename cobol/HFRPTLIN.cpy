000100******************************************************************        
000200* COPYBOOK.    HFRPTLIN                                                   
000300* DESCRIPTION.  PRINT-LINE LAYOUTS FOR THE HEART FAILURE                  
000400*               RECOMMENDATION REPORT (132 COLUMN) AND THE                
000500*               END-OF-RUN CONTROL TOTALS BLOCK.  HFRECMND AND            
000600*               HFRECPLN FILL RPT-LINE-TABLE; HFBATCH WRITES IT.          
000700*                                                                         
000800*   CHANGE LOG                                                            
000900*   ----------                                                            
001000*   02/06/08  DNO  ORIGINAL LAYOUT                                        
001100*   08/03/23  TLN  WIDENED RPT-LINE-TABLE TO 80 ROWS TO COVER             
001200*                  WORST-CASE HFREF NOTE (20 MEDS, 10 LABS)               
001300******************************************************************        
001400 01  RPT-LINE-TABLE.                                                      
001500     05  RPT-LINE-COUNT              PIC 9(03) COMP-3.                    
001600     05  RPT-LINE-ENTRY OCCURS 80 TIMES                                   
001700                     INDEXED BY RPT-LINE-IDX.                             
001800         10  RPT-LINE                PIC X(132).                          
001900                                                                          
002000 01  RUN-TOTALS-LINE.                                                     
002100     05  FILLER                      PIC X(01) VALUE SPACES.              
002200     05  FILLER                      PIC X(19)                            
002300             VALUE "NOTES PROCESSED:   ".                                 
002400     05  TOT-NOTES-O                 PIC ZZZZ9.                           
002500     05  FILLER                      PIC X(01) VALUE SPACES.              
002600     05  FILLER                      PIC X(19)                            
002700             VALUE "HFREF PATIENTS:    ".                                 
002800     05  TOT-HFREF-O                 PIC ZZZZ9.                           
002900     05  FILLER                      PIC X(01) VALUE SPACES.              
003000     05  FILLER                      PIC X(19)                            
003100             VALUE "HFPEF PATIENTS:    ".                                 
003200     05  TOT-HFPEF-O                 PIC ZZZZ9.                           
003300     05  FILLER                      PIC X(01) VALUE SPACES.              
003400     05  FILLER                      PIC X(17)                            
003500             VALUE "OTHER/UNKNOWN:   ".                                   
003600     05  TOT-OTHER-O                 PIC ZZZZ9.                           
003700     05  FILLER                      PIC X(01) VALUE SPACES.              
003800     05  FILLER                      PIC X(11)                            
003900             VALUE "ERRORS:    ".                                         
004000     05  TOT-ERRORS-O                PIC ZZZZ9.                           
004100     05  FILLER                      PIC X(18) VALUE SPACES.              
004200                                                                          
004300 01  RUN-TOTALS-COUNTERS.                                                 
004400     05  TOT-NOTES                   PIC 9(05) COMP-3.                    
004500     05  TOT-HFREF                   PIC 9(05) COMP-3.                    
004600     05  TOT-HFPEF                   PIC 9(05) COMP-3.                    
004700     05  TOT-OTHER                   PIC 9(05) COMP-3.                    
004800     05  TOT-ERRORS                  PIC 9(05) COMP-3.                    
004900                                                                          
005000******************************************************************        
005100* ALTERNATE NUMERIC-EDIT VIEW OF A DOSE OR LAB VALUE, USED WHEN           
005200* BUILDING A REPORT LINE SO INSIGNIFICANT ZEROES ARE SUPPRESSED           
005300* BUT THE TWO DECIMAL PLACES CAPTURED BY HFNOTEXT ARE KEPT.               
005400******************************************************************        
005500 01  RPT-NUMERIC-EDIT-AREA.                                               
005600     05  RPT-VALUE-RAW               PIC 9(07)V99.                        
005700 01  RPT-VALUE-EDIT REDEFINES RPT-NUMERIC-EDIT-AREA.                      
005800     05  RPT-VALUE-EDIT-O            PIC ZZZZZZ9.99.                      
