000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  HFNOTEXT.                                                   
000400 AUTHOR. DAVID NOLAN.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/02/92.                                                  
000700 DATE-COMPILED. 04/02/92.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    SCANS ONE CLINICAL NOTE (ALL OF ITS TEXT LINES, HANDED IN            
001300*    BY THE CALLER AS HF-NOTE-LINES) AND BUILDS THE PATIENT               
001400*    RECORD HF-PATIENT-RECORD - AGE, SEX, HF STAGE, HF TYPE,              
001500*    LVEF, NYHA CLASS, MEDICATIONS, LABS, AND COMORBIDITIES.              
001600*    FOR EACH SINGLE-VALUED FACT THE FIRST MATCH IN THE NOTE              
001700*    WINS; LATER MATCHES ARE IGNORED.  CALLED ONCE PER NOTE BY            
001800*    HFBATCH, AHEAD OF THE RECOMMENDATION-ENGINE SPLIT.                   
001900*                                                                         
002000*    ADAPTED FROM THE ORIGINAL DALYEDIT DAILY-TRANSACTION EDIT            
002100*    RUN, WHICH VALIDATED INCOMING TREATMENT TRANSACTIONS FIELD           
002200*    BY FIELD AND WROTE GOOD RECORDS TO PATEDIT AND BAD ONES TO           
002300*    PATERR.  HFNOTEXT KEEPS THE SAME FIELD-BY-FIELD EDIT SHAPE           
002400*    (A NUMBERED PARAGRAPH PER FACT) BUT EXTRACTS A VALUE FROM            
002500*    FREE TEXT INSTEAD OF VALIDATING A PUNCHED FIELD, AND HANDS           
002600*    THE RESULT BACK ON A LINKAGE RECORD INSTEAD OF WRITING A             
002700*    FILE.  THE DB2 CROSS-REFERENCE EDITS (ORIGINAL PARAGRAPHS            
002800*    600-699) HAVE NO COUNTERPART HERE AND WERE DROPPED.                  
002900*                                                                         
003000*   CHANGE LOG                                                            
003100*   ----------                                                            
003200*   04/02/92  DNO  ORIGINAL DALYEDIT - DAILY TRANSACTION FIELD            
003300*                  EDIT RUN AGAINST PATDATA                               
003400*   08/17/93  TGD  ADDED EQUIPMENT CHARGE CROSS-EDITS                     
003500*   05/02/96  RMK  ADDED DB2 TABLE LOOKUP EDITS (PARAGRAPHS 600-          
003600*                  699), REQUEST 4402                                     
003700*   01/07/99  RMK  Y2K REVIEW - DATE-OF-SERVICE FIELD ALREADY             
003800*                  CCYYMMDD, NO CHANGES REQUIRED                          
003900*   11/03/05  DNO  RENAMED DALYEDIT TO HFNOTEXT, RECAST FROM A            
004000*                  FILE-TO-FILE EDIT RUN TO A CALLED CLINICAL-            
004100*                  NOTE EXTRACTOR - DB2 CROSS-EDITS REMOVED               
004200*   02/14/14  DNO  WIDENED MEDICATION TABLE MATCH TO PICK UP              
004300*                  COMBINATION AGENT NAMES                                
004400*   08/03/23  TLN  REBUILT ALL EXTRACTION PARAGRAPHS PER 2022             
004500*                  AHA/ACC/HFSA GUIDELINE TEXT-EXTRACTOR SPEC,            
004600*                  CR-4471 - AGE, SEX, STAGE, TYPE, LVEF, NYHA,           
004700*                  MEDICATIONS, LABS, COMORBIDITIES                       
004800*   08/04/23  TLN  ADDED BACKWARD AGE SCAN FOR "<N> YO" AND               
004900*                  "<N> YEARS OLD" PATTERNS, CR-4471                      
005000*   08/07/23  TLN  ADDED DOSE/FREQUENCY PARSE FOR MEDICATION              
005100*                  MENTIONS AND LAB VALUE DECIMAL PARSE, CR-4471          
005200*   08/10/23  TLN  WS-LAB-KEYWORD-TABLE-R AND WS-COMORB-KEYWORD-          
005300*                  TABLE-R ROWS WERE PADDED TO THE WRONG WIDTH -          
005400*                  LAB-KW-UNIT AND COMORB-KW-NAME CAME BACK               
005500*                  MISALIGNED OR TRUNCATED FOR SEVERAL ENTRIES.           
005600*                  FILLER/SUB-FIELD WIDTHS CORRECTED AND EVERY            
005700*                  ROW RE-PADDED, CR-4489                                 
005800*   08/11/23  TLN  ADDED 460-SCAN-GENERIC-MEDS - A MEDICATION ON          
005900*                  NEITHER THE KNOWN-DRUG LIST NOR THE LAB-               
006000*                  INDICATOR LIST IS NOW CAPTURED BY ITS WORD             
006100*                  PLUS DOSE PLUS UNIT ALONE, PER THE 2022                
006200*                  GUIDELINE TEXT-EXTRACTOR SPEC, CR-4490                 
006300*   08/12/23  TLN  WS-LOOP-CONTROLS, WS-GENERIC-MED-AREA AND THE          
006400*                  THREE CALLED-SUBROUTINE RETURN-CD SCRATCH              
006500*                  ITEMS WERE 05-UNDER-01 GROUPS OR WRONG-LEVEL           
006600*                  SINGLETONS - CONVERTED TO STANDALONE 77-LEVEL          
006700*                  ITEMS, SHOP CONVENTION, CR-4495                        
006800******************************************************************        
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SOURCE-COMPUTER. IBM-390.                                                
007200 OBJECT-COMPUTER. IBM-390.                                                
007300 SPECIAL-NAMES.                                                           
007400     C01 IS NEXT-PAGE.                                                    
007500                                                                          
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800                                                                          
007900 WORKING-STORAGE SECTION.                                                 
008000 77  WS-FOUND-SW                 PIC X(01) VALUE "N".                     
008100     88  EXTRACT-FOUND           VALUE "Y".                               
008200 77  WS-KW-TRAILING-SPACES       PIC S9(4) COMP.                          
008300 77  WS-DIGIT-START              PIC S9(4) COMP.                          
008400 77  WS-DIGIT-END                PIC S9(4) COMP.                          
008500 77  WS-DIGIT-LEN                PIC S9(4) COMP.                          
008600 77  WS-TOKEN-START              PIC S9(4) COMP.                          
008700 77  WS-SCAN-POS                 PIC S9(4) COMP.                          
008800                                                                          
008900******************************************************************        
009000* WORKING COPY OF THE NOTE LINE CURRENTLY BEING SCANNED, WITH A           
009100* BYTE TABLE SO EVERY EXTRACT PARAGRAPH CAN LOOK AT INDIVIDUAL            
009200* CHARACTERS (DIGIT RUNS, LETTERS AFTER A KEYWORD) WITHOUT EACH           
009300* WRITING ITS OWN REDEFINITION.                                           
009400******************************************************************        
009500 01  WS-CURRENT-LINE-AREA.                                                
009600     05  WS-CURRENT-LINE-TEXT        PIC X(500).                          
009700 01  WS-CURRENT-LINE-BYTES REDEFINES WS-CURRENT-LINE-AREA.                
009800     05  WS-CURRENT-LINE-BYTE OCCURS 500 TIMES                            
009900                     INDEXED BY CUR-BYTE-IDX PIC X(01).                   
010000                                                                          
010100******************************************************************        
010200* AGE PATTERNS - "F" KEYWORDS LOOK AHEAD FOR THE NUMBER (AGE:71),         
010300* "B" KEYWORDS LOOK BACKWARD FOR THE NUMBER (62 YO, 71 YEARS OLD).        
010400******************************************************************        
010500 01  WS-AGE-KEYWORD-TABLE-R.                                              
010600     05  FILLER  PIC X(15) VALUE "AGE:          F".                       
010700     05  FILLER  PIC X(15) VALUE "YEARS OF AGE  B".                       
010800     05  FILLER  PIC X(15) VALUE "YEARS OLD     B".                       
010900     05  FILLER  PIC X(15) VALUE "YEAR OLD      B".                       
011000     05  FILLER  PIC X(15) VALUE "YEAR-OLD      B".                       
011100     05  FILLER  PIC X(15) VALUE "YO            B".                       
011200 01  WS-AGE-KEYWORD-TABLE REDEFINES WS-AGE-KEYWORD-TABLE-R.               
011300     05  AGE-KW-ENTRY OCCURS 6 TIMES INDEXED BY AGE-KW-IDX.               
011400         10  AGE-KW-TEXT             PIC X(14).                           
011500         10  AGE-KW-DIR              PIC X(01).                           
011600             88  AGE-KW-FORWARD      VALUE "F".                           
011700             88  AGE-KW-BACKWARD     VALUE "B".                           
011800                                                                          
011900******************************************************************        
012000* SEX WORD LIST - FEMALE WORDS LISTED FIRST (AND HFSCAN'S WORD-           
012100* BOUNDARY TEST) SO "MALE" DOES NOT MATCH INSIDE "FEMALE".                
012200******************************************************************        
012300 01  WS-SEX-KEYWORD-TABLE-R.                                              
012400     05  FILLER  PIC X(20) VALUE "FEMALE        FEMALE".                  
012500     05  FILLER  PIC X(20) VALUE "WOMAN         FEMALE".                  
012600     05  FILLER  PIC X(20) VALUE "LADY          FEMALE".                  
012700     05  FILLER  PIC X(20) VALUE "MS            FEMALE".                  
012800     05  FILLER  PIC X(20) VALUE "MRS           FEMALE".                  
012900     05  FILLER  PIC X(20) VALUE "MALE          MALE  ".                  
013000     05  FILLER  PIC X(20) VALUE "MAN           MALE  ".                  
013100     05  FILLER  PIC X(20) VALUE "GENTLEMAN     MALE  ".                  
013200     05  FILLER  PIC X(20) VALUE "MR            MALE  ".                  
013300 01  WS-SEX-KEYWORD-TABLE REDEFINES WS-SEX-KEYWORD-TABLE-R.               
013400     05  SEX-KW-ENTRY OCCURS 9 TIMES INDEXED BY SEX-KW-IDX.               
013500         10  SEX-KW-TEXT             PIC X(14).                           
013600         10  SEX-KW-VALUE            PIC X(06).                           
013700                                                                          
013800******************************************************************        
013900* HF TYPE - EXPLICIT KEYWORD OR SPELLED-OUT PHRASE TO CODE.               
014000******************************************************************        
014100 01  WS-TYPE-KEYWORD-TABLE-R.                                             
014200     05  FILLER PIC X(54) VALUE                                           
014300         "HFREF                                           HFREF ".        
014400     05  FILLER PIC X(54) VALUE                                           
014500         "HEART FAILURE WITH REDUCED EJECTION FRACTION    HFREF ".        
014600     05  FILLER PIC X(54) VALUE                                           
014700         "HFPEF                                           HFPEF ".        
014800     05  FILLER PIC X(54) VALUE                                           
014900         "HEART FAILURE WITH PRESERVED EJECTION FRACTION  HFPEF ".        
015000     05  FILLER PIC X(54) VALUE                                           
015100         "HFMREF                                          HFMREF".        
015200     05  FILLER PIC X(54) VALUE                                           
015300         "HEART FAILURE WITH MID-RANGE EJECTION FRACTION  HFMREF".        
015400     05  FILLER PIC X(54) VALUE                                           
015500         "HFIMPEF                                         HFIMP ".        
015600     05  FILLER PIC X(54) VALUE                                           
015700         "HEART FAILURE WITH IMPROVED EJECTION FRACTION   HFIMP ".        
015800 01  WS-TYPE-KEYWORD-TABLE REDEFINES WS-TYPE-KEYWORD-TABLE-R.             
015900     05  TYPE-KW-ENTRY OCCURS 8 TIMES INDEXED BY TYPE-KW-IDX.             
016000         10  TYPE-KW-TEXT            PIC X(48).                           
016100         10  TYPE-KW-VALUE           PIC X(06).                           
016200                                                                          
016300******************************************************************        
016400* LVEF AND NYHA LEAD-IN KEYWORDS - HFNUMSCN DOES THE LOOKAHEAD.           
016500******************************************************************        
016600 01  WS-LVEF-KEYWORD-TABLE-R.                                             
016700     05  FILLER  PIC X(18) VALUE "LVEF              ".                    
016800     05  FILLER  PIC X(18) VALUE "EJECTION FRACTION ".                    
016900     05  FILLER  PIC X(18) VALUE "EF                ".                    
017000 01  WS-LVEF-KEYWORD-TABLE REDEFINES WS-LVEF-KEYWORD-TABLE-R.             
017100     05  LVEF-KW-TEXT OCCURS 3 TIMES                                      
017200                     INDEXED BY LVEF-KW-IDX PIC X(18).                    
017300                                                                          
017400 01  WS-NYHA-KEYWORD-TABLE-R.                                             
017500     05  FILLER  PIC X(18) VALUE "NYHA CLASS        ".                    
017600     05  FILLER  PIC X(18) VALUE "FUNCTIONAL CLASS  ".                    
017700     05  FILLER  PIC X(18) VALUE "NYHA              ".                    
017800     05  FILLER  PIC X(18) VALUE "FC                ".                    
017900 01  WS-NYHA-KEYWORD-TABLE REDEFINES WS-NYHA-KEYWORD-TABLE-R.             
018000     05  NYHA-KW-TEXT OCCURS 4 TIMES                                      
018100                     INDEXED BY NYHA-KW-IDX PIC X(18).                    
018200                                                                          
018300******************************************************************        
018400* KNOWN MEDICATION NAMES - CHECKED FIRST SO THE COMMON HF DRUGS           
018500* GET A CLEAN WORD-FOR-WORD MATCH.  PARAGRAPH 460-SCAN-GENERIC-           
018600* MEDS BELOW THEN RUNS AN OPEN-ENDED WORD-PLUS-DOSE-PLUS-UNIT             
018700* SWEEP FOR ANY MEDICATION NOT ON THIS LIST, SO "METFORMIN 500MG"         
018800* STILL GETS PICKED UP EVEN THOUGH METFORMIN IS NOT ONE OF THE            
018900* HEART-FAILURE DRUGS NAMED HERE, CR-4490.                                
019000******************************************************************        
019100 01  WS-MED-NAME-TABLE-R.                                                 
019200     05  FILLER PIC X(30) VALUE "LISINOPRIL".                             
019300     05  FILLER PIC X(30) VALUE "ENALAPRIL".                              
019400     05  FILLER PIC X(30) VALUE "CAPTOPRIL".                              
019500     05  FILLER PIC X(30) VALUE "RAMIPRIL".                               
019600     05  FILLER PIC X(30) VALUE "FOSINOPRIL".                             
019700     05  FILLER PIC X(30) VALUE "LOSARTAN".                               
019800     05  FILLER PIC X(30) VALUE "VALSARTAN".                              
019900     05  FILLER PIC X(30) VALUE "CANDESARTAN".                            
020000     05  FILLER PIC X(30) VALUE "TELMISARTAN".                            
020100     05  FILLER PIC X(30) VALUE "OLMESARTAN".                             
020200     05  FILLER PIC X(30) VALUE "METOPROLOL".                             
020300     05  FILLER PIC X(30) VALUE "CARVEDILOL".                             
020400     05  FILLER PIC X(30) VALUE "BISOPROLOL".                             
020500     05  FILLER PIC X(30) VALUE "NEBIVOLOL".                              
020600     05  FILLER PIC X(30) VALUE "SPIRONOLACTONE".                         
020700     05  FILLER PIC X(30) VALUE "EPLERENONE".                             
020800     05  FILLER PIC X(30) VALUE "SACUBITRIL/VALSARTAN".                   
020900     05  FILLER PIC X(30) VALUE "ENTRESTO".                               
021000     05  FILLER PIC X(30) VALUE "FUROSEMIDE".                             
021100     05  FILLER PIC X(30) VALUE "TORSEMIDE".                              
021200     05  FILLER PIC X(30) VALUE "BUMETANIDE".                             
021300     05  FILLER PIC X(30) VALUE "HYDROCHLOROTHIAZIDE".                    
021400     05  FILLER PIC X(30) VALUE "DAPAGLIFLOZIN".                          
021500     05  FILLER PIC X(30) VALUE "EMPAGLIFLOZIN".                          
021600     05  FILLER PIC X(30) VALUE "CANAGLIFLOZIN".                          
021700     05  FILLER PIC X(30) VALUE "DIGOXIN".                                
021800     05  FILLER PIC X(30) VALUE "IVABRADINE".                             
021900     05  FILLER PIC X(30) VALUE "HYDRALAZINE".                            
022000     05  FILLER PIC X(30) VALUE "ISOSORBIDE".                             
022100 01  WS-MED-NAME-TABLE REDEFINES WS-MED-NAME-TABLE-R.                     
022200     05  MED-NM-ENTRY OCCURS 29 TIMES                                     
022300                     INDEXED BY MED-NM-IDX PIC X(30).                     
022400                                                                          
022500******************************************************************        
022600* MEDICATION DOSE UNIT AND FREQUENCY WORDS.                               
022700******************************************************************        
022800 01  WS-DOSE-UNIT-TABLE-R.                                                
022900     05  FILLER PIC X(06) VALUE "MCG   ".                                 
023000     05  FILLER PIC X(06) VALUE "MG    ".                                 
023100     05  FILLER PIC X(06) VALUE "UNITS ".                                 
023200     05  FILLER PIC X(06) VALUE "UNIT  ".                                 
023300 01  WS-DOSE-UNIT-TABLE REDEFINES WS-DOSE-UNIT-TABLE-R.                   
023400     05  DOSE-UNIT-TEXT OCCURS 4 TIMES                                    
023500                     INDEXED BY DOSE-UNIT-IDX PIC X(06).                  
023600                                                                          
023700******************************************************************        
023800* LAB-INDICATOR WORDS - A WORD ON THIS LIST IS A LAB VALUE, NOT           
023900* A MEDICATION, EVEN WHEN IT IS FOLLOWED BY A NUMBER AND A UNIT           
024000* (E.G. "K 4.5 MEQ/L" IS A POTASSIUM RESULT, NOT A DRUG DOSE).            
024100* USED BY 460-SCAN-GENERIC-MEDS, CR-4490.                                 
024200******************************************************************        
024300 01  WS-LABIND-TABLE-R.                                                   
024400     05  FILLER PIC X(12) VALUE "K".                                      
024500     05  FILLER PIC X(12) VALUE "K+".                                     
024600     05  FILLER PIC X(12) VALUE "POTASSIUM".                              
024700     05  FILLER PIC X(12) VALUE "NA".                                     
024800     05  FILLER PIC X(12) VALUE "NA+".                                    
024900     05  FILLER PIC X(12) VALUE "SODIUM".                                 
025000     05  FILLER PIC X(12) VALUE "CR".                                     
025100     05  FILLER PIC X(12) VALUE "CREATININE".                             
025200     05  FILLER PIC X(12) VALUE "BUN".                                    
025300 01  WS-LABIND-TABLE REDEFINES WS-LABIND-TABLE-R.                         
025400     05  LABIND-ENTRY OCCURS 9 TIMES                                      
025500                     INDEXED BY LABIND-IDX PIC X(12).                     
025600                                                                          
025700******************************************************************        
025800* SCRATCH AREA FOR THE GENERIC WORD-PLUS-DOSE-PLUS-UNIT SWEEP.            
025900******************************************************************        
026000 77  WS-WORD-START               PIC S9(4) COMP.                          
026100 77  WS-WORD-END                 PIC S9(4) COMP.                          
026200 77  WS-WORD-LEN                 PIC S9(4) COMP.                          
026300 77  WS-WORD-TEXT                PIC X(30) VALUE SPACES.                  
026400                                                                          
026500 01  WS-FREQ-KEYWORD-TABLE-R.                                             
026600     05  FILLER PIC X(24) VALUE "THREE TIMES DAILY   TID ".               
026700     05  FILLER PIC X(24) VALUE "TWICE DAILY         BID ".               
026800     05  FILLER PIC X(24) VALUE "ONCE DAILY          DAILY".              
026900     05  FILLER PIC X(24) VALUE "QID                 QID ".               
027000     05  FILLER PIC X(24) VALUE "TID                 TID ".               
027100     05  FILLER PIC X(24) VALUE "BID                 BID ".               
027200     05  FILLER PIC X(24) VALUE "DAILY               DAILY".              
027300 01  WS-FREQ-KEYWORD-TABLE REDEFINES WS-FREQ-KEYWORD-TABLE-R.             
027400     05  FREQ-KW-ENTRY OCCURS 7 TIMES INDEXED BY FREQ-KW-IDX.             
027500         10  FREQ-KW-TEXT            PIC X(20).                           
027600         10  FREQ-KW-VALUE            PIC X(04).                          
027700                                                                          
027800******************************************************************        
027900* LAB KEYWORD SYNONYMS - MANY KEYWORDS SHARE ONE CANONICAL NAME.          
028000******************************************************************        
028100*   08/10/23  TLN  FILLER WAS X(34) BUT EVERY ROW IS A 12+12+             
028200*                  12 BYTE TRIPLE (36 BYTES) - WIDENED TO X(36)           
028300*                  AND RE-PADDED EVERY ROW, CR-4489                       
028400******************************************************************        
028500 01  WS-LAB-KEYWORD-TABLE-R.                                              
028600     05  FILLER PIC X(36)                                                 
028700             VALUE "POTASSIUM   POTASSIUM   MEQ/L       ".                
028800     05  FILLER PIC X(36)                                                 
028900             VALUE "K+          POTASSIUM   MEQ/L       ".                
029000     05  FILLER PIC X(36)                                                 
029100             VALUE "K           POTASSIUM   MEQ/L       ".                
029200     05  FILLER PIC X(36)                                                 
029300             VALUE "SODIUM      SODIUM      MEQ/L       ".                
029400     05  FILLER PIC X(36)                                                 
029500             VALUE "NA+         SODIUM      MEQ/L       ".                
029600     05  FILLER PIC X(36)                                                 
029700             VALUE "NA          SODIUM      MEQ/L       ".                
029800     05  FILLER PIC X(36)                                                 
029900             VALUE "CREATININE  CREATININE  MG/DL       ".                
030000     05  FILLER PIC X(36)                                                 
030100             VALUE "CR          CREATININE  MG/DL       ".                
030200     05  FILLER PIC X(36)                                                 
030300             VALUE "EGFR        EGFR        ML/MIN/1.73M".                
030400     05  FILLER PIC X(36)                                                 
030500             VALUE "BUN         BUN         MG/DL       ".                
030600     05  FILLER PIC X(36)                                                 
030700             VALUE "BNP         BNP         PG/ML       ".                
030800     05  FILLER PIC X(36)                                                 
030900             VALUE "NT-PROBNP   NTPROBNP    PG/ML       ".                
031000     05  FILLER PIC X(36)                                                 
031100             VALUE "HGB         HGB         G/DL        ".                
031200     05  FILLER PIC X(36)                                                 
031300             VALUE "HEMOGLOBIN  HGB         G/DL        ".                
031400 01  WS-LAB-KEYWORD-TABLE REDEFINES WS-LAB-KEYWORD-TABLE-R.               
031500     05  LAB-KW-ENTRY OCCURS 14 TIMES INDEXED BY LAB-KW-IDX.              
031600         10  LAB-KW-TEXT             PIC X(12).                           
031700         10  LAB-KW-NAME             PIC X(12).                           
031800         10  LAB-KW-UNIT             PIC X(12).                           
031900                                                                          
032000******************************************************************        
032100* COMORBIDITY KEYWORD SYNONYMS.                                           
032200******************************************************************        
032300*   08/10/23  TLN  FILLER WAS X(42) BUT "CORONARY ARTERY                  
032400*                  DISEASE" ALONE IS 24 BYTES, LONGER THAN EITHER         
032500*                  SUB-FIELD - WIDENED COMORB-KW-TEXT/NAME TO             
032600*                  X(24) EACH (FILLER TO X(48)), CR-4489                  
032700******************************************************************        
032800 01  WS-COMORB-KEYWORD-TABLE-R.                                           
032900     05  FILLER PIC X(48)                                                 
033000         VALUE "DIABETES                DIABETES                ".        
033100     05  FILLER PIC X(48)                                                 
033200         VALUE "T2DM                    DIABETES                ".        
033300     05  FILLER PIC X(48)                                                 
033400         VALUE "DM                      DIABETES                ".        
033500     05  FILLER PIC X(48)                                                 
033600         VALUE "HYPERTENSION            HYPERTENSION            ".        
033700     05  FILLER PIC X(48)                                                 
033800         VALUE "HTN                     HYPERTENSION            ".        
033900     05  FILLER PIC X(48)                                                 
034000         VALUE "CHRONIC KIDNEY DISEASE  CHRONIC KIDNEY DISEASE  ".        
034100     05  FILLER PIC X(48)                                                 
034200         VALUE "CKD                     CHRONIC KIDNEY DISEASE  ".        
034300     05  FILLER PIC X(48)                                                 
034400         VALUE "ATRIAL FIBRILLATION     ATRIAL FIBRILLATION     ".        
034500     05  FILLER PIC X(48)                                                 
034600         VALUE "A-FIB                   ATRIAL FIBRILLATION     ".        
034700     05  FILLER PIC X(48)                                                 
034800         VALUE "AF                      ATRIAL FIBRILLATION     ".        
034900     05  FILLER PIC X(48)                                                 
035000         VALUE "CORONARY ARTERY DISEASE CORONARY ARTERY DISEASE ".        
035100     05  FILLER PIC X(48)                                                 
035200         VALUE "CAD                     CORONARY ARTERY DISEASE ".        
035300     05  FILLER PIC X(48)                                                 
035400         VALUE "CHD                     CORONARY ARTERY DISEASE ".        
035500     05  FILLER PIC X(48)                                                 
035600         VALUE "COPD                    COPD                    ".        
035700     05  FILLER PIC X(48)                                                 
035800         VALUE "SLEEP APNEA             SLEEP APNEA             ".        
035900     05  FILLER PIC X(48)                                                 
036000         VALUE "OSA                     SLEEP APNEA             ".        
036100     05  FILLER PIC X(48)                                                 
036200         VALUE "DEPRESSION              DEPRESSION              ".        
036300 01  WS-COMORB-KEYWORD-TABLE REDEFINES WS-COMORB-KEYWORD-TABLE-R.         
036400     05  COMORB-KW-ENTRY OCCURS 17 TIMES                                  
036500                     INDEXED BY COMORB-KW-IDX.                            
036600         10  COMORB-KW-TEXT          PIC X(24).                           
036700         10  COMORB-KW-NAME          PIC X(24).                           
036800                                                                          
036900******************************************************************        
037000* DOSE AND LAB VALUE BUILD AREAS - NUMERIC-EDITED PICTURE GIVES           
037100* A CLEAN MOVE INTO THE COMP-3 OUTPUT FIELD WITHOUT HAND-ROLLED           
037200* DECIMAL ARITHMETIC.                                                     
037300******************************************************************        
037400 01  WS-DOSE-BUILD-AREA.                                                  
037500     05  WS-DOSE-BUILD-RAW           PIC X(08) VALUE "00000.00".          
037600 01  WS-DOSE-BUILD-EDIT REDEFINES WS-DOSE-BUILD-AREA                      
037700                 PIC 9(05).9(02).                                         
037800                                                                          
037900 01  WS-LAB-BUILD-AREA.                                                   
038000     05  WS-LAB-BUILD-RAW            PIC X(10) VALUE "0000000.00".        
038100 01  WS-LAB-BUILD-EDIT REDEFINES WS-LAB-BUILD-AREA                        
038200                 PIC 9(07).9(02).                                         
038300                                                                          
038400******************************************************************        
038500* CALL PARAMETER AREAS FOR HFSCAN, HFNUMSCN AND HFMEDCAT.                 
038600******************************************************************        
038700 01  HFSCAN-CALL-PARMS.                                                   
038800     05  CALL-SCAN-TEXT               PIC X(500).                         
038900     05  CALL-SCAN-TEXT-LEN           PIC S9(4) COMP.                     
039000     05  CALL-SCAN-KEYWORD            PIC X(48).                          
039100     05  CALL-SCAN-FOUND              PIC X(01).                          
039200         88  CALL-SCAN-WAS-FOUND      VALUE "Y".                          
039300     05  CALL-SCAN-POSITION           PIC S9(4) COMP.                     
039400 77  CALL-RETURN-CD                   PIC S9(4) COMP.                     
039500                                                                          
039600 01  HFNUMSCN-CALL-PARMS.                                                 
039700     05  CALL-NUM-TEXT                PIC X(500).                         
039800     05  CALL-NUM-TEXT-LEN            PIC S9(4) COMP.                     
039900     05  CALL-NUM-KEYWORD             PIC X(30).                          
040000     05  CALL-NUM-KEYWORD-LEN         PIC S9(4) COMP.                     
040100     05  CALL-NUM-ROMAN-SW            PIC X(01).                          
040200         88  CALL-NUM-ACCEPT-ROMAN    VALUE "Y".                          
040300     05  CALL-NUM-FOUND               PIC X(01).                          
040400         88  CALL-NUM-WAS-FOUND       VALUE "Y".                          
040500     05  CALL-NUM-VALUE               PIC S9(4) COMP.                     
040600 77  CALL-NUM-RETURN-CD               PIC S9(4) COMP.                     
040700                                                                          
040800 01  WS-DIGIT-WORK-AREA.                                                  
040900     05  WS-DIGIT-CHARS               PIC X(03) VALUE SPACES.             
041000 01  WS-DIGIT-NUMERIC REDEFINES WS-DIGIT-WORK-AREA.                       
041100     05  WS-DIGIT-VALUE               PIC 9(03).                          
041200                                                                          
041300 01  HFMEDCAT-CALL-PARMS.                                                 
041400     05  CALL-MED-NAME                PIC X(30).                          
041500     05  CALL-MED-CLASS               PIC X(08).                          
041600     05  CALL-MED-IS-HF               PIC X(01).                          
041700 77  CALL-MED-RETURN-CD               PIC S9(4) COMP.                     
041800                                                                          
041900 LINKAGE SECTION.                                                         
042000 COPY HFPATREC.                                                           
042100 01  RETURN-CD                        PIC S9(4) COMP.                     
042200                                                                          
042300 PROCEDURE DIVISION USING HF-NOTE-LINES, HF-PATIENT-RECORD,               
042400                           RETURN-CD.                                     
042500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
042600     PERFORM 150-UPPERCASE-NOTE-LINES THRU 150-EXIT.                      
042700     PERFORM 200-SET-NOTE-ID THRU 200-EXIT.                               
042800     PERFORM 300-EXTRACT-AGE THRU 300-EXIT.                               
042900     PERFORM 310-EXTRACT-SEX THRU 310-EXIT.                               
043000     PERFORM 320-EXTRACT-STAGE THRU 320-EXIT.                             
043100     PERFORM 330-EXTRACT-TYPE THRU 330-EXIT.                              
043200     PERFORM 340-EXTRACT-LVEF THRU 340-EXIT.                              
043300     PERFORM 350-EXTRACT-NYHA THRU 350-EXIT.                              
043400     PERFORM 400-EXTRACT-MEDS THRU 400-EXIT.                              
043500     PERFORM 460-SCAN-GENERIC-MEDS THRU 460-EXIT.                         
043600     PERFORM 500-EXTRACT-LABS THRU 500-EXIT.                              
043700     PERFORM 600-EXTRACT-COMORBS THRU 600-EXIT.                           
043800     MOVE ZERO TO RETURN-CD.                                              
043900     GOBACK.                                                              
044000                                                                          
044100 000-HOUSEKEEPING.                                                        
044200     INITIALIZE HF-PATIENT-RECORD.                                        
044300 000-EXIT.                                                                
044400     EXIT.                                                                
044500                                                                          
044600******************************************************************        
044700* NOTE TEXT ARRIVES IN MIXED CASE.  HFSCAN/HFNUMSCN DO A PLAIN            
044800* BYTE COMPARE, SO THE WHOLE NOTE IS FOLDED TO UPPER CASE ONCE,           
044900* HERE, AND EVERY KEYWORD TABLE BELOW IS WRITTEN IN UPPER CASE.           
045000******************************************************************        
045100 150-UPPERCASE-NOTE-LINES.                                                
045200     PERFORM 151-UPPERCASE-ONE-LINE THRU 151-EXIT                         
045300         VARYING NOTE-LINE-IDX FROM 1 BY 1                                
045400         UNTIL NOTE-LINE-IDX > HF-NOTE-LINE-COUNT.                        
045500 150-EXIT.                                                                
045600     EXIT.                                                                
045700                                                                          
045800 151-UPPERCASE-ONE-LINE.                                                  
045900     INSPECT HF-NOTE-LINE-TEXT(NOTE-LINE-IDX)                             
046000         CONVERTING                                                       
046100           "abcdefghijklmnopqrstuvwxyz"                                   
046200        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
046300 151-EXIT.                                                                
046400     EXIT.                                                                
046500                                                                          
046600 200-SET-NOTE-ID.                                                         
046700     MOVE SPACES TO PAT-NOTE-ID.                                          
046800     IF HF-NOTE-LINE-COUNT > ZERO                                         
046900         SET NOTE-LINE-IDX TO 1                                           
047000         MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX)(4:10)                      
047100                 TO PAT-NOTE-ID                                           
047200     END-IF.                                                              
047300 200-EXIT.                                                                
047400     EXIT.                                                                
047500                                                                          
047600******************************************************************        
047700* AGE - TRY EACH KEYWORD PATTERN IN TURN, AGAINST EVERY LINE OF           
047800* THE NOTE, UNTIL A VALID AGE (18-120) IS FOUND.  AN OUT-OF-RANGE         
047900* NUMBER DOES NOT STOP THE SCAN - KEEP LOOKING.                           
048000******************************************************************        
048100 300-EXTRACT-AGE.                                                         
048200     MOVE "N" TO WS-FOUND-SW.                                             
048300     PERFORM 301-TRY-AGE-KEYWORD THRU 301-EXIT                            
048400         VARYING AGE-KW-IDX FROM 1 BY 1                                   
048500         UNTIL AGE-KW-IDX > 6                                             
048600            OR EXTRACT-FOUND.                                             
048700 300-EXIT.                                                                
048800     EXIT.                                                                
048900                                                                          
049000 301-TRY-AGE-KEYWORD.                                                     
049100     PERFORM 302-TRY-AGE-ON-LINE THRU 302-EXIT                            
049200         VARYING NOTE-LINE-IDX FROM 1 BY 1                                
049300         UNTIL NOTE-LINE-IDX > HF-NOTE-LINE-COUNT                         
049400            OR EXTRACT-FOUND.                                             
049500 301-EXIT.                                                                
049600     EXIT.                                                                
049700                                                                          
049800 302-TRY-AGE-ON-LINE.                                                     
049900     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO                             
050000             WS-CURRENT-LINE-TEXT.                                        
050100     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-SCAN-TEXT.             
050200     MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX) TO CALL-SCAN-TEXT-LEN.          
050300     MOVE AGE-KW-TEXT(AGE-KW-IDX) TO CALL-SCAN-KEYWORD.                   
050400     MOVE "N" TO CALL-SCAN-FOUND.                                         
050500     MOVE ZERO TO CALL-SCAN-POSITION, CALL-RETURN-CD.                     
050600     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
050700     IF CALL-SCAN-WAS-FOUND                                               
050800         IF AGE-KW-FORWARD(AGE-KW-IDX)                                    
050900             PERFORM 303-AGE-FORWARD THRU 303-EXIT                        
051000         ELSE                                                             
051100             PERFORM 305-AGE-BACKWARD THRU 305-EXIT                       
051200         END-IF                                                           
051300     END-IF.                                                              
051400 302-EXIT.                                                                
051500     EXIT.                                                                
051600                                                                          
051700 303-AGE-FORWARD.                                                         
051800     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-NUM-TEXT.              
051900     MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX) TO CALL-NUM-TEXT-LEN.           
052000     MOVE AGE-KW-TEXT(AGE-KW-IDX) TO CALL-NUM-KEYWORD.                    
052100     PERFORM 304-CALC-AGE-KW-LEN THRU 304-EXIT.                           
052200     MOVE "N" TO CALL-NUM-ROMAN-SW.                                       
052300     MOVE "N" TO CALL-NUM-FOUND.                                          
052400     MOVE ZERO TO CALL-NUM-VALUE, CALL-NUM-RETURN-CD.                     
052500     CALL "HFNUMSCN" USING HFNUMSCN-CALL-PARMS,                           
052600             CALL-NUM-RETURN-CD.                                          
052700     IF CALL-NUM-WAS-FOUND                                                
052800         PERFORM 307-VALIDATE-AGE-VALUE THRU 307-EXIT                     
052900     END-IF.                                                              
053000 303-EXIT.                                                                
053100     EXIT.                                                                
053200                                                                          
053300 304-CALC-AGE-KW-LEN.                                                     
053400     MOVE ZERO TO WS-KW-TRAILING-SPACES.                                  
053500     INSPECT AGE-KW-TEXT(AGE-KW-IDX)                                      
053600                    TALLYING WS-KW-TRAILING-SPACES                        
053700                             FOR TRAILING SPACES.                         
053800     COMPUTE CALL-NUM-KEYWORD-LEN = 14 - WS-KW-TRAILING-SPACES.           
053900 304-EXIT.                                                                
054000     EXIT.                                                                
054100                                                                          
054200******************************************************************        
054300* "62 YO" / "71 YEARS OLD" - WALK BACK FROM THE KEYWORD'S START           
054400* (OVER ONE SPACE OR HYPHEN, IF ANY) TO FIND THE DIGIT RUN.               
054500******************************************************************        
054600 305-AGE-BACKWARD.                                                        
054700     MOVE ZERO TO WS-DIGIT-LEN.                                           
054800     COMPUTE WS-DIGIT-END = CALL-SCAN-POSITION - 1.                       
054900     IF WS-DIGIT-END > ZERO                                               
055000         IF WS-CURRENT-LINE-BYTE(WS-DIGIT-END) = SPACE OR                 
055100            WS-CURRENT-LINE-BYTE(WS-DIGIT-END) = "-"                      
055200             SUBTRACT 1 FROM WS-DIGIT-END                                 
055300         END-IF                                                           
055400     END-IF.                                                              
055500     IF WS-DIGIT-END > ZERO                                               
055600         IF WS-CURRENT-LINE-BYTE(WS-DIGIT-END) IS NUMERIC                 
055700             MOVE WS-DIGIT-END TO WS-DIGIT-START                          
055800             PERFORM 306-EXTEND-AGE-DIGITS-BACK THRU 306-EXIT             
055900             COMPUTE WS-DIGIT-LEN =                                       
056000                    WS-DIGIT-END - WS-DIGIT-START + 1                     
056100         END-IF                                                           
056200     END-IF.                                                              
056300     IF WS-DIGIT-LEN > ZERO                                               
056400         PERFORM 308-CONVERT-AGE-DIGITS THRU 308-EXIT                     
056500         PERFORM 307-VALIDATE-AGE-VALUE THRU 307-EXIT                     
056600     END-IF.                                                              
056700 305-EXIT.                                                                
056800     EXIT.                                                                
056900                                                                          
057000 306-EXTEND-AGE-DIGITS-BACK.                                              
057100     PERFORM 306A-BACK-ONE THRU 306A-EXIT                                 
057200         UNTIL WS-DIGIT-START <= 1                                        
057300            OR WS-DIGIT-END - WS-DIGIT-START >= 2                         
057400            OR WS-CURRENT-LINE-BYTE(WS-DIGIT-START - 1)                   
057500                    NOT NUMERIC.                                          
057600 306-EXIT.                                                                
057700     EXIT.                                                                
057800                                                                          
057900 306A-BACK-ONE.                                                           
058000     SUBTRACT 1 FROM WS-DIGIT-START.                                      
058100 306A-EXIT.                                                               
058200     EXIT.                                                                
058300                                                                          
058400 308-CONVERT-AGE-DIGITS.                                                  
058500     MOVE ZERO TO WS-DIGIT-CHARS.                                         
058600     COMPUTE WS-TOKEN-START = 4 - WS-DIGIT-LEN.                           
058700     MOVE WS-CURRENT-LINE-TEXT(WS-DIGIT-START:WS-DIGIT-LEN)               
058800             TO WS-DIGIT-CHARS(WS-TOKEN-START:WS-DIGIT-LEN).              
058900     MOVE WS-DIGIT-VALUE TO CALL-NUM-VALUE.                               
059000 308-EXIT.                                                                
059100     EXIT.                                                                
059200                                                                          
059300 307-VALIDATE-AGE-VALUE.                                                  
059400     IF CALL-NUM-VALUE >= 18 AND CALL-NUM-VALUE <= 120                    
059500         MOVE CALL-NUM-VALUE TO PAT-AGE                                   
059600         MOVE "Y" TO WS-FOUND-SW                                          
059700     END-IF.                                                              
059800 307-EXIT.                                                                
059900     EXIT.                                                                
060000                                                                          
060100******************************************************************        
060200* SEX - TABLE IS FEMALE-WORDS-FIRST; HFSCAN'S WORD-BOUNDARY TEST          
060300* ALSO STOPS "MALE" MATCHING INSIDE "FEMALE".                             
060400******************************************************************        
060500 310-EXTRACT-SEX.                                                         
060600     MOVE "N" TO WS-FOUND-SW.                                             
060700     PERFORM 311-TRY-SEX-KEYWORD THRU 311-EXIT                            
060800         VARYING SEX-KW-IDX FROM 1 BY 1                                   
060900         UNTIL SEX-KW-IDX > 9                                             
061000            OR EXTRACT-FOUND.                                             
061100 310-EXIT.                                                                
061200     EXIT.                                                                
061300                                                                          
061400 311-TRY-SEX-KEYWORD.                                                     
061500     PERFORM 312-TRY-SEX-ON-LINE THRU 312-EXIT                            
061600         VARYING NOTE-LINE-IDX FROM 1 BY 1                                
061700         UNTIL NOTE-LINE-IDX > HF-NOTE-LINE-COUNT                         
061800            OR EXTRACT-FOUND.                                             
061900 311-EXIT.                                                                
062000     EXIT.                                                                
062100                                                                          
062200 312-TRY-SEX-ON-LINE.                                                     
062300     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-SCAN-TEXT.             
062400     MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX) TO CALL-SCAN-TEXT-LEN.          
062500     MOVE SEX-KW-TEXT(SEX-KW-IDX) TO CALL-SCAN-KEYWORD.                   
062600     MOVE "N" TO CALL-SCAN-FOUND.                                         
062700     MOVE ZERO TO CALL-SCAN-POSITION, CALL-RETURN-CD.                     
062800     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
062900     IF CALL-SCAN-WAS-FOUND                                               
063000         MOVE SEX-KW-VALUE(SEX-KW-IDX) TO PAT-SEX                         
063100         MOVE "Y" TO WS-FOUND-SW                                          
063200     END-IF.                                                              
063300 312-EXIT.                                                                
063400     EXIT.                                                                
063500                                                                          
063600******************************************************************        
063700* HF STAGE - LITERAL "STAGE" KEYWORD, THEN THE FIRST A-D LETTER           
063800* WITHIN A FEW BYTES AFTER IT (ALLOWS "STAGE B" OR "STAGE: B").           
063900******************************************************************        
064000 320-EXTRACT-STAGE.                                                       
064100     MOVE "N" TO WS-FOUND-SW.                                             
064200     PERFORM 321-TRY-STAGE-ON-LINE THRU 321-EXIT                          
064300         VARYING NOTE-LINE-IDX FROM 1 BY 1                                
064400         UNTIL NOTE-LINE-IDX > HF-NOTE-LINE-COUNT                         
064500            OR EXTRACT-FOUND.                                             
064600 320-EXIT.                                                                
064700     EXIT.                                                                
064800                                                                          
064900 321-TRY-STAGE-ON-LINE.                                                   
065000     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO                             
065100             WS-CURRENT-LINE-TEXT.                                        
065200     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-SCAN-TEXT.             
065300     MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX) TO CALL-SCAN-TEXT-LEN.          
065400     MOVE "STAGE" TO CALL-SCAN-KEYWORD.                                   
065500     MOVE "N" TO CALL-SCAN-FOUND.                                         
065600     MOVE ZERO TO CALL-SCAN-POSITION, CALL-RETURN-CD.                     
065700     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
065800     IF CALL-SCAN-WAS-FOUND                                               
065900         PERFORM 322-FIND-STAGE-LETTER THRU 322-EXIT                      
066000     END-IF.                                                              
066100 321-EXIT.                                                                
066200     EXIT.                                                                
066300                                                                          
066400 322-FIND-STAGE-LETTER.                                                   
066500     COMPUTE WS-TOKEN-START = CALL-SCAN-POSITION + 5.                     
066600     PERFORM 323-TEST-STAGE-POS THRU 323-EXIT                             
066700         VARYING WS-SCAN-POS FROM WS-TOKEN-START BY 1                     
066800         UNTIL WS-SCAN-POS > WS-TOKEN-START + 3                           
066900            OR EXTRACT-FOUND.                                             
067000 322-EXIT.                                                                
067100     EXIT.                                                                
067200                                                                          
067300 323-TEST-STAGE-POS.                                                      
067400     IF WS-SCAN-POS > ZERO AND                                            
067500        WS-SCAN-POS <= CALL-SCAN-TEXT-LEN                                 
067600         IF WS-CURRENT-LINE-BYTE(WS-SCAN-POS) = "A" OR                    
067700            WS-CURRENT-LINE-BYTE(WS-SCAN-POS) = "B" OR                    
067800            WS-CURRENT-LINE-BYTE(WS-SCAN-POS) = "C" OR                    
067900            WS-CURRENT-LINE-BYTE(WS-SCAN-POS) = "D"                       
068000             MOVE WS-CURRENT-LINE-BYTE(WS-SCAN-POS)                       
068100                     TO PAT-HF-STAGE                                      
068200             MOVE "Y" TO WS-FOUND-SW                                      
068300         END-IF                                                           
068400     END-IF.                                                              
068500 323-EXIT.                                                                
068600     EXIT.                                                                
068700                                                                          
068800******************************************************************        
068900* HF TYPE (EXPLICIT) - SHORT CODE OR SPELLED-OUT PHRASE.                  
069000******************************************************************        
069100 330-EXTRACT-TYPE.                                                        
069200     MOVE "N" TO WS-FOUND-SW.                                             
069300     PERFORM 331-TRY-TYPE-KEYWORD THRU 331-EXIT                           
069400         VARYING TYPE-KW-IDX FROM 1 BY 1                                  
069500         UNTIL TYPE-KW-IDX > 8                                            
069600            OR EXTRACT-FOUND.                                             
069700 330-EXIT.                                                                
069800     EXIT.                                                                
069900                                                                          
070000 331-TRY-TYPE-KEYWORD.                                                    
070100     PERFORM 332-TRY-TYPE-ON-LINE THRU 332-EXIT                           
070200         VARYING NOTE-LINE-IDX FROM 1 BY 1                                
070300         UNTIL NOTE-LINE-IDX > HF-NOTE-LINE-COUNT                         
070400            OR EXTRACT-FOUND.                                             
070500 331-EXIT.                                                                
070600     EXIT.                                                                
070700                                                                          
070800 332-TRY-TYPE-ON-LINE.                                                    
070900     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-SCAN-TEXT.             
071000     MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX) TO CALL-SCAN-TEXT-LEN.          
071100     MOVE TYPE-KW-TEXT(TYPE-KW-IDX) TO CALL-SCAN-KEYWORD.                 
071200     MOVE "N" TO CALL-SCAN-FOUND.                                         
071300     MOVE ZERO TO CALL-SCAN-POSITION, CALL-RETURN-CD.                     
071400     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
071500     IF CALL-SCAN-WAS-FOUND                                               
071600         MOVE TYPE-KW-VALUE(TYPE-KW-IDX) TO PAT-HF-TYPE                   
071700         MOVE "Y" TO WS-FOUND-SW                                          
071800     END-IF.                                                              
071900 332-EXIT.                                                                
072000     EXIT.                                                                
072100                                                                          
072200******************************************************************        
072300* LVEF - KEYWORD THEN NUMBER (HFNUMSCN).  IF HF TYPE IS STILL             
072400* UNKNOWN, DERIVE IT FROM THE LVEF VALUE PER GUIDELINE CUTOFFS.           
072500******************************************************************        
072600 340-EXTRACT-LVEF.                                                        
072700     MOVE "N" TO WS-FOUND-SW.                                             
072800     PERFORM 341-TRY-LVEF-KEYWORD THRU 341-EXIT                           
072900         VARYING LVEF-KW-IDX FROM 1 BY 1                                  
073000         UNTIL LVEF-KW-IDX > 3                                            
073100            OR EXTRACT-FOUND.                                             
073200     IF EXTRACT-FOUND AND PAT-TYPE-UNKNOWN                                
073300         PERFORM 345-DERIVE-TYPE-FROM-LVEF THRU 345-EXIT                  
073400     END-IF.                                                              
073500 340-EXIT.                                                                
073600     EXIT.                                                                
073700                                                                          
073800 341-TRY-LVEF-KEYWORD.                                                    
073900     PERFORM 342-TRY-LVEF-ON-LINE THRU 342-EXIT                           
074000         VARYING NOTE-LINE-IDX FROM 1 BY 1                                
074100         UNTIL NOTE-LINE-IDX > HF-NOTE-LINE-COUNT                         
074200            OR EXTRACT-FOUND.                                             
074300 341-EXIT.                                                                
074400     EXIT.                                                                
074500                                                                          
074600 342-TRY-LVEF-ON-LINE.                                                    
074700     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-SCAN-TEXT.             
074800     MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX) TO CALL-SCAN-TEXT-LEN.          
074900     MOVE LVEF-KW-TEXT(LVEF-KW-IDX) TO CALL-SCAN-KEYWORD.                 
075000     MOVE "N" TO CALL-SCAN-FOUND.                                         
075100     MOVE ZERO TO CALL-SCAN-POSITION, CALL-RETURN-CD.                     
075200     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
075300     IF CALL-SCAN-WAS-FOUND                                               
075400         MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-NUM-TEXT           
075500         MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX)                             
075600                 TO CALL-NUM-TEXT-LEN                                     
075700         MOVE LVEF-KW-TEXT(LVEF-KW-IDX) TO CALL-NUM-KEYWORD               
075800         MOVE ZERO TO WS-KW-TRAILING-SPACES                               
075900         INSPECT LVEF-KW-TEXT(LVEF-KW-IDX)                                
076000                        TALLYING WS-KW-TRAILING-SPACES                    
076100                                 FOR TRAILING SPACES                      
076200         COMPUTE CALL-NUM-KEYWORD-LEN =                                   
076300                18 - WS-KW-TRAILING-SPACES                                
076400         MOVE "N" TO CALL-NUM-ROMAN-SW                                    
076500         MOVE "N" TO CALL-NUM-FOUND                                       
076600         MOVE ZERO TO CALL-NUM-VALUE, CALL-NUM-RETURN-CD                  
076700         CALL "HFNUMSCN" USING HFNUMSCN-CALL-PARMS,                       
076800                 CALL-NUM-RETURN-CD                                       
076900         IF CALL-NUM-WAS-FOUND                                            
077000             MOVE CALL-NUM-VALUE TO PAT-LVEF                              
077100             MOVE "Y" TO WS-FOUND-SW                                      
077200         END-IF                                                           
077300     END-IF.                                                              
077400 342-EXIT.                                                                
077500     EXIT.                                                                
077600                                                                          
077700 345-DERIVE-TYPE-FROM-LVEF.                                               
077800     IF PAT-LVEF <= 40                                                    
077900         MOVE "HFREF " TO PAT-HF-TYPE                                     
078000     ELSE                                                                 
078100         IF PAT-LVEF >= 50                                                
078200             MOVE "HFPEF " TO PAT-HF-TYPE                                 
078300         ELSE                                                             
078400             MOVE "HFMREF" TO PAT-HF-TYPE                                 
078500         END-IF                                                           
078600     END-IF.                                                              
078700 345-EXIT.                                                                
078800     EXIT.                                                                
078900                                                                          
079000******************************************************************        
079100* NYHA CLASS - KEYWORD THEN NUMBER OR ROMAN NUMERAL (HFNUMSCN).           
079200******************************************************************        
079300 350-EXTRACT-NYHA.                                                        
079400     MOVE "N" TO WS-FOUND-SW.                                             
079500     PERFORM 351-TRY-NYHA-KEYWORD THRU 351-EXIT                           
079600         VARYING NYHA-KW-IDX FROM 1 BY 1                                  
079700         UNTIL NYHA-KW-IDX > 4                                            
079800            OR EXTRACT-FOUND.                                             
079900 350-EXIT.                                                                
080000     EXIT.                                                                
080100                                                                          
080200 351-TRY-NYHA-KEYWORD.                                                    
080300     PERFORM 352-TRY-NYHA-ON-LINE THRU 352-EXIT                           
080400         VARYING NOTE-LINE-IDX FROM 1 BY 1                                
080500         UNTIL NOTE-LINE-IDX > HF-NOTE-LINE-COUNT                         
080600            OR EXTRACT-FOUND.                                             
080700 351-EXIT.                                                                
080800     EXIT.                                                                
080900                                                                          
081000 352-TRY-NYHA-ON-LINE.                                                    
081100     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-SCAN-TEXT.             
081200     MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX) TO CALL-SCAN-TEXT-LEN.          
081300     MOVE NYHA-KW-TEXT(NYHA-KW-IDX) TO CALL-SCAN-KEYWORD.                 
081400     MOVE "N" TO CALL-SCAN-FOUND.                                         
081500     MOVE ZERO TO CALL-SCAN-POSITION, CALL-RETURN-CD.                     
081600     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
081700     IF CALL-SCAN-WAS-FOUND                                               
081800         MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-NUM-TEXT           
081900         MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX)                             
082000                 TO CALL-NUM-TEXT-LEN                                     
082100         MOVE NYHA-KW-TEXT(NYHA-KW-IDX) TO CALL-NUM-KEYWORD               
082200         MOVE ZERO TO WS-KW-TRAILING-SPACES                               
082300         INSPECT NYHA-KW-TEXT(NYHA-KW-IDX)                                
082400                        TALLYING WS-KW-TRAILING-SPACES                    
082500                                 FOR TRAILING SPACES                      
082600         COMPUTE CALL-NUM-KEYWORD-LEN =                                   
082700                18 - WS-KW-TRAILING-SPACES                                
082800         MOVE "Y" TO CALL-NUM-ROMAN-SW                                    
082900         MOVE "N" TO CALL-NUM-FOUND                                       
083000         MOVE ZERO TO CALL-NUM-VALUE, CALL-NUM-RETURN-CD                  
083100         CALL "HFNUMSCN" USING HFNUMSCN-CALL-PARMS,                       
083200                 CALL-NUM-RETURN-CD                                       
083300         IF CALL-NUM-WAS-FOUND                                            
083400             IF CALL-NUM-VALUE >= 1 AND CALL-NUM-VALUE <= 4               
083500                 MOVE CALL-NUM-VALUE TO PAT-NYHA                          
083600                 MOVE "Y" TO WS-FOUND-SW                                  
083700             END-IF                                                       
083800         END-IF                                                           
083900     END-IF.                                                              
084000 352-EXIT.                                                                
084100     EXIT.                                                                
084200                                                                          
084300******************************************************************        
084400* MEDICATIONS - EVERY KNOWN DRUG NAME THAT APPEARS, UP TO 20.             
084500* UNLIKE THE SINGLE-VALUED FACTS ABOVE, ALL MATCHES ARE KEPT,             
084600* NOT JUST THE FIRST, AND EVERY LINE IS CHECKED FOR EVERY NAME.           
084700******************************************************************        
084800 400-EXTRACT-MEDS.                                                        
084900     PERFORM 401-TRY-MED-NAME THRU 401-EXIT                               
085000         VARYING MED-NM-IDX FROM 1 BY 1                                   
085100         UNTIL MED-NM-IDX > 29                                            
085200            OR PAT-MED-COUNT >= 20.                                       
085300 400-EXIT.                                                                
085400     EXIT.                                                                
085500                                                                          
085600 401-TRY-MED-NAME.                                                        
085700     PERFORM 402-TRY-MED-ON-LINE THRU 402-EXIT                            
085800         VARYING NOTE-LINE-IDX FROM 1 BY 1                                
085900         UNTIL NOTE-LINE-IDX > HF-NOTE-LINE-COUNT                         
086000            OR PAT-MED-COUNT >= 20.                                       
086100 401-EXIT.                                                                
086200     EXIT.                                                                
086300                                                                          
086400 402-TRY-MED-ON-LINE.                                                     
086500     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO                             
086600             WS-CURRENT-LINE-TEXT.                                        
086700     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-SCAN-TEXT.             
086800     MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX) TO CALL-SCAN-TEXT-LEN.          
086900     MOVE MED-NM-ENTRY(MED-NM-IDX) TO CALL-SCAN-KEYWORD.                  
087000     MOVE "N" TO CALL-SCAN-FOUND.                                         
087100     MOVE ZERO TO CALL-SCAN-POSITION, CALL-RETURN-CD.                     
087200     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
087300     IF CALL-SCAN-WAS-FOUND                                               
087400         PERFORM 410-ADD-MED-ROW THRU 410-EXIT                            
087500     END-IF.                                                              
087600 402-EXIT.                                                                
087700     EXIT.                                                                
087800                                                                          
087900 410-ADD-MED-ROW.                                                         
088000     ADD 1 TO PAT-MED-COUNT.                                              
088100     SET MED-IDX TO PAT-MED-COUNT.                                        
088200     MOVE MED-NM-ENTRY(MED-NM-IDX) TO MED-NAME(MED-IDX).                  
088300     MOVE ZERO TO MED-DOSE(MED-IDX).                                      
088400     MOVE "DAILY       " TO MED-FREQ(MED-IDX).                            
088500     PERFORM 420-EXTRACT-DOSE THRU 420-EXIT.                              
088600     PERFORM 430-EXTRACT-FREQ THRU 430-EXIT.                              
088700     MOVE MED-NM-ENTRY(MED-NM-IDX) TO CALL-MED-NAME.                      
088800     MOVE SPACES TO CALL-MED-CLASS.                                       
088900     MOVE "N" TO CALL-MED-IS-HF.                                          
089000     MOVE ZERO TO CALL-MED-RETURN-CD.                                     
089100     CALL "HFMEDCAT" USING HFMEDCAT-CALL-PARMS,                           
089200             CALL-MED-RETURN-CD.                                          
089300     MOVE CALL-MED-CLASS TO MED-CATEGORY(MED-IDX).                        
089400     MOVE CALL-MED-IS-HF TO MED-IS-HF(MED-IDX).                           
089500 410-EXIT.                                                                
089600     EXIT.                                                                
089700                                                                          
089800******************************************************************        
089900* DOSE - LOOK FOR A DIGIT RUN IN A SHORT WINDOW AFTER THE DRUG            
090000* NAME, THEN AN OPTIONAL DECIMAL PART, THEN A UNIT WORD.  NO              
090100* UNIT FOUND MEANS THIS WAS NOT A DOSE MENTION - DOSE STAYS 0.            
090200******************************************************************        
090300 420-EXTRACT-DOSE.                                                        
090400     MOVE ZERO TO WS-DIGIT-LEN.                                           
090500     MOVE ZERO TO WS-KW-TRAILING-SPACES.                                  
090600     INSPECT MED-NM-ENTRY(MED-NM-IDX)                                     
090700                    TALLYING WS-KW-TRAILING-SPACES                        
090800                             FOR TRAILING SPACES.                         
090900     COMPUTE WS-TOKEN-START = CALL-SCAN-POSITION + 30                     
091000                             - WS-KW-TRAILING-SPACES.                     
091100     PERFORM 421-SKIP-TO-DIGIT THRU 421-EXIT                              
091200         VARYING WS-SCAN-POS FROM WS-TOKEN-START BY 1                     
091300         UNTIL WS-SCAN-POS > CALL-SCAN-TEXT-LEN                           
091400            OR WS-SCAN-POS > WS-TOKEN-START + 6                           
091500            OR WS-DIGIT-LEN > ZERO.                                       
091600     IF WS-DIGIT-LEN > ZERO                                               
091700         PERFORM 425-BUILD-DOSE-VALUE THRU 425-EXIT                       
091800         PERFORM 426-FIND-DOSE-UNIT THRU 426-EXIT                         
091900     END-IF.                                                              
092000 420-EXIT.                                                                
092100     EXIT.                                                                
092200                                                                          
092300 421-SKIP-TO-DIGIT.                                                       
092400     IF WS-CURRENT-LINE-BYTE(WS-SCAN-POS) IS NUMERIC                      
092500         MOVE WS-SCAN-POS TO WS-DIGIT-START                               
092600         MOVE 1 TO WS-DIGIT-LEN                                           
092700         PERFORM 422-EXTEND-DOSE-INT THRU 422-EXIT                        
092800     END-IF.                                                              
092900 421-EXIT.                                                                
093000     EXIT.                                                                
093100                                                                          
093200 422-EXTEND-DOSE-INT.                                                     
093300     COMPUTE WS-DIGIT-END = WS-DIGIT-START + 1.                           
093400     PERFORM 423-TEST-NEXT-INT-BYTE THRU 423-EXIT                         
093500         UNTIL WS-DIGIT-END > CALL-SCAN-TEXT-LEN                          
093600            OR WS-DIGIT-LEN >= 5                                          
093700            OR WS-CURRENT-LINE-BYTE(WS-DIGIT-END)                         
093800                    NOT NUMERIC.                                          
093900 422-EXIT.                                                                
094000     EXIT.                                                                
094100                                                                          
094200 423-TEST-NEXT-INT-BYTE.                                                  
094300     ADD 1 TO WS-DIGIT-LEN.                                               
094400     ADD 1 TO WS-DIGIT-END.                                               
094500 423-EXIT.                                                                
094600     EXIT.                                                                
094700                                                                          
094800 425-BUILD-DOSE-VALUE.                                                    
094900     MOVE "00000.00" TO WS-DOSE-BUILD-RAW.                                
095000     COMPUTE WS-TOKEN-START = 6 - WS-DIGIT-LEN.                           
095100     MOVE WS-CURRENT-LINE-TEXT(WS-DIGIT-START:WS-DIGIT-LEN)               
095200             TO WS-DOSE-BUILD-RAW(WS-TOKEN-START:WS-DIGIT-LEN).           
095300     COMPUTE WS-SCAN-POS = WS-DIGIT-START + WS-DIGIT-LEN.                 
095400     IF WS-CURRENT-LINE-BYTE(WS-SCAN-POS) = "."                           
095500         PERFORM 427-BUILD-DOSE-DECIMAL THRU 427-EXIT                     
095600     END-IF.                                                              
095700     MOVE WS-DOSE-BUILD-EDIT TO MED-DOSE(MED-IDX).                        
095800 425-EXIT.                                                                
095900     EXIT.                                                                
096000                                                                          
096100 427-BUILD-DOSE-DECIMAL.                                                  
096200     ADD 1 TO WS-SCAN-POS.                                                
096300     IF WS-CURRENT-LINE-BYTE(WS-SCAN-POS) IS NUMERIC                      
096400         MOVE WS-CURRENT-LINE-BYTE(WS-SCAN-POS)                           
096500                 TO WS-DOSE-BUILD-RAW(7:1)                                
096600         ADD 1 TO WS-SCAN-POS                                             
096700         IF WS-CURRENT-LINE-BYTE(WS-SCAN-POS) IS NUMERIC                  
096800             MOVE WS-CURRENT-LINE-BYTE(WS-SCAN-POS)                       
096900                     TO WS-DOSE-BUILD-RAW(8:1)                            
097000         END-IF                                                           
097100     END-IF.                                                              
097200 427-EXIT.                                                                
097300     EXIT.                                                                
097400                                                                          
097500 426-FIND-DOSE-UNIT.                                                      
097600     MOVE WS-CURRENT-LINE-TEXT TO CALL-SCAN-TEXT.                         
097700     PERFORM 428-TRY-DOSE-UNIT THRU 428-EXIT                              
097800         VARYING DOSE-UNIT-IDX FROM 1 BY 1                                
097900         UNTIL DOSE-UNIT-IDX > 4                                          
098000            OR CALL-SCAN-WAS-FOUND.                                       
098100 426-EXIT.                                                                
098200     EXIT.                                                                
098300                                                                          
098400 428-TRY-DOSE-UNIT.                                                       
098500     MOVE DOSE-UNIT-TEXT(DOSE-UNIT-IDX) TO CALL-SCAN-KEYWORD.             
098600     MOVE "N" TO CALL-SCAN-FOUND.                                         
098700     MOVE ZERO TO CALL-SCAN-POSITION, CALL-RETURN-CD.                     
098800     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
098900 428-EXIT.                                                                
099000     EXIT.                                                                
099100                                                                          
099200******************************************************************        
099300* FREQUENCY - LONGEST PHRASES FIRST, DEFAULT STAYS "DAILY".               
099400******************************************************************        
099500 430-EXTRACT-FREQ.                                                        
099600     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-SCAN-TEXT.             
099700     MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX) TO CALL-SCAN-TEXT-LEN.          
099800     PERFORM 431-TRY-FREQ-WORD THRU 431-EXIT                              
099900         VARYING FREQ-KW-IDX FROM 1 BY 1                                  
100000         UNTIL FREQ-KW-IDX > 7                                            
100100            OR CALL-SCAN-WAS-FOUND.                                       
100200 430-EXIT.                                                                
100300     EXIT.                                                                
100400                                                                          
100500 431-TRY-FREQ-WORD.                                                       
100600     MOVE FREQ-KW-TEXT(FREQ-KW-IDX) TO CALL-SCAN-KEYWORD.                 
100700     MOVE "N" TO CALL-SCAN-FOUND.                                         
100800     MOVE ZERO TO CALL-SCAN-POSITION, CALL-RETURN-CD.                     
100900     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
101000     IF CALL-SCAN-WAS-FOUND                                               
101100         MOVE FREQ-KW-VALUE(FREQ-KW-IDX) TO MED-FREQ(MED-IDX)             
101200     END-IF.                                                              
101300 431-EXIT.                                                                
101400     EXIT.                                                                
101500                                                                          
101600******************************************************************        
101700* GENERIC MEDICATION SWEEP - A MEDICATION MENTION IS ANY WORD             
101800* FOLLOWED BY A NUMBER AND A DOSE UNIT, EVEN WHEN THE WORD IS             
101900* NOT ON THE KNOWN-DRUG LIST ABOVE (E.G. "METFORMIN 500MG").              
102000* A WORD ALREADY ADDED BY 400-EXTRACT-MEDS, OR ON THE LAB-                
102100* INDICATOR LIST, IS SKIPPED.  UNRECOGNIZED NAMES STILL GET A             
102200* ROW, CLASSIFIED OTHER/NOT-HF BY HFMEDCAT.  CR-4490.                     
102300******************************************************************        
102400 460-SCAN-GENERIC-MEDS.                                                   
102500     PERFORM 461-TRY-GENERIC-ON-LINE THRU 461-EXIT                        
102600         VARYING NOTE-LINE-IDX FROM 1 BY 1                                
102700         UNTIL NOTE-LINE-IDX > HF-NOTE-LINE-COUNT                         
102800            OR PAT-MED-COUNT >= 20.                                       
102900 460-EXIT.                                                                
103000     EXIT.                                                                
103100                                                                          
103200 461-TRY-GENERIC-ON-LINE.                                                 
103300     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO                             
103400             WS-CURRENT-LINE-TEXT.                                        
103500     MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX) TO CALL-SCAN-TEXT-LEN.          
103600     MOVE 1 TO WS-SCAN-POS.                                               
103700     PERFORM 462-TRY-WORD-AT-POS THRU 462-EXIT                            
103800         UNTIL WS-SCAN-POS > CALL-SCAN-TEXT-LEN                           
103900            OR PAT-MED-COUNT >= 20.                                       
104000 461-EXIT.                                                                
104100     EXIT.                                                                
104200                                                                          
104300******************************************************************        
104400* A WORD STARTS AT WS-SCAN-POS WHEN IT IS A LETTER AND THE BYTE           
104500* BEFORE IT IS A SPACE (OR THIS IS THE FIRST BYTE OF THE LINE).           
104600******************************************************************        
104700 462-TRY-WORD-AT-POS.                                                     
104800     MOVE "N" TO WS-FOUND-SW.                                             
104900     IF WS-CURRENT-LINE-BYTE(WS-SCAN-POS) IS ALPHABETIC                   
105000         IF WS-SCAN-POS = 1                                               
105100             MOVE "Y" TO WS-FOUND-SW                                      
105200         ELSE                                                             
105300             IF WS-CURRENT-LINE-BYTE(WS-SCAN-POS - 1) = SPACE             
105400                 MOVE "Y" TO WS-FOUND-SW                                  
105500             END-IF                                                       
105600         END-IF                                                           
105700     END-IF.                                                              
105800     IF EXTRACT-FOUND                                                     
105900         PERFORM 463-TEST-WORD-FOR-DOSE THRU 463-EXIT                     
106000     END-IF.                                                              
106100     ADD 1 TO WS-SCAN-POS.                                                
106200 462-EXIT.                                                                
106300     EXIT.                                                                
106400                                                                          
106500 463-TEST-WORD-FOR-DOSE.                                                  
106600     MOVE WS-SCAN-POS TO WS-WORD-START.                                   
106700     MOVE WS-SCAN-POS TO WS-WORD-END.                                     
106800     PERFORM 464-EXTEND-WORD-END THRU 464-EXIT                            
106900         UNTIL WS-WORD-END >= CALL-SCAN-TEXT-LEN                          
107000            OR WS-WORD-END - WS-WORD-START >= 29                          
107100            OR WS-CURRENT-LINE-BYTE(WS-WORD-END + 1) = SPACE.             
107200     COMPUTE WS-WORD-LEN = WS-WORD-END - WS-WORD-START + 1.               
107300     MOVE SPACES TO WS-WORD-TEXT.                                         
107400     MOVE WS-CURRENT-LINE-TEXT(WS-WORD-START:WS-WORD-LEN)                 
107500             TO WS-WORD-TEXT(1:WS-WORD-LEN).                              
107600     PERFORM 465-WORD-IS-LAB-INDICATOR THRU 465-EXIT.                     
107700     IF NOT EXTRACT-FOUND                                                 
107800         PERFORM 467-ALREADY-HAVE-GENERIC-MED THRU 467-EXIT               
107900         IF NOT EXTRACT-FOUND                                             
108000             MOVE ZERO TO WS-DIGIT-LEN                                    
108100             COMPUTE WS-TOKEN-START = WS-WORD-END + 1                     
108200             PERFORM 421-SKIP-TO-DIGIT THRU 421-EXIT                      
108300                 VARYING WS-SCAN-POS FROM WS-TOKEN-START BY 1             
108400                 UNTIL WS-SCAN-POS > CALL-SCAN-TEXT-LEN                   
108500                    OR WS-SCAN-POS > WS-TOKEN-START + 3                   
108600                    OR WS-DIGIT-LEN > ZERO                                
108700             IF WS-DIGIT-LEN > ZERO                                       
108800                 PERFORM 469-TEST-GENERIC-UNIT THRU 469-EXIT              
108900                 IF CALL-SCAN-WAS-FOUND                                   
109000                     PERFORM 471-ADD-GENERIC-MED-ROW THRU 471-EXIT        
109100                 END-IF                                                   
109200             END-IF                                                       
109300         END-IF                                                           
109400     END-IF.                                                              
109500     MOVE WS-WORD-END TO WS-SCAN-POS.                                     
109600 463-EXIT.                                                                
109700     EXIT.                                                                
109800                                                                          
109900 464-EXTEND-WORD-END.                                                     
110000     ADD 1 TO WS-WORD-END.                                                
110100 464-EXIT.                                                                
110200     EXIT.                                                                
110300                                                                          
110400 465-WORD-IS-LAB-INDICATOR.                                               
110500     MOVE "N" TO WS-FOUND-SW.                                             
110600     PERFORM 466-CHECK-LABIND-ROW THRU 466-EXIT                           
110700         VARYING LABIND-IDX FROM 1 BY 1                                   
110800         UNTIL LABIND-IDX > 9                                             
110900            OR EXTRACT-FOUND.                                             
111000 465-EXIT.                                                                
111100     EXIT.                                                                
111200                                                                          
111300 466-CHECK-LABIND-ROW.                                                    
111400     IF WS-WORD-TEXT(1:12) = LABIND-ENTRY(LABIND-IDX)                     
111500         MOVE "Y" TO WS-FOUND-SW                                          
111600     END-IF.                                                              
111700 466-EXIT.                                                                
111800     EXIT.                                                                
111900                                                                          
112000******************************************************************        
112100* SKIP A WORD ALREADY RECORDED AS A MEDICATION ON THIS NOTE -             
112200* EITHER A KNOWN-LIST HIT FROM 400-EXTRACT-MEDS OR AN EARLIER             
112300* GENERIC HIT ON A PRIOR LINE.                                            
112400******************************************************************        
112500 467-ALREADY-HAVE-GENERIC-MED.                                            
112600     MOVE "N" TO WS-FOUND-SW.                                             
112700     IF PAT-MED-COUNT > ZERO                                              
112800         PERFORM 468-CHECK-MED-NAME-ROW THRU 468-EXIT                     
112900             VARYING MED-IDX FROM 1 BY 1                                  
113000             UNTIL MED-IDX > PAT-MED-COUNT                                
113100                OR EXTRACT-FOUND                                          
113200     END-IF.                                                              
113300 467-EXIT.                                                                
113400     EXIT.                                                                
113500                                                                          
113600 468-CHECK-MED-NAME-ROW.                                                  
113700     IF MED-NAME(MED-IDX) = WS-WORD-TEXT                                  
113800         MOVE "Y" TO WS-FOUND-SW                                          
113900     END-IF.                                                              
114000 468-EXIT.                                                                
114100     EXIT.                                                                
114200                                                                          
114300 469-TEST-GENERIC-UNIT.                                                   
114400     MOVE WS-CURRENT-LINE-TEXT TO CALL-SCAN-TEXT.                         
114500     MOVE "N" TO CALL-SCAN-FOUND.                                         
114600     PERFORM 470-TRY-GENERIC-UNIT-WORD THRU 470-EXIT                      
114700         VARYING DOSE-UNIT-IDX FROM 1 BY 1                                
114800         UNTIL DOSE-UNIT-IDX > 4                                          
114900            OR CALL-SCAN-WAS-FOUND.                                       
115000 469-EXIT.                                                                
115100     EXIT.                                                                
115200                                                                          
115300 470-TRY-GENERIC-UNIT-WORD.                                               
115400     MOVE DOSE-UNIT-TEXT(DOSE-UNIT-IDX) TO CALL-SCAN-KEYWORD.             
115500     MOVE "N" TO CALL-SCAN-FOUND.                                         
115600     MOVE ZERO TO CALL-SCAN-POSITION, CALL-RETURN-CD.                     
115700     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
115800 470-EXIT.                                                                
115900     EXIT.                                                                
116000                                                                          
116100 471-ADD-GENERIC-MED-ROW.                                                 
116200     ADD 1 TO PAT-MED-COUNT.                                              
116300     SET MED-IDX TO PAT-MED-COUNT.                                        
116400     MOVE WS-WORD-TEXT TO MED-NAME(MED-IDX).                              
116500     MOVE ZERO TO MED-DOSE(MED-IDX).                                      
116600     MOVE "DAILY       " TO MED-FREQ(MED-IDX).                            
116700     PERFORM 425-BUILD-DOSE-VALUE THRU 425-EXIT.                          
116800     PERFORM 430-EXTRACT-FREQ THRU 430-EXIT.                              
116900     MOVE WS-WORD-TEXT TO CALL-MED-NAME.                                  
117000     MOVE SPACES TO CALL-MED-CLASS.                                       
117100     MOVE "N" TO CALL-MED-IS-HF.                                          
117200     MOVE ZERO TO CALL-MED-RETURN-CD.                                     
117300     CALL "HFMEDCAT" USING HFMEDCAT-CALL-PARMS,                           
117400             CALL-MED-RETURN-CD.                                          
117500     MOVE CALL-MED-CLASS TO MED-CATEGORY(MED-IDX).                        
117600     MOVE CALL-MED-IS-HF TO MED-IS-HF(MED-IDX).                           
117700 471-EXIT.                                                                
117800     EXIT.                                                                
117900                                                                          
118000******************************************************************        
118100* LABS - ONE ENTRY PER CANONICAL LAB NAME, FIRST MATCH ONLY.              
118200******************************************************************        
118300 500-EXTRACT-LABS.                                                        
118400     PERFORM 501-TRY-LAB-KEYWORD THRU 501-EXIT                            
118500         VARYING LAB-KW-IDX FROM 1 BY 1                                   
118600         UNTIL LAB-KW-IDX > 14                                            
118700            OR PAT-LAB-COUNT >= 10.                                       
118800 500-EXIT.                                                                
118900     EXIT.                                                                
119000                                                                          
119100 501-TRY-LAB-KEYWORD.                                                     
119200     PERFORM 502-ALREADY-HAVE-LAB THRU 502-EXIT.                          
119300     IF NOT EXTRACT-FOUND                                                 
119400         MOVE "N" TO WS-FOUND-SW                                          
119500         PERFORM 503-TRY-LAB-ON-LINE THRU 503-EXIT                        
119600             VARYING NOTE-LINE-IDX FROM 1 BY 1                            
119700             UNTIL NOTE-LINE-IDX > HF-NOTE-LINE-COUNT                     
119800                OR EXTRACT-FOUND                                          
119900     END-IF.                                                              
120000 501-EXIT.                                                                
120100     EXIT.                                                                
120200                                                                          
120300******************************************************************        
120400* SKIP A SYNONYM WHOSE CANONICAL NAME WAS ALREADY RECORDED BY AN          
120500* EARLIER SYNONYM (E.G. "K" AFTER "POTASSIUM" ALREADY MATCHED).           
120600******************************************************************        
120700 502-ALREADY-HAVE-LAB.                                                    
120800     MOVE "N" TO WS-FOUND-SW.                                             
120900     PERFORM 510-CHECK-LAB-ROW THRU 510-EXIT                              
121000         VARYING LAB-IDX FROM 1 BY 1                                      
121100         UNTIL LAB-IDX > PAT-LAB-COUNT                                    
121200            OR EXTRACT-FOUND.                                             
121300 502-EXIT.                                                                
121400     EXIT.                                                                
121500                                                                          
121600 510-CHECK-LAB-ROW.                                                       
121700     IF LAB-NAME(LAB-IDX) = LAB-KW-NAME(LAB-KW-IDX)                       
121800         MOVE "Y" TO WS-FOUND-SW                                          
121900     END-IF.                                                              
122000 510-EXIT.                                                                
122100     EXIT.                                                                
122200                                                                          
122300 503-TRY-LAB-ON-LINE.                                                     
122400     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO                             
122500             WS-CURRENT-LINE-TEXT.                                        
122600     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-SCAN-TEXT.             
122700     MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX) TO CALL-SCAN-TEXT-LEN.          
122800     MOVE LAB-KW-TEXT(LAB-KW-IDX) TO CALL-SCAN-KEYWORD.                   
122900     MOVE "N" TO CALL-SCAN-FOUND.                                         
123000     MOVE ZERO TO CALL-SCAN-POSITION, CALL-RETURN-CD.                     
123100     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
123200     IF CALL-SCAN-WAS-FOUND                                               
123300         PERFORM 520-EXTRACT-LAB-VALUE THRU 520-EXIT                      
123400     END-IF.                                                              
123500 503-EXIT.                                                                
123600     EXIT.                                                                
123700                                                                          
123800 520-EXTRACT-LAB-VALUE.                                                   
123900     MOVE ZERO TO WS-DIGIT-LEN.                                           
124000     MOVE ZERO TO WS-KW-TRAILING-SPACES.                                  
124100     INSPECT LAB-KW-TEXT(LAB-KW-IDX)                                      
124200                    TALLYING WS-KW-TRAILING-SPACES                        
124300                             FOR TRAILING SPACES.                         
124400     COMPUTE WS-SCAN-POS = CALL-SCAN-POSITION + 12                        
124500                          - WS-KW-TRAILING-SPACES.                        
124600     PERFORM 521-SKIP-TO-LAB-DIGIT THRU 521-EXIT                          
124700         VARYING WS-SCAN-POS FROM WS-SCAN-POS BY 1                        
124800         UNTIL WS-SCAN-POS > CALL-SCAN-TEXT-LEN                           
124900            OR WS-SCAN-POS > CALL-SCAN-POSITION + 20                      
125000            OR WS-DIGIT-LEN > ZERO.                                       
125100     IF WS-DIGIT-LEN > ZERO                                               
125200         PERFORM 525-BUILD-LAB-VALUE THRU 525-EXIT                        
125300         PERFORM 526-ADD-LAB-ROW THRU 526-EXIT                            
125400     END-IF.                                                              
125500 520-EXIT.                                                                
125600     EXIT.                                                                
125700                                                                          
125800 521-SKIP-TO-LAB-DIGIT.                                                   
125900     IF WS-CURRENT-LINE-BYTE(WS-SCAN-POS) IS NUMERIC                      
126000         MOVE WS-SCAN-POS TO WS-DIGIT-START                               
126100         MOVE 1 TO WS-DIGIT-LEN                                           
126200         PERFORM 522-EXTEND-LAB-INT THRU 522-EXIT                         
126300     END-IF.                                                              
126400 521-EXIT.                                                                
126500     EXIT.                                                                
126600                                                                          
126700 522-EXTEND-LAB-INT.                                                      
126800     COMPUTE WS-DIGIT-END = WS-DIGIT-START + 1.                           
126900     PERFORM 523-TEST-NEXT-LAB-BYTE THRU 523-EXIT                         
127000         UNTIL WS-DIGIT-END > CALL-SCAN-TEXT-LEN                          
127100            OR WS-DIGIT-LEN >= 7                                          
127200            OR WS-CURRENT-LINE-BYTE(WS-DIGIT-END)                         
127300                    NOT NUMERIC.                                          
127400 522-EXIT.                                                                
127500     EXIT.                                                                
127600                                                                          
127700 523-TEST-NEXT-LAB-BYTE.                                                  
127800     ADD 1 TO WS-DIGIT-LEN.                                               
127900     ADD 1 TO WS-DIGIT-END.                                               
128000 523-EXIT.                                                                
128100     EXIT.                                                                
128200                                                                          
128300 525-BUILD-LAB-VALUE.                                                     
128400     MOVE "0000000.00" TO WS-LAB-BUILD-RAW.                               
128500     COMPUTE WS-TOKEN-START = 8 - WS-DIGIT-LEN.                           
128600     MOVE WS-CURRENT-LINE-TEXT(WS-DIGIT-START:WS-DIGIT-LEN)               
128700             TO WS-LAB-BUILD-RAW(WS-TOKEN-START:WS-DIGIT-LEN).            
128800     COMPUTE WS-SCAN-POS = WS-DIGIT-START + WS-DIGIT-LEN.                 
128900     IF WS-CURRENT-LINE-BYTE(WS-SCAN-POS) = "."                           
129000         ADD 1 TO WS-SCAN-POS                                             
129100         IF WS-CURRENT-LINE-BYTE(WS-SCAN-POS) IS NUMERIC                  
129200             MOVE WS-CURRENT-LINE-BYTE(WS-SCAN-POS)                       
129300                     TO WS-LAB-BUILD-RAW(9:1)                             
129400             ADD 1 TO WS-SCAN-POS                                         
129500             IF WS-CURRENT-LINE-BYTE(WS-SCAN-POS) IS NUMERIC              
129600                 MOVE WS-CURRENT-LINE-BYTE(WS-SCAN-POS)                   
129700                         TO WS-LAB-BUILD-RAW(10:1)                        
129800             END-IF                                                       
129900         END-IF                                                           
130000     END-IF.                                                              
130100 525-EXIT.                                                                
130200     EXIT.                                                                
130300                                                                          
130400 526-ADD-LAB-ROW.                                                         
130500     ADD 1 TO PAT-LAB-COUNT.                                              
130600     SET LAB-IDX TO PAT-LAB-COUNT.                                        
130700     MOVE LAB-KW-NAME(LAB-KW-IDX) TO LAB-NAME(LAB-IDX).                   
130800     MOVE WS-LAB-BUILD-EDIT TO LAB-VALUE(LAB-IDX).                        
130900     MOVE LAB-KW-UNIT(LAB-KW-IDX) TO LAB-UNIT(LAB-IDX).                   
131000     MOVE "Y" TO WS-FOUND-SW.                                             
131100 526-EXIT.                                                                
131200     EXIT.                                                                
131300                                                                          
131400******************************************************************        
131500* COMORBIDITIES - ONE ENTRY PER DISPLAY NAME, FIRST MATCH ONLY.           
131600******************************************************************        
131700 600-EXTRACT-COMORBS.                                                     
131800     PERFORM 601-TRY-COMORB-KEYWORD THRU 601-EXIT                         
131900         VARYING COMORB-KW-IDX FROM 1 BY 1                                
132000         UNTIL COMORB-KW-IDX > 17                                         
132100            OR PAT-COMORB-COUNT >= 10.                                    
132200 600-EXIT.                                                                
132300     EXIT.                                                                
132400                                                                          
132500 601-TRY-COMORB-KEYWORD.                                                  
132600     PERFORM 610-CHECK-COMORB-ROW THRU 610-EXIT                           
132700         VARYING COMORB-IDX FROM 1 BY 1                                   
132800         UNTIL COMORB-IDX > PAT-COMORB-COUNT                              
132900            OR EXTRACT-FOUND.                                             
133000     IF NOT EXTRACT-FOUND                                                 
133100         PERFORM 603-TRY-COMORB-ON-LINE THRU 603-EXIT                     
133200             VARYING NOTE-LINE-IDX FROM 1 BY 1                            
133300             UNTIL NOTE-LINE-IDX > HF-NOTE-LINE-COUNT                     
133400                OR EXTRACT-FOUND                                          
133500     END-IF.                                                              
133600 601-EXIT.                                                                
133700     EXIT.                                                                
133800                                                                          
133900 610-CHECK-COMORB-ROW.                                                    
134000     MOVE "N" TO WS-FOUND-SW.                                             
134100     IF PAT-COMORB-TABLE(COMORB-IDX) =                                    
134200             COMORB-KW-NAME(COMORB-KW-IDX)                                
134300         MOVE "Y" TO WS-FOUND-SW                                          
134400     END-IF.                                                              
134500 610-EXIT.                                                                
134600     EXIT.                                                                
134700                                                                          
134800 603-TRY-COMORB-ON-LINE.                                                  
134900     MOVE HF-NOTE-LINE-TEXT(NOTE-LINE-IDX) TO CALL-SCAN-TEXT.             
135000     MOVE HF-NOTE-LINE-LTH(NOTE-LINE-IDX) TO CALL-SCAN-TEXT-LEN.          
135100     MOVE COMORB-KW-TEXT(COMORB-KW-IDX) TO CALL-SCAN-KEYWORD.             
135200     MOVE "N" TO CALL-SCAN-FOUND.                                         
135300     MOVE ZERO TO CALL-SCAN-POSITION, CALL-RETURN-CD.                     
135400     CALL "HFSCAN" USING HFSCAN-CALL-PARMS, CALL-RETURN-CD.               
135500     IF CALL-SCAN-WAS-FOUND                                               
135600         ADD 1 TO PAT-COMORB-COUNT                                        
135700         SET COMORB-IDX TO PAT-COMORB-COUNT                               
135800         MOVE COMORB-KW-NAME(COMORB-KW-IDX)                               
135900                 TO PAT-COMORB-TABLE(COMORB-IDX)                          
136000         MOVE "Y" TO WS-FOUND-SW                                          
136100     END-IF.                                                              
136200 603-EXIT.                                                                
136300     EXIT.                                                                
